000100******************************************************************        
000200*                                                                *        
000300*   P R O G R A M :   S C O R S E G                              *        
000400*                                                                *        
000500*   SEGMENTATION TASK SCORING STEP OF THE NIGHTLY BENCHMARK      *        
000600*   SCORING RUN.  READS THE SUBMISSION CONTROL FILE AND ACTS     *        
000700*   ONLY ON CONTROL RECORDS WHOSE TASK-TYPE IS SEGMENTATION.     *        
000800*   FOR EACH SUCH SUBMISSION THE PREDICTION FILE NAMED BY THE    *        
000900*   CONTROL RECORD IS LOADED.  EVERY GROUND-TRUTH MASK IS RUN-   *        
001000*   LENGTH DECODED AND COMPARED BY PIXEL IOU AGAINST ITS BEST-   *        
001100*   MATCHING PREDICTED MASK (REC-ID/CLASS-NAME), ROLLED UP TO A  *        
001200*   MEAN IOU PER CLASS AND AN OVERALL MIOU.  BAD SUBMISSIONS DO  *        
001300*   NOT STOP THE RUN.                                            *        
001400*                                                                *        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.     SCORSEG.                                                 
001800 AUTHOR.         D. OKAFOR.                                               
001900 INSTALLATION.   CENTRAL STATE UNIVERSITY COMPUTING CENTER.               
002000 DATE-WRITTEN.   02/11/91.                                                
002100 DATE-COMPILED.                                                           
002200 SECURITY.       NON-CONFIDENTIAL.                                        
002300******************************************************************        
002400*                     MAINTENANCE  LOG                          *         
002500******************************************************************        
002600* DATE       INIT  REQUEST   DESCRIPTION                        *         
002700* ---------  ----  --------  -------------------------------    *         
002800* 02/11/91   DO    CR-0301   ORIGINAL CODING - RLE DECODE AND    *        
002900*                            PIXEL IOU AGAINST 100X100 WORK      *        
003000*                            AREA.                               *        
003100* 06/14/92   DO    CR-0334   MISSING PREDICTION NOW SCORED AS AN *        
003200*                            ALL-ZERO MASK RATHER THAN SKIPPED.  *        
003300* 12/03/93   RA    HELP-2130 MALFORMED RLE STRING (NON-NUMERIC   *        
003400*                            OR ODD TOKEN COUNT) NOW DECODES TO  *        
003500*                            EMPTY MASK INSTEAD OF ABENDING.     *        
003600* 07/22/96   MP    CR-0447   WIDENED MASK WORK AREA TO 10,000    *        
003700*                            PIXELS FOR LARGER TEST IMAGES.      *        
003800* 10/14/98   GT    Y2K-118   YEAR 2000 REVIEW - NO TWO-DIGIT     *        
003900*                            YEAR FIELDS IN THIS PROGRAM. NO     *        
004000*                            CHANGE REQUIRED. SIGNED OFF.        *        
004100* 06/02/99   GT    CR-0488   CONTROL TOTALS NOW WRITTEN TO       *        
004200*                            LOGSEG FOR PICKUP BY LDRBOARD.      *        
004300* 05/09/01   MP    HELP-3390 GUARD AGAINST ZERO GROUND TRUTH     *        
004400*                            RECORDS IN A CLASS - WAS DIVIDING   *        
004500*                            BY ZERO ON AN EMPTY CLASS.          *        
004600******************************************************************        
004700 ENVIRONMENT DIVISION.                                                    
004800*-----------------------------------------------------------------        
004900 CONFIGURATION SECTION.                                                   
005000*-----------------------------------------------------------------        
005100 SOURCE-COMPUTER.  IBM-3081.                                              
005200 OBJECT-COMPUTER.  IBM-3081.                                              
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     UPSI-0 IS WS-RERUN-SWITCH                                            
005600         ON STATUS IS WS-RERUN-REQUESTED                                  
005700         OFF STATUS IS WS-RERUN-NOT-REQUESTED.                            
005800*-----------------------------------------------------------------        
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT SUBCTLF   ASSIGN TO SUBCTL                                    
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS WS-FS-SUBCTLF.                                   
006400*                                                                         
006500     SELECT GTSEGF    ASSIGN TO GTSEGF                                    
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS  IS WS-FS-GTSEGF.                                    
006800*                                                                         
006900     SELECT OPTIONAL PDSEGF ASSIGN TO WS-PDSEGF-NAME                      
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS  IS WS-FS-PDSEGF.                                    
007200*                                                                         
007300     SELECT RESULTF   ASSIGN TO RESSEG                                    
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS  IS WS-FS-RESULTF.                                   
007600*                                                                         
007700     SELECT SCORLOGF  ASSIGN TO LOGSEG                                    
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS  IS WS-FS-SCORLOGF.                                  
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*-----------------------------------------------------------------        
008400 FD  SUBCTLF                                                              
008500     LABEL RECORD IS STANDARD                                             
008600     RECORD CONTAINS 60 CHARACTERS.                                       
008700 01  SUBCTL-REC.                                                          
008800     05  SC-SUBM-ID          PIC 9(08).                                   
008900     05  SC-USER-NAME        PIC X(20).                                   
009000     05  SC-TASK-TYPE        PIC X(14).                                   
009100         88  SC-TASK-SEGMENTATION    VALUE 'SEGMENTATION'.                
009200     05  SC-METRIC-TYPE      PIC X(10).                                   
009300     05  SC-PRED-FILE-NO     PIC 9(02).                                   
009400     05  FILLER              PIC X(06).                                   
009500*-----------------------------------------------------------------        
009600 FD  GTSEGF                                                               
009700     LABEL RECORD IS STANDARD                                             
009800     RECORD CONTAINS 248 CHARACTERS.                                      
009900 01  GTSEGF-REC.                                                          
010000     05  GT-REC-ID           PIC X(20).                                   
010100     05  GT-CLASS-NAME       PIC X(20).                                   
010200     05  GT-RLE-MASK         PIC X(200).                                  
010300     05  GT-HEIGHT           PIC 9(04).                                   
010400     05  GT-WIDTH            PIC 9(04).                                   
010500*-----------------------------------------------------------------        
010600 FD  PDSEGF                                                               
010700     LABEL RECORD IS STANDARD                                             
010800     RECORD CONTAINS 240 CHARACTERS.                                      
010900 01  PDSEGF-REC.                                                          
011000     05  PD-REC-ID           PIC X(20).                                   
011100     05  PD-CLASS-NAME       PIC X(20).                                   
011200     05  PD-RLE-MASK         PIC X(200).                                  
011300*-----------------------------------------------------------------        
011400 FD  RESULTF                                                              
011500     LABEL RECORD IS STANDARD                                             
011600     RECORD CONTAINS 80 CHARACTERS.                                       
011700 01  RESULT-REC.                                                          
011800     05  RS-SUBM-ID          PIC 9(08).                                   
011900     05  RS-USER-NAME        PIC X(20).                                   
012000     05  RS-STATUS           PIC X(10).                                   
012100     05  RS-PUBLIC-SCORE     PIC S9(03)V9(06).                            
012200     05  RS-ERROR-MSG        PIC X(33).                                   
012300*-----------------------------------------------------------------        
012400 FD  SCORLOGF                                                             
012500     RECORD CONTAINS 132 CHARACTERS.                                      
012600 01  LOG-LINE                PIC X(132).                                  
012700*-----------------------------------------------------------------        
012800 WORKING-STORAGE SECTION.                                                 
012900*-----------------------------------------------------------------        
013000******************************************************************        
013100*    FILE-STATUS BYTES AND STEP CONSTANTS - CARRIED AS 77-LEVEL  *        
013200*    INDEPENDENT ITEMS PER SHOP CONVENTION, NOT GROUPED          *        
013300******************************************************************        
013400 77  WS-FS-SUBCTLF           PIC X(02) VALUE '00'.                        
013500 77  WS-FS-GTSEGF            PIC X(02) VALUE '00'.                        
013600 77  WS-FS-PDSEGF            PIC X(02) VALUE '00'.                        
013700 77  WS-FS-RESULTF           PIC X(02) VALUE '00'.                        
013800 77  WS-FS-SCORLOGF          PIC X(02) VALUE '00'.                        
013900 77  WS-STEP-BY-1            PIC 9(01) COMP VALUE 1.                      
014000*                                                                         
014100 01  WS-SWITCHES.                                                         
014200     05  WS-SUBCTLF-EOF      PIC X(01) VALUE 'N'.                         
014300         88  SW-SUBCTLF-EOF          VALUE 'Y'.                           
014400     05  WS-GTSEGF-EOF       PIC X(01) VALUE 'N'.                         
014500         88  SW-GTSEGF-EOF           VALUE 'Y'.                           
014600     05  WS-PDSEGF-EOF       PIC X(01) VALUE 'N'.                         
014700         88  SW-PDSEGF-EOF           VALUE 'Y'.                           
014800     05  WS-SUBM-VALID       PIC X(01) VALUE 'Y'.                         
014900         88  SW-SUBM-VALID           VALUE 'Y'.                           
015000*                                                                         
015100******************************************************************        
015200*    GROUND TRUTH MASK TABLE - LOADED ONCE PER RUN               *        
015300******************************************************************        
015400 01  WS-GT-CONTROL.                                                       
015500     05  WS-GT-COUNT         PIC S9(05) COMP VALUE ZERO.                  
015600     05  WS-GT-MAX           PIC S9(05) COMP VALUE 500.                   
015700*                                                                         
015800 01  WS-GT-TABLE.                                                         
015900     05  WS-GT-ENTRY OCCURS 1 TO 500 TIMES                                
016000             DEPENDING ON WS-GT-COUNT                                     
016100             INDEXED BY IDX-GT.                                           
016200         10  WS-GT-REC-ID    PIC X(20).                                   
016300         10  WS-GT-CLASS-NAME PIC X(20).                                  
016400         10  WS-GT-RLE-MASK  PIC X(200).                                  
016500         10  WS-GT-HEIGHT    PIC 9(04).                                   
016600         10  WS-GT-WIDTH     PIC 9(04).                                   
016700         10  FILLER          PIC X(02) VALUE SPACES.                      
016800*                                                                         
016900******************************************************************        
017000*    PREDICTION MASK TABLE - LOADED PER SUBMISSION               *        
017100******************************************************************        
017200 01  WS-PD-CONTROL.                                                       
017300     05  WS-PD-COUNT         PIC S9(05) COMP VALUE ZERO.                  
017400*                                                                         
017500 01  WS-PD-TABLE.                                                         
017600     05  WS-PD-ENTRY OCCURS 1 TO 500 TIMES                                
017700             DEPENDING ON WS-PD-COUNT                                     
017800             INDEXED BY IDX-PD.                                           
017900         10  WS-PD-REC-ID    PIC X(20).                                   
018000         10  WS-PD-CLASS-NAME PIC X(20).                                  
018100         10  WS-PD-RLE-MASK  PIC X(200).                                  
018200         10  FILLER          PIC X(02) VALUE SPACES.                      
018300*                                                                         
018400******************************************************************        
018500*    DISTINCT CLASS TABLE - MEAN IOU PER CLASS                   *        
018600******************************************************************        
018700 01  WS-CLASS-CONTROL.                                                    
018800     05  WS-CLASS-COUNT      PIC S9(05) COMP VALUE ZERO.                  
018900*                                                                         
019000 01  WS-CLASS-TABLE.                                                      
019100     05  WS-CLASS-ENTRY OCCURS 1 TO 200 TIMES                             
019200             DEPENDING ON WS-CLASS-COUNT                                  
019300             INDEXED BY IDX-CLASS.                                        
019400         10  WS-CLASS-NAME   PIC X(20).                                   
019500         10  WS-CLASS-MIOU   PIC S9(01)V9(08) COMP-3                      
019600                                 VALUE ZERO.                              
019700         10  FILLER          PIC X(02) VALUE SPACES.                      
019800*                                                                         
019900 01  WS-LOOKUP-WORK.                                                      
020000     05  WS-LOOKUP-CLASS     PIC X(20) VALUE SPACES.                      
020100     05  WS-CLASS-FOUND-IX   PIC S9(05) COMP VALUE ZERO.                  
020200     05  WS-PRED-FOUND-IX    PIC S9(05) COMP VALUE ZERO.                  
020300*                                                                         
020400******************************************************************        
020500*    MASK WORK AREAS - PIXEL BITMAPS HELD AS CHARACTER STRINGS   *        
020600*    OF '0'/'1', ONE POSITION PER FLATTENED ROW-MAJOR PIXEL      *        
020700******************************************************************        
020800 01  WS-MASK-CONSTANTS.                                                   
020900     05  WS-ZERO-MASK-STR    PIC X(10000) VALUE ALL '0'.                  
021000*                                                                         
021100 01  WS-MASK-WORK.                                                        
021200     05  WS-CUR-MASK-BITS    PIC X(10000) VALUE ALL '0'.                  
021300     05  WS-GT-MASK-BITS     PIC X(10000) VALUE ALL '0'.                  
021400     05  WS-PD-MASK-BITS     PIC X(10000) VALUE ALL '0'.                  
021500     05  WS-CUR-RLE-STR      PIC X(200)   VALUE SPACES.                   
021600     05  WS-CUR-HEIGHT       PIC 9(04)    VALUE ZERO.                     
021700     05  WS-CUR-WIDTH        PIC 9(04)    VALUE ZERO.                     
021800     05  WS-CUR-MASK-SIZE    PIC S9(07) COMP VALUE ZERO.                  
021900     05  WS-MASK-MAX-PIXELS  PIC S9(07) COMP VALUE 10000.                 
022000     05  WS-BIT-IX           PIC S9(07) COMP VALUE ZERO.                  
022100     05  WS-INTERSECT-CT     PIC S9(07) COMP VALUE ZERO.                  
022200     05  WS-UNION-CT         PIC S9(07) COMP VALUE ZERO.                  
022300*                                                                         
022400******************************************************************        
022500*    RUN-LENGTH DECODE WORK AREA                                 *        
022600******************************************************************        
022700 01  WS-RLE-WORK.                                                         
022800     05  WS-RLE-POINTER      PIC S9(03) COMP VALUE 1.                     
022900     05  WS-RLE-LEN          PIC S9(03) COMP VALUE ZERO.                  
023000     05  WS-RLE-TRAIL-SP     PIC S9(03) COMP VALUE ZERO.                  
023100     05  WS-RLE-TOKEN        PIC X(10) VALUE SPACES.                      
023200     05  WS-RLE-TOKEN-CT     PIC S9(03) COMP VALUE ZERO.                  
023300     05  WS-RLE-DUMMY        PIC S9(03) COMP VALUE ZERO.                  
023400     05  WS-RLE-REMAINDER    PIC S9(03) COMP VALUE ZERO.                  
023500     05  WS-RLE-PAIR-START   PIC S9(07) VALUE ZERO.                       
023600     05  WS-RLE-PAIR-LENGTH  PIC S9(07) VALUE ZERO.                       
023700     05  WS-RLE-RUN-END      PIC S9(07) VALUE ZERO.                       
023800     05  WS-RLE-VALID        PIC X(01) VALUE 'Y'.                         
023900         88  WS-RLE-IS-VALID         VALUE 'Y'.                           
024000*                                                                         
024100******************************************************************        
024200*    MEAN-IOU AND MIOU ACCUMULATORS                              *        
024300******************************************************************        
024400 01  WS-MIOU-COUNTERS.                                                    
024500     05  WS-CLASS-GT-CT      PIC S9(05) COMP VALUE ZERO.                  
024600*                                                                         
024700 01  WS-MIOU-WORK COMP-3.                                                 
024800     05  WS-CLASS-IOU-SUM    PIC S9(03)V9(08) VALUE ZERO.                 
024900     05  WS-CLASS-MIOU-W     PIC S9(01)V9(08) VALUE ZERO.                 
025000     05  WS-MIOU-SUM         PIC S9(03)V9(08) VALUE ZERO.                 
025100     05  WS-MASK-IOU-W       PIC S9(01)V9(08) VALUE ZERO.                 
025200     05  WS-PUBLIC-SCORE-W   PIC S9(03)V9(08) VALUE ZERO.                 
025300*                                                                         
025400******************************************************************        
025500*    DYNAMIC PREDICTION FILE NAME - BUILT FROM PRED-FILE-NO      *        
025600******************************************************************        
025700 01  WS-PDSEGF-NAME-AREA.                                                 
025800     05  WS-PDSEGF-NAME      PIC X(12) VALUE SPACES.                      
025900 01  WS-PDSEGF-NAME-R REDEFINES WS-PDSEGF-NAME-AREA.                      
026000     05  WS-PDSEGF-STEM      PIC X(06) VALUE 'PDSEG-'.                    
026100     05  WS-PDSEGF-SUFFIX    PIC 9(04).                                   
026200     05  FILLER              PIC X(02) VALUE SPACES.                      
026300*                                                                         
026400******************************************************************        
026500*    HELD FIELDS FROM THE CURRENT CONTROL RECORD                 *        
026600******************************************************************        
026700 01  WS-CURRENT-SUBM.                                                     
026800     05  WS-CUR-SUBM-ID      PIC 9(08) VALUE ZERO.                        
026900     05  WS-CUR-SUBM-ID-R REDEFINES WS-CUR-SUBM-ID                        
027000                             PIC X(08).                                   
027100     05  WS-CUR-USER-NAME    PIC X(20) VALUE SPACES.                      
027200     05  WS-CUR-METRIC-TYPE  PIC X(10) VALUE SPACES.                      
027300     05  FILLER              PIC X(04) VALUE SPACES.                      
027400*                                                                         
027500 01  WS-RESULT-WORK.                                                      
027600     05  WS-RESULT-STATUS    PIC X(10) VALUE SPACES.                      
027700     05  WS-RESULT-ERR-MSG   PIC X(33) VALUE SPACES.                      
027800*                                                                         
027900 01  WS-SCORE-WORK.                                                       
028000     05  WS-SUBS-READ        PIC S9(07) COMP VALUE ZERO.                  
028100     05  WS-SUBS-SUCCESS     PIC S9(07) COMP VALUE ZERO.                  
028200     05  WS-SUBS-FAILED      PIC S9(07) COMP VALUE ZERO.                  
028300*                                                                         
028400******************************************************************        
028500*    LOG LINE EDIT AREA                                          *        
028600******************************************************************        
028700 01  WS-LOG-EDIT.                                                         
028800     05  WS-LOG-LEVEL        PIC X(07) VALUE SPACES.                      
028900     05  WS-LOG-SUBM-ID-ED   PIC 9(08) VALUE ZERO.                        
029000     05  WS-LOG-TEXT         PIC X(100) VALUE SPACES.                     
029100     05  FILLER              PIC X(17) VALUE SPACES.                      
029200*                                                                         
029300 01  WS-TOTALS-LINE.                                                      
029400     05  FILLER              PIC X(20)                                    
029500             VALUE 'SCORSEG TOTALS  '.                                    
029600     05  WS-TL-READ-ED       PIC ZZZ,ZZ9.                                 
029700     05  FILLER              PIC X(02) VALUE SPACES.                      
029800     05  WS-TL-SUCC-ED       PIC ZZZ,ZZ9.                                 
029900     05  FILLER              PIC X(02) VALUE SPACES.                      
030000     05  WS-TL-FAIL-ED       PIC ZZZ,ZZ9.                                 
030100     05  FILLER              PIC X(85) VALUE SPACES.                      
030200 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE                            
030300                             PIC X(132).                                  
030400*                                                                         
030500 PROCEDURE DIVISION.                                                      
030600*-----------------------------------------------------------------        
030700 DECLARATIVES.                                                            
030800 FILE-HANDLER SECTION.                                                    
030900     USE AFTER ERROR PROCEDURE ON GTSEGF.                                 
031000 GTSEGF-ERROR.                                                            
031100     DISPLAY 'SCORSEG - I/O ERROR ON GTSEGF - STATUS '                    
031200              WS-FS-GTSEGF.                                               
031300     STOP RUN.                                                            
031400 END DECLARATIVES.                                                        
031500*-----------------------------------------------------------------        
031600 MAIN-PARAGRAPH.                                                          
031700     PERFORM 100-BEGIN-START-PROGRAM                                      
031800        THRU 100-END-START-PROGRAM.                                       
031900*                                                                         
032000     PERFORM 200-BEGIN-PROCESS-SUBM                                       
032100        THRU 200-END-PROCESS-SUBM                                         
032200        UNTIL SW-SUBCTLF-EOF.                                             
032300*                                                                         
032400     PERFORM 900-BEGIN-FINISH-PROGRAM                                     
032500        THRU 900-END-FINISH-PROGRAM.                                      
032600*                                                                         
032700     STOP RUN.                                                            
032800*-----------------------------------------------------------------        
032900 100-BEGIN-START-PROGRAM.                                                 
033000     OPEN INPUT  SUBCTLF                                                  
033100          INPUT  GTSEGF                                                   
033200          OUTPUT RESULTF                                                  
033300          OUTPUT SCORLOGF.                                                
033400*                                                                         
033500     PERFORM 110-BEGIN-LOAD-GROUND-TRUTH                                  
033600        THRU 110-END-LOAD-GROUND-TRUTH                                    
033700        UNTIL SW-GTSEGF-EOF.                                              
033800*                                                                         
033900     CLOSE GTSEGF.                                                        
034000*                                                                         
034100     PERFORM 120-BEGIN-BUILD-CLASS-LIST                                   
034200        THRU 120-END-BUILD-CLASS-LIST                                     
034300        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
034400          UNTIL IDX-GT > WS-GT-COUNT.                                     
034500 100-END-START-PROGRAM.                                                   
034600     EXIT.                                                                
034700*-----------------------------------------------------------------        
034800 110-BEGIN-LOAD-GROUND-TRUTH.                                             
034900     READ GTSEGF                                                          
035000         AT END                                                           
035100             SET SW-GTSEGF-EOF TO TRUE                                    
035200         NOT AT END                                                       
035300             IF WS-GT-COUNT < WS-GT-MAX                                   
035400                 ADD 1 TO WS-GT-COUNT                                     
035500                 SET IDX-GT TO WS-GT-COUNT                                
035600                 MOVE GT-REC-ID                                           
035700                      TO WS-GT-REC-ID (IDX-GT)                            
035800                 MOVE GT-CLASS-NAME                                       
035900                      TO WS-GT-CLASS-NAME (IDX-GT)                        
036000                 MOVE GT-RLE-MASK                                         
036100                      TO WS-GT-RLE-MASK (IDX-GT)                          
036200                 MOVE GT-HEIGHT TO WS-GT-HEIGHT (IDX-GT)                  
036300                 MOVE GT-WIDTH  TO WS-GT-WIDTH (IDX-GT)                   
036400             END-IF                                                       
036500     END-READ.                                                            
036600 110-END-LOAD-GROUND-TRUTH.                                               
036700     EXIT.                                                                
036800*-----------------------------------------------------------------        
036900*    BUILD THE LIST OF DISTINCT GROUND-TRUTH CLASSES ONCE        *        
037000*-----------------------------------------------------------------        
037100 120-BEGIN-BUILD-CLASS-LIST.                                              
037200     PERFORM 121-BEGIN-ADD-ONE-CLASS                                      
037300        THRU 121-END-ADD-ONE-CLASS.                                       
037400 120-END-BUILD-CLASS-LIST.                                                
037500     EXIT.                                                                
037600*-----------------------------------------------------------------        
037700 121-BEGIN-ADD-ONE-CLASS.                                                 
037800     MOVE WS-GT-CLASS-NAME (IDX-GT) TO WS-LOOKUP-CLASS.                   
037900     PERFORM 122-BEGIN-FIND-OR-ADD-CLASS                                  
038000        THRU 122-END-FIND-OR-ADD-CLASS.                                   
038100 121-END-ADD-ONE-CLASS.                                                   
038200     EXIT.                                                                
038300*-----------------------------------------------------------------        
038400 122-BEGIN-FIND-OR-ADD-CLASS.                                             
038500     MOVE ZERO TO WS-CLASS-FOUND-IX.                                      
038600     PERFORM 123-BEGIN-CHECK-ONE-CLASS                                    
038700        THRU 123-END-CHECK-ONE-CLASS                                      
038800        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
038900          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
039000*                                                                         
039100     IF WS-CLASS-FOUND-IX = ZERO                                          
039200         ADD 1 TO WS-CLASS-COUNT                                          
039300         SET IDX-CLASS TO WS-CLASS-COUNT                                  
039400         MOVE WS-LOOKUP-CLASS TO WS-CLASS-NAME (IDX-CLASS)                
039500         MOVE ZERO TO WS-CLASS-MIOU (IDX-CLASS)                           
039600     END-IF.                                                              
039700 122-END-FIND-OR-ADD-CLASS.                                               
039800     EXIT.                                                                
039900*-----------------------------------------------------------------        
040000 123-BEGIN-CHECK-ONE-CLASS.                                               
040100     IF WS-CLASS-NAME (IDX-CLASS) = WS-LOOKUP-CLASS                       
040200         SET WS-CLASS-FOUND-IX TO IDX-CLASS                               
040300     END-IF.                                                              
040400 123-END-CHECK-ONE-CLASS.                                                 
040500     EXIT.                                                                
040600*-----------------------------------------------------------------        
040700 200-BEGIN-PROCESS-SUBM.                                                  
040800     READ SUBCTLF                                                         
040900         AT END                                                           
041000             SET SW-SUBCTLF-EOF TO TRUE                                   
041100         NOT AT END                                                       
041200             IF SC-TASK-SEGMENTATION                                      
041300                 ADD 1 TO WS-SUBS-READ                                    
041400                 PERFORM 210-BEGIN-SCORE-ONE-SUBM                         
041500                    THRU 210-END-SCORE-ONE-SUBM                           
041600             END-IF                                                       
041700     END-READ.                                                            
041800 200-END-PROCESS-SUBM.                                                    
041900     EXIT.                                                                
042000*-----------------------------------------------------------------        
042100 210-BEGIN-SCORE-ONE-SUBM.                                                
042200     MOVE SC-SUBM-ID          TO WS-CUR-SUBM-ID.                          
042300     MOVE SC-USER-NAME        TO WS-CUR-USER-NAME.                        
042400     MOVE SC-METRIC-TYPE      TO WS-CUR-METRIC-TYPE.                      
042500     MOVE 'Y'                 TO WS-SUBM-VALID.                           
042600     MOVE SPACES              TO WS-RESULT-ERR-MSG.                       
042700*                                                                         
042800     MOVE 'INFO'   TO WS-LOG-LEVEL.                                       
042900     MOVE 'STARTED SCORING' TO WS-LOG-TEXT.                               
043000     PERFORM 800-BEGIN-WRITE-LOG-LINE                                     
043100        THRU 800-END-WRITE-LOG-LINE.                                      
043200*                                                                         
043300     PERFORM 220-BEGIN-LOAD-PREDICTIONS                                   
043400        THRU 220-END-LOAD-PREDICTIONS.                                    
043500*                                                                         
043600     IF SW-SUBM-VALID                                                     
043700         PERFORM 240-BEGIN-COMPUTE-MIOU                                   
043800            THRU 240-END-COMPUTE-MIOU                                     
043900         MOVE 'SUCCESS' TO WS-RESULT-STATUS                               
044000         ADD 1 TO WS-SUBS-SUCCESS                                         
044100     ELSE                                                                 
044200         MOVE ZERO      TO WS-PUBLIC-SCORE-W                              
044300         MOVE 'FAILED'  TO WS-RESULT-STATUS                               
044400         ADD 1 TO WS-SUBS-FAILED                                          
044500         MOVE 'ERROR' TO WS-LOG-LEVEL                                     
044600         MOVE WS-RESULT-ERR-MSG TO WS-LOG-TEXT                            
044700         PERFORM 800-BEGIN-WRITE-LOG-LINE                                 
044800            THRU 800-END-WRITE-LOG-LINE                                   
044900     END-IF.                                                              
045000*                                                                         
045100     PERFORM 280-BEGIN-WRITE-RESULT                                       
045200        THRU 280-END-WRITE-RESULT.                                        
045300 210-END-SCORE-ONE-SUBM.                                                  
045400     EXIT.                                                                
045500*-----------------------------------------------------------------        
045600 220-BEGIN-LOAD-PREDICTIONS.                                              
045700     MOVE ZERO           TO WS-PD-COUNT.                                  
045800     MOVE SC-PRED-FILE-NO TO WS-PDSEGF-SUFFIX.                            
045900*                                                                         
046000     OPEN INPUT PDSEGF.                                                   
046100     IF WS-FS-PDSEGF NOT = '00' AND WS-FS-PDSEGF NOT = '05'               
046200         MOVE 'N' TO WS-SUBM-VALID                                        
046300         MOVE 'FAILED TO LOAD PREDICTION FILE'                            
046400              TO WS-RESULT-ERR-MSG                                        
046500     ELSE                                                                 
046600         MOVE 'N' TO WS-PDSEGF-EOF                                        
046700         PERFORM 225-BEGIN-READ-ONE-PRED                                  
046800            THRU 225-END-READ-ONE-PRED                                    
046900            UNTIL SW-PDSEGF-EOF                                           
047000         CLOSE PDSEGF                                                     
047100     END-IF.                                                              
047200 220-END-LOAD-PREDICTIONS.                                                
047300     EXIT.                                                                
047400*-----------------------------------------------------------------        
047500 225-BEGIN-READ-ONE-PRED.                                                 
047600     READ PDSEGF                                                          
047700         AT END                                                           
047800             SET SW-PDSEGF-EOF TO TRUE                                    
047900         NOT AT END                                                       
048000             ADD 1 TO WS-PD-COUNT                                         
048100             SET IDX-PD TO WS-PD-COUNT                                    
048200             MOVE PD-REC-ID  TO WS-PD-REC-ID (IDX-PD)                     
048300             MOVE PD-CLASS-NAME                                           
048400                  TO WS-PD-CLASS-NAME (IDX-PD)                            
048500             MOVE PD-RLE-MASK                                             
048600                  TO WS-PD-RLE-MASK (IDX-PD)                              
048700     END-READ.                                                            
048800 225-END-READ-ONE-PRED.                                                   
048900     EXIT.                                                                
049000*-----------------------------------------------------------------        
049100*    MEAN IOU OVER EVERY COMPETITION CLASS                       *        
049200*-----------------------------------------------------------------        
049300 240-BEGIN-COMPUTE-MIOU.                                                  
049400     MOVE ZERO TO WS-MIOU-SUM.                                            
049500     PERFORM 241-BEGIN-ONE-CLASS-MIOU                                     
049600        THRU 241-END-ONE-CLASS-MIOU                                       
049700        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
049800          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
049900*                                                                         
050000     IF WS-CLASS-COUNT > ZERO                                             
050100         COMPUTE WS-PUBLIC-SCORE-W ROUNDED =                              
050200                 WS-MIOU-SUM / WS-CLASS-COUNT                             
050300     ELSE                                                                 
050400         MOVE ZERO TO WS-PUBLIC-SCORE-W                                   
050500     END-IF.                                                              
050600 240-END-COMPUTE-MIOU.                                                    
050700     EXIT.                                                                
050800*-----------------------------------------------------------------        
050900 241-BEGIN-ONE-CLASS-MIOU.                                                
051000     MOVE ZERO TO WS-CLASS-IOU-SUM.                                       
051100     MOVE ZERO TO WS-CLASS-GT-CT.                                         
051200*                                                                         
051300     PERFORM 242-BEGIN-ONE-GT-RECORD                                      
051400        THRU 242-END-ONE-GT-RECORD                                        
051500        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
051600          UNTIL IDX-GT > WS-GT-COUNT.                                     
051700*                                                                         
051800     IF WS-CLASS-GT-CT > ZERO                                             
051900         COMPUTE WS-CLASS-MIOU-W ROUNDED =                                
052000                 WS-CLASS-IOU-SUM / WS-CLASS-GT-CT                        
052100     ELSE                                                                 
052200         MOVE ZERO TO WS-CLASS-MIOU-W                                     
052300     END-IF.                                                              
052400*                                                                         
052500     MOVE WS-CLASS-MIOU-W TO WS-CLASS-MIOU (IDX-CLASS).                   
052600     ADD WS-CLASS-MIOU-W TO WS-MIOU-SUM.                                  
052700 241-END-ONE-CLASS-MIOU.                                                  
052800     EXIT.                                                                
052900*-----------------------------------------------------------------        
053000 242-BEGIN-ONE-GT-RECORD.                                                 
053100     IF WS-GT-CLASS-NAME (IDX-GT) = WS-CLASS-NAME (IDX-CLASS)             
053200         ADD 1 TO WS-CLASS-GT-CT                                          
053300*                                                                         
053400         MOVE WS-GT-RLE-MASK (IDX-GT) TO WS-CUR-RLE-STR                   
053500         MOVE WS-GT-HEIGHT (IDX-GT)   TO WS-CUR-HEIGHT                    
053600         MOVE WS-GT-WIDTH (IDX-GT)    TO WS-CUR-WIDTH                     
053700         PERFORM 250-BEGIN-DECODE-MASK                                    
053800            THRU 250-END-DECODE-MASK                                      
053900         MOVE WS-CUR-MASK-BITS TO WS-GT-MASK-BITS                         
054000*                                                                         
054100         PERFORM 243-BEGIN-FIND-PRED-FOR-GT                               
054200            THRU 243-END-FIND-PRED-FOR-GT                                 
054300*                                                                         
054400         IF WS-PRED-FOUND-IX > ZERO                                       
054500             SET IDX-PD TO WS-PRED-FOUND-IX                               
054600             MOVE WS-PD-RLE-MASK (IDX-PD) TO WS-CUR-RLE-STR               
054700             PERFORM 250-BEGIN-DECODE-MASK                                
054800                THRU 250-END-DECODE-MASK                                  
054900             MOVE WS-CUR-MASK-BITS TO WS-PD-MASK-BITS                     
055000         ELSE                                                             
055100             MOVE WS-ZERO-MASK-STR TO WS-PD-MASK-BITS                     
055200         END-IF                                                           
055300*                                                                         
055400         PERFORM 260-BEGIN-COMPUTE-MASK-IOU                               
055500            THRU 260-END-COMPUTE-MASK-IOU                                 
055600         ADD WS-MASK-IOU-W TO WS-CLASS-IOU-SUM                            
055700     END-IF.                                                              
055800 242-END-ONE-GT-RECORD.                                                   
055900     EXIT.                                                                
056000*-----------------------------------------------------------------        
056100 243-BEGIN-FIND-PRED-FOR-GT.                                              
056200     MOVE ZERO TO WS-PRED-FOUND-IX.                                       
056300     PERFORM 244-BEGIN-CHECK-ONE-PRED                                     
056400        THRU 244-END-CHECK-ONE-PRED                                       
056500        VARYING IDX-PD FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
056600          UNTIL IDX-PD > WS-PD-COUNT.                                     
056700 243-END-FIND-PRED-FOR-GT.                                                
056800     EXIT.                                                                
056900*-----------------------------------------------------------------        
057000 244-BEGIN-CHECK-ONE-PRED.                                                
057100     IF WS-PD-REC-ID (IDX-PD) = WS-GT-REC-ID (IDX-GT)                     
057200        AND WS-PD-CLASS-NAME (IDX-PD) = WS-CLASS-NAME (IDX-CLASS)         
057300         SET WS-PRED-FOUND-IX TO IDX-PD                                   
057400     END-IF.                                                              
057500 244-END-CHECK-ONE-PRED.                                                  
057600     EXIT.                                                                
057700*-----------------------------------------------------------------        
057800*    RUN-LENGTH DECODE OF WS-CUR-RLE-STR AGAINST WS-CUR-HEIGHT/  *        
057900*    WS-CUR-WIDTH INTO WS-CUR-MASK-BITS.  A BLANK STRING, A      *        
058000*    NON-NUMERIC TOKEN, OR AN ODD TOKEN COUNT DECODES TO EMPTY.  *        
058100*-----------------------------------------------------------------        
058200 250-BEGIN-DECODE-MASK.                                                   
058300     MOVE WS-ZERO-MASK-STR TO WS-CUR-MASK-BITS.                           
058400     MOVE 'Y' TO WS-RLE-VALID.                                            
058500     MOVE ZERO TO WS-RLE-TOKEN-CT.                                        
058600     MOVE ZERO TO WS-CUR-MASK-SIZE.                                       
058700     COMPUTE WS-CUR-MASK-SIZE = WS-CUR-HEIGHT * WS-CUR-WIDTH.             
058800     IF WS-CUR-MASK-SIZE > WS-MASK-MAX-PIXELS                             
058900         MOVE WS-MASK-MAX-PIXELS TO WS-CUR-MASK-SIZE                      
059000     END-IF.                                                              
059100*                                                                         
059200     MOVE ZERO TO WS-RLE-TRAIL-SP.                                        
059300     INSPECT WS-CUR-RLE-STR TALLYING WS-RLE-TRAIL-SP                      
059400             FOR TRAILING SPACE.                                          
059500     COMPUTE WS-RLE-LEN = 200 - WS-RLE-TRAIL-SP.                          
059600*                                                                         
059700     IF WS-RLE-LEN > ZERO                                                 
059800         MOVE 1 TO WS-RLE-POINTER                                         
059900         PERFORM 251-BEGIN-READ-ONE-TOKEN                                 
060000            THRU 251-END-READ-ONE-TOKEN                                   
060100            UNTIL WS-RLE-POINTER > WS-RLE-LEN                             
060200               OR NOT WS-RLE-IS-VALID                                     
060300     END-IF.                                                              
060400*                                                                         
060500     DIVIDE WS-RLE-TOKEN-CT BY 2 GIVING WS-RLE-DUMMY                      
060600         REMAINDER WS-RLE-REMAINDER.                                      
060700     IF WS-RLE-REMAINDER NOT = ZERO                                       
060800         MOVE 'N' TO WS-RLE-VALID                                         
060900     END-IF.                                                              
061000     IF NOT WS-RLE-IS-VALID                                               
061100         MOVE WS-ZERO-MASK-STR TO WS-CUR-MASK-BITS                        
061200     END-IF.                                                              
061300 250-END-DECODE-MASK.                                                     
061400     EXIT.                                                                
061500*-----------------------------------------------------------------        
061600 251-BEGIN-READ-ONE-TOKEN.                                                
061700     UNSTRING WS-CUR-RLE-STR DELIMITED BY ALL SPACE                       
061800         INTO WS-RLE-TOKEN                                                
061900         WITH POINTER WS-RLE-POINTER.                                     
062000     ADD 1 TO WS-RLE-TOKEN-CT.                                            
062100*                                                                         
062200     IF WS-RLE-TOKEN IS NOT NUMERIC                                       
062300         MOVE 'N' TO WS-RLE-VALID                                         
062400     ELSE                                                                 
062500         PERFORM 252-BEGIN-USE-ONE-TOKEN                                  
062600            THRU 252-END-USE-ONE-TOKEN                                    
062700     END-IF.                                                              
062800 251-END-READ-ONE-TOKEN.                                                  
062900     EXIT.                                                                
063000*-----------------------------------------------------------------        
063100*    ODD-NUMBERED TOKENS ARE A RUN START, EVEN-NUMBERED ARE THE  *        
063200*    RUN LENGTH THAT COMPLETES THE PAIR                          *        
063300*-----------------------------------------------------------------        
063400 252-BEGIN-USE-ONE-TOKEN.                                                 
063500     DIVIDE WS-RLE-TOKEN-CT BY 2 GIVING WS-RLE-DUMMY                      
063600         REMAINDER WS-RLE-REMAINDER.                                      
063700     IF WS-RLE-REMAINDER NOT = ZERO                                       
063800         MOVE WS-RLE-TOKEN TO WS-RLE-PAIR-START                           
063900     ELSE                                                                 
064000         MOVE WS-RLE-TOKEN TO WS-RLE-PAIR-LENGTH                          
064100         PERFORM 253-BEGIN-APPLY-ONE-RUN                                  
064200            THRU 253-END-APPLY-ONE-RUN                                    
064300     END-IF.                                                              
064400 252-END-USE-ONE-TOKEN.                                                   
064500     EXIT.                                                                
064600*-----------------------------------------------------------------        
064700 253-BEGIN-APPLY-ONE-RUN.                                                 
064800     COMPUTE WS-RLE-RUN-END =                                             
064900             WS-RLE-PAIR-START + WS-RLE-PAIR-LENGTH - 1.                  
065000     IF WS-RLE-PAIR-START >= 1                                            
065100        AND WS-RLE-RUN-END <= WS-CUR-MASK-SIZE                            
065200         PERFORM 254-BEGIN-SET-ONE-BIT                                    
065300            THRU 254-END-SET-ONE-BIT                                      
065400            VARYING WS-BIT-IX FROM WS-RLE-PAIR-START                      
065500              BY WS-STEP-BY-1                                             
065600              UNTIL WS-BIT-IX > WS-RLE-RUN-END                            
065700     END-IF.                                                              
065800 253-END-APPLY-ONE-RUN.                                                   
065900     EXIT.                                                                
066000*-----------------------------------------------------------------        
066100 254-BEGIN-SET-ONE-BIT.                                                   
066200     MOVE '1' TO WS-CUR-MASK-BITS (WS-BIT-IX:1).                          
066300 254-END-SET-ONE-BIT.                                                     
066400     EXIT.                                                                
066500*-----------------------------------------------------------------        
066600*    PIXEL IOU OF WS-GT-MASK-BITS AGAINST WS-PD-MASK-BITS OVER   *        
066700*    THE FIRST WS-CUR-MASK-SIZE POSITIONS                        *        
066800*-----------------------------------------------------------------        
066900 260-BEGIN-COMPUTE-MASK-IOU.                                              
067000     MOVE ZERO TO WS-INTERSECT-CT.                                        
067100     MOVE ZERO TO WS-UNION-CT.                                            
067200     PERFORM 261-BEGIN-SCAN-ONE-PIXEL                                     
067300        THRU 261-END-SCAN-ONE-PIXEL                                       
067400        VARYING WS-BIT-IX FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
067500          UNTIL WS-BIT-IX > WS-CUR-MASK-SIZE.                             
067600*                                                                         
067700     IF WS-UNION-CT = ZERO                                                
067800         MOVE 1 TO WS-MASK-IOU-W                                          
067900     ELSE                                                                 
068000         COMPUTE WS-MASK-IOU-W ROUNDED =                                  
068100                 WS-INTERSECT-CT / WS-UNION-CT                            
068200     END-IF.                                                              
068300 260-END-COMPUTE-MASK-IOU.                                                
068400     EXIT.                                                                
068500*-----------------------------------------------------------------        
068600 261-BEGIN-SCAN-ONE-PIXEL.                                                
068700     IF WS-GT-MASK-BITS (WS-BIT-IX:1) = '1'                               
068800        AND WS-PD-MASK-BITS (WS-BIT-IX:1) = '1'                           
068900         ADD 1 TO WS-INTERSECT-CT                                         
069000         ADD 1 TO WS-UNION-CT                                             
069100     ELSE                                                                 
069200         IF WS-GT-MASK-BITS (WS-BIT-IX:1) = '1'                           
069300            OR WS-PD-MASK-BITS (WS-BIT-IX:1) = '1'                        
069400             ADD 1 TO WS-UNION-CT                                         
069500         END-IF                                                           
069600     END-IF.                                                              
069700 261-END-SCAN-ONE-PIXEL.                                                  
069800     EXIT.                                                                
069900*-----------------------------------------------------------------        
070000 280-BEGIN-WRITE-RESULT.                                                  
070100     MOVE WS-CUR-SUBM-ID       TO RS-SUBM-ID.                             
070200     MOVE WS-CUR-USER-NAME     TO RS-USER-NAME.                           
070300     MOVE WS-RESULT-STATUS     TO RS-STATUS.                              
070400     COMPUTE RS-PUBLIC-SCORE ROUNDED = WS-PUBLIC-SCORE-W.                 
070500     MOVE WS-RESULT-ERR-MSG    TO RS-ERROR-MSG.                           
070600     WRITE RESULT-REC.                                                    
070700 280-END-WRITE-RESULT.                                                    
070800     EXIT.                                                                
070900*-----------------------------------------------------------------        
071000 800-BEGIN-WRITE-LOG-LINE.                                                
071100     MOVE WS-CUR-SUBM-ID TO WS-LOG-SUBM-ID-ED.                            
071200     STRING '[' WS-LOG-LEVEL DELIMITED BY SPACE                           
071300            '] SUBM ' WS-LOG-SUBM-ID-ED                                   
071400            ' - ' WS-LOG-TEXT DELIMITED BY SIZE                           
071500            INTO LOG-LINE                                                 
071600     WRITE LOG-LINE.                                                      
071700 800-END-WRITE-LOG-LINE.                                                  
071800     EXIT.                                                                
071900*-----------------------------------------------------------------        
072000 900-BEGIN-FINISH-PROGRAM.                                                
072100     MOVE WS-SUBS-READ    TO WS-TL-READ-ED.                               
072200     MOVE WS-SUBS-SUCCESS TO WS-TL-SUCC-ED.                               
072300     MOVE WS-SUBS-FAILED  TO WS-TL-FAIL-ED.                               
072400     WRITE LOG-LINE FROM WS-TOTALS-LINE.                                  
072500*                                                                         
072600     CLOSE SUBCTLF RESULTF SCORLOGF.                                      
072700 900-END-FINISH-PROGRAM.                                                  
072800     EXIT.                                                                
