000100******************************************************************        
000200*                                                                *        
000300*   P R O G R A M :   S C O R C L S                              *        
000400*                                                                *        
000500*   CLASSIFICATION TASK SCORING STEP OF THE NIGHTLY BENCHMARK    *        
000600*   SCORING RUN.  READS THE SUBMISSION CONTROL FILE AND ACTS     *        
000700*   ONLY ON CONTROL RECORDS WHOSE TASK-TYPE IS CLASSIFICATION.   *        
000800*   FOR EACH SUCH SUBMISSION THE PREDICTION FILE NAMED BY THE    *        
000900*   CONTROL RECORD IS LOADED AND JOINED AGAINST THE COMPETITION  *        
001000*   GROUND TRUTH ON RECORD ID, ACCURACY/PRECISION/RECALL/F1 ARE  *        
001100*   TALLIED PER CLASS AND ROLLED UP, AND A RESULT RECORD PLUS    *        
001200*   LOG LINES ARE WRITTEN.  BAD SUBMISSIONS DO NOT STOP THE RUN. *        
001300*                                                                *        
001400******************************************************************        
001500 IDENTIFICATION DIVISION.                                                 
001600 PROGRAM-ID.     SCORCLS.                                                 
001700 AUTHOR.         R. ALVAREZ.                                              
001800 INSTALLATION.   CENTRAL STATE UNIVERSITY COMPUTING CENTER.               
001900 DATE-WRITTEN.   03/14/88.                                                
002000 DATE-COMPILED.                                                           
002100 SECURITY.       NON-CONFIDENTIAL.                                        
002200******************************************************************        
002300*                     MAINTENANCE  LOG                          *         
002400******************************************************************        
002500* DATE       INIT  REQUEST   DESCRIPTION                        *         
002600* ---------  ----  --------  -------------------------------    *         
002700* 03/14/88   RA    CR-0091   ORIGINAL CODING - ACCURACY ONLY.    *        
002800* 09/02/88   RA    CR-0114   ADDED PRECISION/RECALL/F1 PER      *         
002900*                            CLASS AND MACRO ROLL-UP.            *        
003000* 02/27/89   LF    CR-0158   ADDED DUPLICATE REC-ID CHECK ON     *        
003100*                            PREDICTION FILE - BAD SUBMISSION    *        
003200*                            FROM ENGINEERING DEPT CONTEST.      *        
003300* 07/19/89   LF    CR-0201   WEIGHTED (SUPPORT) P/R/F1 ADDED.    *        
003400* 11/03/90   RA    CR-0266   MISSING-PREDICTION HANDLING VIA     *        
003500*                            RESERVED __MISSING__ LABEL.         *        
003600* 04/22/91   DO    CR-0309   MICRO METRIC ALIASED TO ACCURACY    *        
003700*                            PER STATS DEPT REVIEW.              *        
003800* 08/30/93   DO    HELP-2217 CORRECTED SUPPORT-WEIGHTED F1 -     *        
003900*                            WAS USING RAW COUNT, NOT SUPPORT.   *        
004000* 05/11/95   MP    CR-0402   WIDENED PRED-FILE-NO NAMING TO      *        
004100*                            FOUR-DIGIT SUFFIX (MORE SUBMISSIONS *        
004200*                            THAN ANTICIPATED IN 1994 CONTEST).  *        
004300* 01/06/97   MP    CR-0455   ROUNDING OF PUBLIC SCORE MOVED TO   *        
004400*                            SIX DECIMAL PLACES PER NEW SPONSOR  *        
004500*                            REPORTING STANDARD.                 *        
004600* 10/14/98   GT    Y2K-118   YEAR 2000 REVIEW - NO TWO-DIGIT     *        
004700*                            YEAR FIELDS IN THIS PROGRAM. NO     *        
004800*                            CHANGE REQUIRED. SIGNED OFF.        *        
004900* 06/02/99   GT    CR-0488   CONTROL TOTALS NOW WRITTEN TO       *        
005000*                            LOGCLS FOR PICKUP BY LDRBOARD.      *        
005100* 03/19/02   MP    HELP-3390 GUARD AGAINST ZERO GROUND TRUTH     *        
005200*                            RECORDS - WAS ABENDING ON EMPTY     *        
005300*                            COMPETITION FILE.                   *        
005400******************************************************************        
005500 ENVIRONMENT DIVISION.                                                    
005600*-----------------------------------------------------------------        
005700 CONFIGURATION SECTION.                                                   
005800*-----------------------------------------------------------------        
005900 SOURCE-COMPUTER.  IBM-3081.                                              
006000 OBJECT-COMPUTER.  IBM-3081.                                              
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 IS WS-RERUN-SWITCH                                            
006400         ON STATUS IS WS-RERUN-REQUESTED                                  
006500         OFF STATUS IS WS-RERUN-NOT-REQUESTED.                            
006600*-----------------------------------------------------------------        
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT SUBCTLF   ASSIGN TO SUBCTL                                    
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS  IS WS-FS-SUBCTLF.                                   
007200*                                                                         
007300     SELECT GTCLSF    ASSIGN TO GTCLSF                                    
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS  IS WS-FS-GTCLSF.                                    
007600*                                                                         
007700     SELECT OPTIONAL PDCLSF ASSIGN TO WS-PDCLSF-NAME                      
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         FILE STATUS  IS WS-FS-PDCLSF.                                    
008000*                                                                         
008100     SELECT RESULTF   ASSIGN TO RESCLS                                    
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         FILE STATUS  IS WS-FS-RESULTF.                                   
008400*                                                                         
008500     SELECT SCORLOGF  ASSIGN TO LOGCLS                                    
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS  IS WS-FS-SCORLOGF.                                  
008800*                                                                         
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*-----------------------------------------------------------------        
009200 FD  SUBCTLF                                                              
009300     LABEL RECORD IS STANDARD                                             
009400     RECORD CONTAINS 60 CHARACTERS.                                       
009500 01  SUBCTL-REC.                                                          
009600     05  SC-SUBM-ID          PIC 9(08).                                   
009700     05  SC-USER-NAME        PIC X(20).                                   
009800     05  SC-TASK-TYPE        PIC X(14).                                   
009900         88  SC-TASK-CLASSIFICATION  VALUE 'CLASSIFICATION'.              
010000     05  SC-METRIC-TYPE      PIC X(10).                                   
010100     05  SC-PRED-FILE-NO     PIC 9(02).                                   
010200     05  FILLER              PIC X(06).                                   
010300*-----------------------------------------------------------------        
010400 FD  GTCLSF                                                               
010500     LABEL RECORD IS STANDARD                                             
010600     RECORD CONTAINS 40 CHARACTERS.                                       
010700 01  GTCLSF-REC.                                                          
010800     05  GT-REC-ID           PIC X(20).                                   
010900     05  GT-LABEL            PIC X(20).                                   
011000*-----------------------------------------------------------------        
011100 FD  PDCLSF                                                               
011200     LABEL RECORD IS STANDARD                                             
011300     RECORD CONTAINS 40 CHARACTERS.                                       
011400 01  PDCLSF-REC.                                                          
011500     05  PD-REC-ID           PIC X(20).                                   
011600     05  PD-LABEL            PIC X(20).                                   
011700*-----------------------------------------------------------------        
011800 FD  RESULTF                                                              
011900     LABEL RECORD IS STANDARD                                             
012000     RECORD CONTAINS 80 CHARACTERS.                                       
012100 01  RESULT-REC.                                                          
012200     05  RS-SUBM-ID          PIC 9(08).                                   
012300     05  RS-USER-NAME        PIC X(20).                                   
012400     05  RS-STATUS           PIC X(10).                                   
012500     05  RS-PUBLIC-SCORE     PIC S9(03)V9(06).                            
012600     05  RS-ERROR-MSG        PIC X(33).                                   
012700*-----------------------------------------------------------------        
012800 FD  SCORLOGF                                                             
012900     RECORD CONTAINS 132 CHARACTERS.                                      
013000 01  LOG-LINE                PIC X(132).                                  
013100*-----------------------------------------------------------------        
013200 WORKING-STORAGE SECTION.                                                 
013300*-----------------------------------------------------------------        
013400******************************************************************        
013500*    FILE-STATUS BYTES AND STEP CONSTANTS - CARRIED AS 77-LEVEL  *        
013600*    INDEPENDENT ITEMS PER SHOP CONVENTION, NOT GROUPED          *        
013700******************************************************************        
013800 77  WS-FS-SUBCTLF           PIC X(02) VALUE '00'.                        
013900 77  WS-FS-GTCLSF            PIC X(02) VALUE '00'.                        
014000 77  WS-FS-PDCLSF            PIC X(02) VALUE '00'.                        
014100 77  WS-FS-RESULTF           PIC X(02) VALUE '00'.                        
014200 77  WS-FS-SCORLOGF          PIC X(02) VALUE '00'.                        
014300 77  WS-STEP-BY-1            PIC 9(01) COMP VALUE 1.                      
014400*                                                                         
014500 01  WS-SWITCHES.                                                         
014600     05  WS-SUBCTLF-EOF      PIC X(01) VALUE 'N'.                         
014700         88  SW-SUBCTLF-EOF          VALUE 'Y'.                           
014800     05  WS-GTCLSF-EOF       PIC X(01) VALUE 'N'.                         
014900         88  SW-GTCLSF-EOF           VALUE 'Y'.                           
015000     05  WS-PDCLSF-EOF       PIC X(01) VALUE 'N'.                         
015100         88  SW-PDCLSF-EOF           VALUE 'Y'.                           
015200     05  WS-PDCLSF-OK        PIC X(01) VALUE 'Y'.                         
015300         88  SW-PDCLSF-OK            VALUE 'Y'.                           
015400     05  WS-SUBM-VALID       PIC X(01) VALUE 'Y'.                         
015500         88  SW-SUBM-VALID           VALUE 'Y'.                           
015600     05  WS-DUP-ID-FLAG      PIC X(01) VALUE 'N'.                         
015700         88  WS-DUP-ID-FOUND         VALUE 'Y'.                           
015800         88  WS-DUP-ID-NOT-FOUND     VALUE 'N'.                           
015900*                                                                         
016000******************************************************************        
016100*    GROUND TRUTH WORKING TABLE - LOADED ONCE PER RUN            *        
016200******************************************************************        
016300 01  WS-GT-CONTROL.                                                       
016400     05  WS-GT-COUNT         PIC S9(07) COMP VALUE ZERO.                  
016500     05  WS-GT-MAX           PIC S9(07) COMP VALUE 5000.                  
016600*                                                                         
016700 01  WS-GT-TABLE.                                                         
016800     05  WS-GT-ENTRY OCCURS 1 TO 5000 TIMES                               
016900             DEPENDING ON WS-GT-COUNT                                     
017000             INDEXED BY IDX-GT.                                           
017100         10  WS-GT-REC-ID    PIC X(20).                                   
017200         10  WS-GT-LABEL     PIC X(20).                                   
017300         10  WS-GT-MATCHED   PIC X(01) VALUE 'N'.                         
017400             88  WS-GT-WAS-MATCHED   VALUE 'Y'.                           
017500         10  FILLER          PIC X(04) VALUE SPACES.                      
017600*                                                                         
017700******************************************************************        
017800*    PREDICTION WORKING TABLE - LOADED PER SUBMISSION            *        
017900******************************************************************        
018000 01  WS-PD-CONTROL.                                                       
018100     05  WS-PD-COUNT         PIC S9(07) COMP VALUE ZERO.                  
018200*                                                                         
018300 01  WS-PD-TABLE.                                                         
018400     05  WS-PD-ENTRY OCCURS 1 TO 5000 TIMES                               
018500             DEPENDING ON WS-PD-COUNT                                     
018600             INDEXED BY IDX-PD.                                           
018700         10  WS-PD-REC-ID    PIC X(20).                                   
018800         10  WS-PD-LABEL     PIC X(20).                                   
018900         10  FILLER          PIC X(05) VALUE SPACES.                      
019000*                                                                         
019100******************************************************************        
019200*    DISTINCT CLASS TABLE - TP/FP/FN/SUPPORT PER CLASS           *        
019300******************************************************************        
019400 01  WS-CLASS-CONTROL.                                                    
019500     05  WS-CLASS-COUNT      PIC S9(05) COMP VALUE ZERO.                  
019600*                                                                         
019700 01  WS-CLASS-TABLE.                                                      
019800     05  WS-CLASS-ENTRY OCCURS 1 TO 200 TIMES                             
019900             DEPENDING ON WS-CLASS-COUNT                                  
020000             INDEXED BY IDX-CLASS.                                        
020100         10  WS-CLASS-NAME   PIC X(20).                                   
020200         10  WS-CLASS-TP     PIC S9(07) COMP VALUE ZERO.                  
020300         10  WS-CLASS-FP     PIC S9(07) COMP VALUE ZERO.                  
020400         10  WS-CLASS-FN     PIC S9(07) COMP VALUE ZERO.                  
020500         10  WS-CLASS-SUPP   PIC S9(07) COMP VALUE ZERO.                  
020600         10  FILLER          PIC X(02) VALUE SPACES.                      
020700*                                                                         
020800******************************************************************        
020900*    ACCUMULATORS AND SCORE WORK AREAS                           *        
021000******************************************************************        
021100 01  WS-SCORE-WORK.                                                       
021200     05  WS-TOTAL-CORRECT    PIC S9(07) COMP VALUE ZERO.                  
021300     05  WS-TOTAL-GT-RECS    PIC S9(07) COMP VALUE ZERO.                  
021400     05  WS-SUBS-READ        PIC S9(07) COMP VALUE ZERO.                  
021500     05  WS-SUBS-SUCCESS     PIC S9(07) COMP VALUE ZERO.                  
021600     05  WS-SUBS-FAILED      PIC S9(07) COMP VALUE ZERO.                  
021700     05  WS-LOOP-1           PIC S9(07) COMP VALUE ZERO.                  
021800     05  WS-LOOP-2           PIC S9(07) COMP VALUE ZERO.                  
021900*                                                                         
022000 01  WS-METRIC-WORK COMP-3.                                               
022100     05  WS-PRECISION-W      PIC S9(05)V9(08) VALUE ZERO.                 
022200     05  WS-RECALL-W         PIC S9(05)V9(08) VALUE ZERO.                 
022300     05  WS-F1-W             PIC S9(05)V9(08) VALUE ZERO.                 
022400     05  WS-ACCURACY-W       PIC S9(05)V9(08) VALUE ZERO.                 
022500     05  WS-MACRO-P-W        PIC S9(05)V9(08) VALUE ZERO.                 
022600     05  WS-MACRO-R-W        PIC S9(05)V9(08) VALUE ZERO.                 
022700     05  WS-MACRO-F1-W       PIC S9(05)V9(08) VALUE ZERO.                 
022800     05  WS-WEIGHT-P-W       PIC S9(05)V9(08) VALUE ZERO.                 
022900     05  WS-WEIGHT-R-W       PIC S9(05)V9(08) VALUE ZERO.                 
023000     05  WS-WEIGHT-F1-W      PIC S9(05)V9(08) VALUE ZERO.                 
023100     05  WS-PUBLIC-SCORE-W   PIC S9(05)V9(08) VALUE ZERO.                 
023200     05  WS-DENOM-W          PIC S9(05)V9(08) VALUE ZERO.                 
023300*                                                                         
023400******************************************************************        
023500*    RESERVED LABEL FOR A MISSING PREDICTION                     *        
023600******************************************************************        
023700 01  WS-CONSTANTS.                                                        
023800     05  WS-MISSING-LABEL    PIC X(20) VALUE '__MISSING__'.               
023900*                                                                         
024000******************************************************************        
024100*    DYNAMIC PREDICTION FILE NAME - BUILT FROM PRED-FILE-NO      *        
024200******************************************************************        
024300 01  WS-PDCLSF-NAME-AREA.                                                 
024400     05  WS-PDCLSF-NAME      PIC X(12) VALUE SPACES.                      
024500 01  WS-PDCLSF-NAME-R REDEFINES WS-PDCLSF-NAME-AREA.                      
024600     05  WS-PDCLSF-STEM      PIC X(06) VALUE 'PDCLS-'.                    
024700     05  WS-PDCLSF-SUFFIX    PIC 9(04).                                   
024800     05  FILLER              PIC X(02) VALUE SPACES.                      
024900*                                                                         
025000******************************************************************        
025100*    HELD FIELDS FROM THE CURRENT CONTROL RECORD                 *        
025200******************************************************************        
025300 01  WS-CURRENT-SUBM.                                                     
025400     05  WS-CUR-SUBM-ID      PIC 9(08) VALUE ZERO.                        
025500     05  WS-CUR-SUBM-ID-R REDEFINES WS-CUR-SUBM-ID                        
025600                             PIC X(08).                                   
025700     05  WS-CUR-USER-NAME    PIC X(20) VALUE SPACES.                      
025800     05  WS-CUR-METRIC-TYPE  PIC X(10) VALUE SPACES.                      
025900     05  FILLER              PIC X(04) VALUE SPACES.                      
026000*                                                                         
026100 01  WS-RESULT-WORK.                                                      
026200     05  WS-RESULT-STATUS    PIC X(10) VALUE SPACES.                      
026300     05  WS-RESULT-ERR-MSG   PIC X(33) VALUE SPACES.                      
026400*                                                                         
026500******************************************************************        
026600*    WORK FIELDS FOR THE GROUND-TRUTH/PREDICTION JOIN AND FOR    *        
026700*    THE FIND-OR-ADD LOOKUP INTO THE DISTINCT-CLASS TABLE        *        
026800******************************************************************        
026900 01  WS-JOIN-WORK.                                                        
027000     05  WS-JOIN-PRED-LABEL  PIC X(20) VALUE SPACES.                      
027100     05  WS-LOOKUP-LABEL     PIC X(20) VALUE SPACES.                      
027200     05  WS-CLASS-FOUND-IX   PIC S9(05) COMP VALUE ZERO.                  
027300     05  WS-CLASS-HIT        PIC S9(05) COMP VALUE ZERO.                  
027400     05  WS-CLASS-HIT2       PIC S9(05) COMP VALUE ZERO.                  
027500     05  FILLER              PIC X(02) VALUE SPACES.                      
027600*                                                                         
027700******************************************************************        
027800*    LOG LINE EDIT AREA                                          *        
027900******************************************************************        
028000 01  WS-LOG-EDIT.                                                         
028100     05  WS-LOG-LEVEL        PIC X(07) VALUE SPACES.                      
028200     05  WS-LOG-SUBM-ID-ED   PIC 9(08) VALUE ZERO.                        
028300     05  WS-LOG-TEXT         PIC X(100) VALUE SPACES.                     
028400     05  FILLER              PIC X(17) VALUE SPACES.                      
028500*                                                                         
028600 01  WS-TOTALS-LINE.                                                      
028700     05  FILLER              PIC X(20)                                    
028800             VALUE 'SCORCLS TOTALS  '.                                    
028900     05  WS-TL-READ-ED       PIC ZZZ,ZZ9.                                 
029000     05  FILLER              PIC X(02) VALUE SPACES.                      
029100     05  WS-TL-SUCC-ED       PIC ZZZ,ZZ9.                                 
029200     05  FILLER              PIC X(02) VALUE SPACES.                      
029300     05  WS-TL-FAIL-ED       PIC ZZZ,ZZ9.                                 
029400     05  FILLER              PIC X(85) VALUE SPACES.                      
029500 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE                            
029600                             PIC X(132).                                  
029700*                                                                         
029800 PROCEDURE DIVISION.                                                      
029900*-----------------------------------------------------------------        
030000 DECLARATIVES.                                                            
030100 FILE-HANDLER SECTION.                                                    
030200     USE AFTER ERROR PROCEDURE ON GTCLSF.                                 
030300 GTCLSF-ERROR.                                                            
030400     DISPLAY 'SCORCLS - I/O ERROR ON GTCLSF - STATUS '                    
030500              WS-FS-GTCLSF.                                               
030600     STOP RUN.                                                            
030700 END DECLARATIVES.                                                        
030800*-----------------------------------------------------------------        
030900 MAIN-PARAGRAPH.                                                          
031000     PERFORM 100-BEGIN-START-PROGRAM                                      
031100        THRU 100-END-START-PROGRAM.                                       
031200*                                                                         
031300     PERFORM 200-BEGIN-PROCESS-SUBM                                       
031400        THRU 200-END-PROCESS-SUBM                                         
031500        UNTIL SW-SUBCTLF-EOF.                                             
031600*                                                                         
031700     PERFORM 900-BEGIN-FINISH-PROGRAM                                     
031800        THRU 900-END-FINISH-PROGRAM.                                      
031900*                                                                         
032000     STOP RUN.                                                            
032100*-----------------------------------------------------------------        
032200 100-BEGIN-START-PROGRAM.                                                 
032300     OPEN INPUT  SUBCTLF                                                  
032400          INPUT  GTCLSF                                                   
032500          OUTPUT RESULTF                                                  
032600          OUTPUT SCORLOGF.                                                
032700*                                                                         
032800     PERFORM 110-BEGIN-LOAD-GROUND-TRUTH                                  
032900        THRU 110-END-LOAD-GROUND-TRUTH                                    
033000        UNTIL SW-GTCLSF-EOF.                                              
033100*                                                                         
033200     CLOSE GTCLSF.                                                        
033300 100-END-START-PROGRAM.                                                   
033400     EXIT.                                                                
033500*-----------------------------------------------------------------        
033600 110-BEGIN-LOAD-GROUND-TRUTH.                                             
033700     READ GTCLSF                                                          
033800         AT END                                                           
033900             SET SW-GTCLSF-EOF TO TRUE                                    
034000         NOT AT END                                                       
034100             IF WS-GT-COUNT < WS-GT-MAX                                   
034200                 ADD 1 TO WS-GT-COUNT                                     
034300                 SET IDX-GT TO WS-GT-COUNT                                
034400                 MOVE GT-REC-ID                                           
034500                      TO WS-GT-REC-ID (IDX-GT)                            
034600                 MOVE GT-LABEL                                            
034700                      TO WS-GT-LABEL (IDX-GT)                             
034800                 MOVE 'N' TO WS-GT-MATCHED (IDX-GT)                       
034900             END-IF                                                       
035000     END-READ.                                                            
035100 110-END-LOAD-GROUND-TRUTH.                                               
035200     EXIT.                                                                
035300*-----------------------------------------------------------------        
035400 200-BEGIN-PROCESS-SUBM.                                                  
035500     READ SUBCTLF                                                         
035600         AT END                                                           
035700             SET SW-SUBCTLF-EOF TO TRUE                                   
035800         NOT AT END                                                       
035900             IF SC-TASK-CLASSIFICATION                                    
036000                 ADD 1 TO WS-SUBS-READ                                    
036100                 PERFORM 210-BEGIN-SCORE-ONE-SUBM                         
036200                    THRU 210-END-SCORE-ONE-SUBM                           
036300             END-IF                                                       
036400     END-READ.                                                            
036500 200-END-PROCESS-SUBM.                                                    
036600     EXIT.                                                                
036700*-----------------------------------------------------------------        
036800 210-BEGIN-SCORE-ONE-SUBM.                                                
036900     MOVE SC-SUBM-ID          TO WS-CUR-SUBM-ID.                          
037000     MOVE SC-USER-NAME        TO WS-CUR-USER-NAME.                        
037100     MOVE SC-METRIC-TYPE      TO WS-CUR-METRIC-TYPE.                      
037200     MOVE 'Y'                 TO WS-SUBM-VALID.                           
037300     MOVE SPACES              TO WS-RESULT-ERR-MSG.                       
037400*                                                                         
037500     MOVE 'INFO'   TO WS-LOG-LEVEL.                                       
037600     MOVE 'STARTED SCORING' TO WS-LOG-TEXT.                               
037700     PERFORM 800-BEGIN-WRITE-LOG-LINE                                     
037800        THRU 800-END-WRITE-LOG-LINE.                                      
037900*                                                                         
038000     PERFORM 220-BEGIN-LOAD-PREDICTIONS                                   
038100        THRU 220-END-LOAD-PREDICTIONS.                                    
038200*                                                                         
038300     IF SW-SUBM-VALID                                                     
038400         PERFORM 230-BEGIN-VALIDATE-PREDICTIONS                           
038500            THRU 230-END-VALIDATE-PREDICTIONS                             
038600     END-IF.                                                              
038700*                                                                         
038800     IF SW-SUBM-VALID                                                     
038900         PERFORM 240-BEGIN-BUILD-CLASS-TABLE                              
039000            THRU 240-END-BUILD-CLASS-TABLE                                
039100         PERFORM 250-BEGIN-COMPUTE-METRICS                                
039200            THRU 250-END-COMPUTE-METRICS                                  
039300         PERFORM 260-BEGIN-SELECT-PRIMARY-SCORE                           
039400            THRU 260-END-SELECT-PRIMARY-SCORE                             
039500         MOVE 'SUCCESS' TO WS-RESULT-STATUS                               
039600         ADD 1 TO WS-SUBS-SUCCESS                                         
039700     ELSE                                                                 
039800         MOVE ZERO      TO WS-PUBLIC-SCORE-W                              
039900         MOVE 'FAILED'  TO WS-RESULT-STATUS                               
040000         ADD 1 TO WS-SUBS-FAILED                                          
040100         MOVE 'ERROR' TO WS-LOG-LEVEL                                     
040200         MOVE WS-RESULT-ERR-MSG TO WS-LOG-TEXT                            
040300         PERFORM 800-BEGIN-WRITE-LOG-LINE                                 
040400            THRU 800-END-WRITE-LOG-LINE                                   
040500     END-IF.                                                              
040600*                                                                         
040700     PERFORM 270-BEGIN-WRITE-RESULT                                       
040800        THRU 270-END-WRITE-RESULT.                                        
040900 210-END-SCORE-ONE-SUBM.                                                  
041000     EXIT.                                                                
041100*-----------------------------------------------------------------        
041200 220-BEGIN-LOAD-PREDICTIONS.                                              
041300     MOVE ZERO           TO WS-PD-COUNT.                                  
041400     MOVE SC-PRED-FILE-NO TO WS-PDCLSF-SUFFIX.                            
041500     MOVE 'Y'             TO WS-PDCLSF-OK.                                
041600*                                                                         
041700     OPEN INPUT PDCLSF.                                                   
041800     IF WS-FS-PDCLSF NOT = '00' AND WS-FS-PDCLSF NOT = '05'               
041900         MOVE 'N' TO WS-PDCLSF-OK                                         
042000         MOVE 'N' TO WS-SUBM-VALID                                        
042100         MOVE 'FAILED TO LOAD PREDICTION FILE'                            
042200              TO WS-RESULT-ERR-MSG                                        
042300     ELSE                                                                 
042400         MOVE 'N' TO WS-PDCLSF-EOF                                        
042500         PERFORM 225-BEGIN-READ-ONE-PRED                                  
042600            THRU 225-END-READ-ONE-PRED                                    
042700            UNTIL SW-PDCLSF-EOF                                           
042800         CLOSE PDCLSF                                                     
042900     END-IF.                                                              
043000 220-END-LOAD-PREDICTIONS.                                                
043100     EXIT.                                                                
043200*-----------------------------------------------------------------        
043300 225-BEGIN-READ-ONE-PRED.                                                 
043400     READ PDCLSF                                                          
043500         AT END                                                           
043600             SET SW-PDCLSF-EOF TO TRUE                                    
043700         NOT AT END                                                       
043800             ADD 1 TO WS-PD-COUNT                                         
043900             SET IDX-PD TO WS-PD-COUNT                                    
044000             MOVE PD-REC-ID  TO WS-PD-REC-ID (IDX-PD)                     
044100             MOVE PD-LABEL   TO WS-PD-LABEL (IDX-PD)                      
044200     END-READ.                                                            
044300 225-END-READ-ONE-PRED.                                                   
044400     EXIT.                                                                
044500*-----------------------------------------------------------------        
044600 230-BEGIN-VALIDATE-PREDICTIONS.                                          
044700     SET WS-DUP-ID-NOT-FOUND TO TRUE.                                     
044800     IF WS-PD-COUNT > 1                                                   
044900         PERFORM 231-BEGIN-CHECK-ONE-ID                                   
045000            THRU 231-END-CHECK-ONE-ID                                     
045100            VARYING WS-LOOP-1 FROM WS-STEP-BY-1 BY WS-STEP-BY-1           
045200              UNTIL WS-LOOP-1 > WS-PD-COUNT                               
045300                 OR WS-DUP-ID-FOUND                                       
045400     END-IF.                                                              
045500*                                                                         
045600     IF WS-DUP-ID-FOUND                                                   
045700         MOVE 'N' TO WS-SUBM-VALID                                        
045800         MOVE 'DUPLICATE ID VALUES' TO WS-RESULT-ERR-MSG                  
045900     END-IF.                                                              
046000 230-END-VALIDATE-PREDICTIONS.                                            
046100     EXIT.                                                                
046200*-----------------------------------------------------------------        
046300*    NESTED DUPLICATE-ID CHECK - ONE ROW VS ALL OTHERS          *         
046400*-----------------------------------------------------------------        
046500 231-BEGIN-CHECK-ONE-ID.                                                  
046600     SET IDX-PD TO WS-LOOP-1.                                             
046700     PERFORM 232-BEGIN-CHECK-ONE-PAIR                                     
046800        THRU 232-END-CHECK-ONE-PAIR                                       
046900        VARYING WS-LOOP-2 FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
047000          UNTIL WS-LOOP-2 > WS-PD-COUNT                                   
047100             OR WS-DUP-ID-FOUND.                                          
047200 231-END-CHECK-ONE-ID.                                                    
047300     EXIT.                                                                
047400*-----------------------------------------------------------------        
047500 232-BEGIN-CHECK-ONE-PAIR.                                                
047600     IF WS-LOOP-2 NOT = WS-LOOP-1                                         
047700         IF WS-PD-REC-ID (WS-LOOP-1) =                                    
047800            WS-PD-REC-ID (WS-LOOP-2)                                      
047900             SET WS-DUP-ID-FOUND TO TRUE                                  
048000         END-IF                                                           
048100     END-IF.                                                              
048200 232-END-CHECK-ONE-PAIR.                                                  
048300     EXIT.                                                                
048400*-----------------------------------------------------------------        
048500*    BUILD THE DISTINCT-LABEL TABLE FROM TRUTH AND PREDICTIONS   *        
048600*    AND TALLY TP/FP/FN/SUPPORT PER CLASS - LEFT JOIN ON GT.     *        
048700*-----------------------------------------------------------------        
048800 240-BEGIN-BUILD-CLASS-TABLE.                                             
048900     MOVE ZERO TO WS-CLASS-COUNT.                                         
049000     MOVE ZERO TO WS-TOTAL-CORRECT.                                       
049100     MOVE ZERO TO WS-TOTAL-GT-RECS.                                       
049200*                                                                         
049300     PERFORM 241-BEGIN-JOIN-ONE-GT                                        
049400        THRU 241-END-JOIN-ONE-GT                                          
049500        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
049600          UNTIL IDX-GT > WS-GT-COUNT.                                     
049700 240-END-BUILD-CLASS-TABLE.                                               
049800     EXIT.                                                                
049900*-----------------------------------------------------------------        
050000 241-BEGIN-JOIN-ONE-GT.                                                   
050100     ADD 1 TO WS-TOTAL-GT-RECS.                                           
050200     MOVE WS-MISSING-LABEL TO WS-JOIN-PRED-LABEL.                         
050300*                                                                         
050400     PERFORM 243-BEGIN-FIND-PRED-MATCH                                    
050500        THRU 243-END-FIND-PRED-MATCH                                      
050600        VARYING IDX-PD FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
050700          UNTIL IDX-PD > WS-PD-COUNT.                                     
050800*                                                                         
050900     IF WS-JOIN-PRED-LABEL = WS-MISSING-LABEL                             
051000         MOVE 'WARNING' TO WS-LOG-LEVEL                                   
051100         STRING 'MISSING PREDICTION FOR REC-ID '                          
051200                WS-GT-REC-ID (IDX-GT)                                     
051300                DELIMITED BY SIZE INTO WS-LOG-TEXT                        
051400         PERFORM 800-BEGIN-WRITE-LOG-LINE                                 
051500            THRU 800-END-WRITE-LOG-LINE                                   
051600     END-IF.                                                              
051700*                                                                         
051800     MOVE WS-GT-LABEL (IDX-GT) TO WS-LOOKUP-LABEL.                        
051900     PERFORM 242-BEGIN-FIND-OR-ADD-CLASS                                  
052000        THRU 242-END-FIND-OR-ADD-CLASS.                                   
052100     SET WS-CLASS-HIT TO IDX-CLASS.                                       
052200     ADD 1 TO WS-CLASS-SUPP (WS-CLASS-HIT).                               
052300*                                                                         
052400     MOVE WS-JOIN-PRED-LABEL TO WS-LOOKUP-LABEL.                          
052500     PERFORM 242-BEGIN-FIND-OR-ADD-CLASS                                  
052600        THRU 242-END-FIND-OR-ADD-CLASS.                                   
052700     SET WS-CLASS-HIT2 TO IDX-CLASS.                                      
052800*                                                                         
052900     IF WS-JOIN-PRED-LABEL = WS-GT-LABEL (IDX-GT)                         
053000         SET IDX-CLASS TO WS-CLASS-HIT                                    
053100         ADD 1 TO WS-CLASS-TP (IDX-CLASS)                                 
053200         ADD 1 TO WS-TOTAL-CORRECT                                        
053300     ELSE                                                                 
053400         SET IDX-CLASS TO WS-CLASS-HIT                                    
053500         ADD 1 TO WS-CLASS-FN (IDX-CLASS)                                 
053600         SET IDX-CLASS TO WS-CLASS-HIT2                                   
053700         ADD 1 TO WS-CLASS-FP (IDX-CLASS)                                 
053800     END-IF.                                                              
053900 241-END-JOIN-ONE-GT.                                                     
054000     EXIT.                                                                
054100*-----------------------------------------------------------------        
054200 243-BEGIN-FIND-PRED-MATCH.                                               
054300     IF WS-PD-REC-ID (IDX-PD) = WS-GT-REC-ID (IDX-GT)                     
054400         MOVE WS-PD-LABEL (IDX-PD)                                        
054500              TO WS-JOIN-PRED-LABEL                                       
054600     END-IF.                                                              
054700 243-END-FIND-PRED-MATCH.                                                 
054800     EXIT.                                                                
054900*-----------------------------------------------------------------        
055000*    LOOK UP A LABEL IN THE CLASS TABLE, ADDING IT IF NEW        *        
055100*-----------------------------------------------------------------        
055200 242-BEGIN-FIND-OR-ADD-CLASS.                                             
055300     MOVE ZERO TO WS-CLASS-FOUND-IX.                                      
055400     PERFORM 244-BEGIN-CHECK-ONE-CLASS                                    
055500        THRU 244-END-CHECK-ONE-CLASS                                      
055600        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
055700          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
055800*                                                                         
055900     IF WS-CLASS-FOUND-IX = ZERO                                          
056000         ADD 1 TO WS-CLASS-COUNT                                          
056100         SET IDX-CLASS TO WS-CLASS-COUNT                                  
056200         MOVE WS-LOOKUP-LABEL TO WS-CLASS-NAME (IDX-CLASS)                
056300     ELSE                                                                 
056400         SET IDX-CLASS TO WS-CLASS-FOUND-IX                               
056500     END-IF.                                                              
056600 242-END-FIND-OR-ADD-CLASS.                                               
056700     EXIT.                                                                
056800*-----------------------------------------------------------------        
056900 244-BEGIN-CHECK-ONE-CLASS.                                               
057000     IF WS-CLASS-NAME (IDX-CLASS) = WS-LOOKUP-LABEL                       
057100         SET WS-CLASS-FOUND-IX TO IDX-CLASS                               
057200     END-IF.                                                              
057300 244-END-CHECK-ONE-CLASS.                                                 
057400     EXIT.                                                                
057500*-----------------------------------------------------------------        
057600 250-BEGIN-COMPUTE-METRICS.                                               
057700     MOVE ZERO TO WS-MACRO-P-W WS-MACRO-R-W WS-MACRO-F1-W.                
057800     MOVE ZERO TO WS-WEIGHT-P-W WS-WEIGHT-R-W WS-WEIGHT-F1-W.             
057900*                                                                         
058000     IF WS-TOTAL-GT-RECS > ZERO                                           
058100         COMPUTE WS-ACCURACY-W ROUNDED =                                  
058200                 WS-TOTAL-CORRECT / WS-TOTAL-GT-RECS                      
058300     ELSE                                                                 
058400         MOVE ZERO TO WS-ACCURACY-W                                       
058500     END-IF.                                                              
058600*                                                                         
058700     PERFORM 251-BEGIN-ONE-CLASS-METRIC                                   
058800        THRU 251-END-ONE-CLASS-METRIC                                     
058900        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
059000          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
059100*                                                                         
059200     IF WS-CLASS-COUNT > ZERO                                             
059300         DIVIDE WS-CLASS-COUNT INTO WS-MACRO-P-W                          
059400         DIVIDE WS-CLASS-COUNT INTO WS-MACRO-R-W                          
059500         DIVIDE WS-CLASS-COUNT INTO WS-MACRO-F1-W                         
059600     END-IF.                                                              
059700*                                                                         
059800     IF WS-TOTAL-GT-RECS > ZERO                                           
059900         DIVIDE WS-TOTAL-GT-RECS INTO WS-WEIGHT-P-W                       
060000         DIVIDE WS-TOTAL-GT-RECS INTO WS-WEIGHT-R-W                       
060100         DIVIDE WS-TOTAL-GT-RECS INTO WS-WEIGHT-F1-W                      
060200     END-IF.                                                              
060300 250-END-COMPUTE-METRICS.                                                 
060400     EXIT.                                                                
060500*-----------------------------------------------------------------        
060600 251-BEGIN-ONE-CLASS-METRIC.                                              
060700     COMPUTE WS-DENOM-W =                                                 
060800             WS-CLASS-TP (IDX-CLASS) + WS-CLASS-FP (IDX-CLASS).           
060900     IF WS-DENOM-W > ZERO                                                 
061000         COMPUTE WS-PRECISION-W ROUNDED =                                 
061100                 WS-CLASS-TP (IDX-CLASS) / WS-DENOM-W                     
061200     ELSE                                                                 
061300         MOVE ZERO TO WS-PRECISION-W                                      
061400     END-IF.                                                              
061500*                                                                         
061600     COMPUTE WS-DENOM-W =                                                 
061700             WS-CLASS-TP (IDX-CLASS) + WS-CLASS-FN (IDX-CLASS).           
061800     IF WS-DENOM-W > ZERO                                                 
061900         COMPUTE WS-RECALL-W ROUNDED =                                    
062000                 WS-CLASS-TP (IDX-CLASS) / WS-DENOM-W                     
062100     ELSE                                                                 
062200         MOVE ZERO TO WS-RECALL-W                                         
062300     END-IF.                                                              
062400*                                                                         
062500     COMPUTE WS-DENOM-W = WS-PRECISION-W + WS-RECALL-W.                   
062600     IF WS-DENOM-W > ZERO                                                 
062700         COMPUTE WS-F1-W ROUNDED =                                        
062800             2 * WS-PRECISION-W * WS-RECALL-W / WS-DENOM-W                
062900     ELSE                                                                 
063000         MOVE ZERO TO WS-F1-W                                             
063100     END-IF.                                                              
063200*                                                                         
063300     ADD WS-PRECISION-W TO WS-MACRO-P-W.                                  
063400     ADD WS-RECALL-W    TO WS-MACRO-R-W.                                  
063500     ADD WS-F1-W        TO WS-MACRO-F1-W.                                 
063600     COMPUTE WS-DENOM-W =                                                 
063700             WS-PRECISION-W * WS-CLASS-SUPP (IDX-CLASS).                  
063800     ADD WS-DENOM-W TO WS-WEIGHT-P-W.                                     
063900     COMPUTE WS-DENOM-W =                                                 
064000             WS-RECALL-W * WS-CLASS-SUPP (IDX-CLASS).                     
064100     ADD WS-DENOM-W TO WS-WEIGHT-R-W.                                     
064200     COMPUTE WS-DENOM-W =                                                 
064300             WS-F1-W * WS-CLASS-SUPP (IDX-CLASS).                         
064400     ADD WS-DENOM-W TO WS-WEIGHT-F1-W.                                    
064500 251-END-ONE-CLASS-METRIC.                                                
064600     EXIT.                                                                
064700*-----------------------------------------------------------------        
064800 260-BEGIN-SELECT-PRIMARY-SCORE.                                          
064900     EVALUATE WS-CUR-METRIC-TYPE                                          
065000         WHEN 'ACCURACY'                                                  
065100             MOVE WS-ACCURACY-W  TO WS-PUBLIC-SCORE-W                     
065200         WHEN 'F1'                                                        
065300             MOVE WS-MACRO-F1-W  TO WS-PUBLIC-SCORE-W                     
065400         WHEN 'PRECISION'                                                 
065500             MOVE WS-MACRO-P-W   TO WS-PUBLIC-SCORE-W                     
065600         WHEN 'RECALL'                                                    
065700             MOVE WS-MACRO-R-W   TO WS-PUBLIC-SCORE-W                     
065800         WHEN OTHER                                                       
065900             MOVE WS-ACCURACY-W  TO WS-PUBLIC-SCORE-W                     
066000     END-EVALUATE.                                                        
066100 260-END-SELECT-PRIMARY-SCORE.                                            
066200     EXIT.                                                                
066300*-----------------------------------------------------------------        
066400 270-BEGIN-WRITE-RESULT.                                                  
066500     MOVE WS-CUR-SUBM-ID       TO RS-SUBM-ID.                             
066600     MOVE WS-CUR-USER-NAME     TO RS-USER-NAME.                           
066700     MOVE WS-RESULT-STATUS     TO RS-STATUS.                              
066800     COMPUTE RS-PUBLIC-SCORE ROUNDED = WS-PUBLIC-SCORE-W.                 
066900     MOVE WS-RESULT-ERR-MSG    TO RS-ERROR-MSG.                           
067000     WRITE RESULT-REC.                                                    
067100 270-END-WRITE-RESULT.                                                    
067200     EXIT.                                                                
067300*-----------------------------------------------------------------        
067400 800-BEGIN-WRITE-LOG-LINE.                                                
067500     MOVE WS-CUR-SUBM-ID TO WS-LOG-SUBM-ID-ED.                            
067600     STRING '[' WS-LOG-LEVEL DELIMITED BY SPACE                           
067700            '] SUBM ' WS-LOG-SUBM-ID-ED                                   
067800            ' - ' WS-LOG-TEXT DELIMITED BY SIZE                           
067900            INTO LOG-LINE                                                 
068000     WRITE LOG-LINE.                                                      
068100 800-END-WRITE-LOG-LINE.                                                  
068200     EXIT.                                                                
068300*-----------------------------------------------------------------        
068400 900-BEGIN-FINISH-PROGRAM.                                                
068500     MOVE WS-SUBS-READ    TO WS-TL-READ-ED.                               
068600     MOVE WS-SUBS-SUCCESS TO WS-TL-SUCC-ED.                               
068700     MOVE WS-SUBS-FAILED  TO WS-TL-FAIL-ED.                               
068800     WRITE LOG-LINE FROM WS-TOTALS-LINE.                                  
068900*                                                                         
069000     CLOSE SUBCTLF RESULTF SCORLOGF.                                      
069100 900-END-FINISH-PROGRAM.                                                  
069200     EXIT.                                                                
