000100******************************************************************        
000200*                                                                *        
000300*   P R O G R A M :   L D R B O A R D                            *        
000400*                                                                *        
000500*   FINAL STEP OF THE NIGHTLY BENCHMARK SCORING RUN.  READS THE  *        
000600*   FOUR SUBMISSION-RESULT DATASETS WRITTEN BY SCORCLS, SCORDET, *        
000700*   SCORSEG AND SCORCUS, BUILDS EACH USER'S BEST PUBLIC SCORE    *        
000800*   AND SUBMISSION COUNT, PRINTS A RANKED LEADERBOARD AND A      *        
000900*   FIVE-BIN SCORE DISTRIBUTION, THEN RE-READS THE SUBMISSION    *        
001000*   CONTROL FILE TO PRINT THE RUN'S FINAL CONTROL TOTALS.        *        
001100*                                                                *        
001200******************************************************************        
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.     LDRBOARD.                                                
001500 AUTHOR.         G. TRUJILLO.                                             
001600 INSTALLATION.   CENTRAL STATE UNIVERSITY COMPUTING CENTER.               
001700 DATE-WRITTEN.   04/03/93.                                                
001800 DATE-COMPILED.                                                           
001900 SECURITY.       NON-CONFIDENTIAL.                                        
002000******************************************************************        
002100*                     MAINTENANCE  LOG                          *         
002200******************************************************************        
002300* DATE       INIT  REQUEST   DESCRIPTION                        *         
002400* ---------  ----  --------  -------------------------------    *         
002500* 04/03/93   GT    CR-0361   ORIGINAL CODING - LEADERBOARD ONLY, *        
002600*                            NO DISTRIBUTION REPORT.             *        
002700* 08/11/94   GT    CR-0384   ADDED FIVE-BIN SCORE DISTRIBUTION   *        
002800*                            REPORT PER SPONSOR REQUEST.         *        
002900* 02/27/96   RA    HELP-2210 ALL FOUR RESULT DATASETS ARE NOW    *        
003000*                            OPTIONAL - A RUN WITH NO DETECTION  *        
003100*                            SUBMISSIONS WAS ABENDING ON OPEN.   *        
003200* 10/14/98   GT    Y2K-120   YEAR 2000 REVIEW - NO TWO-DIGIT     *        
003300*                            YEAR FIELDS IN THIS PROGRAM. NO     *        
003400*                            CHANGE REQUIRED. SIGNED OFF.        *        
003500* 05/06/99   GT    CR-0492   CONTROL TOTALS FOOTER NOW TALLIED   *        
003600*                            FROM THE FOUR RESULT DATASETS AND   *        
003700*                            THE SUBMISSION CONTROL FILE RATHER  *        
003800*                            THAN FROM THE FOUR SCORER LOGS.     *        
003900* 06/19/00   MP    HELP-3378 TIES IN BEST SCORE NOW BROKEN BY    *        
004000*                            EARLIEST LAST-SUBMISSION ORDER SO   *        
004100*                            THE RANKING IS REPEATABLE.          *        
004200******************************************************************        
004300 ENVIRONMENT DIVISION.                                                    
004400*-----------------------------------------------------------------        
004500 CONFIGURATION SECTION.                                                   
004600*-----------------------------------------------------------------        
004700 SOURCE-COMPUTER.  IBM-3081.                                              
004800 OBJECT-COMPUTER.  IBM-3081.                                              
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     UPSI-0 IS WS-RERUN-SWITCH                                            
005200         ON STATUS IS WS-RERUN-REQUESTED                                  
005300         OFF STATUS IS WS-RERUN-NOT-REQUESTED.                            
005400*-----------------------------------------------------------------        
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SUBCTLF   ASSIGN TO SUBCTL                                    
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS  IS WS-FS-SUBCTLF.                                   
006000*                                                                         
006100     SELECT OPTIONAL RESCLSF ASSIGN TO RESCLS                             
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS WS-FS-RESCLSF.                                   
006400*                                                                         
006500     SELECT OPTIONAL RESDETF ASSIGN TO RESDET                             
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS  IS WS-FS-RESDETF.                                   
006800*                                                                         
006900     SELECT OPTIONAL RESSEGF ASSIGN TO RESSEG                             
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS  IS WS-FS-RESSEGF.                                   
007200*                                                                         
007300     SELECT OPTIONAL RESCUSF ASSIGN TO RESCUS                             
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS  IS WS-FS-RESCUSF.                                   
007600*                                                                         
007700     SELECT LDRRPTF   ASSIGN TO LDRRPT                                    
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS  IS WS-FS-LDRRPTF.                                   
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*-----------------------------------------------------------------        
008400 FD  SUBCTLF                                                              
008500     LABEL RECORD IS STANDARD                                             
008600     RECORD CONTAINS 60 CHARACTERS.                                       
008700 01  SUBCTL-REC.                                                          
008800     05  SC-SUBM-ID          PIC 9(08).                                   
008900     05  SC-USER-NAME        PIC X(20).                                   
009000     05  SC-TASK-TYPE        PIC X(14).                                   
009100     05  SC-METRIC-TYPE      PIC X(10).                                   
009200     05  SC-PRED-FILE-NO     PIC 9(02).                                   
009300     05  FILLER              PIC X(06).                                   
009400*-----------------------------------------------------------------        
009500 FD  RESCLSF                                                              
009600     LABEL RECORD IS STANDARD                                             
009700     RECORD CONTAINS 80 CHARACTERS.                                       
009800 01  RESCLSF-REC.                                                         
009900     05  RC-SUBM-ID          PIC 9(08).                                   
010000     05  RC-USER-NAME        PIC X(20).                                   
010100     05  RC-STATUS           PIC X(10).                                   
010200     05  RC-PUBLIC-SCORE     PIC S9(03)V9(06).                            
010300     05  RC-ERROR-MSG        PIC X(33).                                   
010400*-----------------------------------------------------------------        
010500 FD  RESDETF                                                              
010600     LABEL RECORD IS STANDARD                                             
010700     RECORD CONTAINS 80 CHARACTERS.                                       
010800 01  RESDETF-REC.                                                         
010900     05  RD-SUBM-ID          PIC 9(08).                                   
011000     05  RD-USER-NAME        PIC X(20).                                   
011100     05  RD-STATUS           PIC X(10).                                   
011200     05  RD-PUBLIC-SCORE     PIC S9(03)V9(06).                            
011300     05  RD-ERROR-MSG        PIC X(33).                                   
011400*-----------------------------------------------------------------        
011500 FD  RESSEGF                                                              
011600     LABEL RECORD IS STANDARD                                             
011700     RECORD CONTAINS 80 CHARACTERS.                                       
011800 01  RESSEGF-REC.                                                         
011900     05  RG-SUBM-ID          PIC 9(08).                                   
012000     05  RG-USER-NAME        PIC X(20).                                   
012100     05  RG-STATUS           PIC X(10).                                   
012200     05  RG-PUBLIC-SCORE     PIC S9(03)V9(06).                            
012300     05  RG-ERROR-MSG        PIC X(33).                                   
012400*-----------------------------------------------------------------        
012500 FD  RESCUSF                                                              
012600     LABEL RECORD IS STANDARD                                             
012700     RECORD CONTAINS 80 CHARACTERS.                                       
012800 01  RESCUSF-REC.                                                         
012900     05  RU-SUBM-ID          PIC 9(08).                                   
013000     05  RU-USER-NAME        PIC X(20).                                   
013100     05  RU-STATUS           PIC X(10).                                   
013200     05  RU-PUBLIC-SCORE     PIC S9(03)V9(06).                            
013300     05  RU-ERROR-MSG        PIC X(33).                                   
013400*-----------------------------------------------------------------        
013500 FD  LDRRPTF                                                              
013600     RECORD CONTAINS 132 CHARACTERS.                                      
013700 01  RPT-LINE                PIC X(132).                                  
013800*-----------------------------------------------------------------        
013900 WORKING-STORAGE SECTION.                                                 
014000*-----------------------------------------------------------------        
014100******************************************************************        
014200*    FILE-STATUS BYTES AND STEP CONSTANTS - CARRIED AS 77-LEVEL  *        
014300*    INDEPENDENT ITEMS PER SHOP CONVENTION, NOT GROUPED          *        
014400******************************************************************        
014500 77  WS-FS-SUBCTLF           PIC X(02) VALUE '00'.                        
014600 77  WS-FS-RESCLSF           PIC X(02) VALUE '00'.                        
014700 77  WS-FS-RESDETF           PIC X(02) VALUE '00'.                        
014800 77  WS-FS-RESSEGF           PIC X(02) VALUE '00'.                        
014900 77  WS-FS-RESCUSF           PIC X(02) VALUE '00'.                        
015000 77  WS-FS-LDRRPTF           PIC X(02) VALUE '00'.                        
015100 77  WS-STEP-BY-1            PIC 9(01) COMP VALUE 1.                      
015200*                                                                         
015300 01  WS-SWITCHES.                                                         
015400     05  WS-SUBCTLF-EOF      PIC X(01) VALUE 'N'.                         
015500         88  SW-SUBCTLF-EOF          VALUE 'Y'.                           
015600     05  WS-RESCLSF-EOF      PIC X(01) VALUE 'N'.                         
015700         88  SW-RESCLSF-EOF          VALUE 'Y'.                           
015800     05  WS-RESDETF-EOF      PIC X(01) VALUE 'N'.                         
015900         88  SW-RESDETF-EOF          VALUE 'Y'.                           
016000     05  WS-RESSEGF-EOF      PIC X(01) VALUE 'N'.                         
016100         88  SW-RESSEGF-EOF          VALUE 'Y'.                           
016200     05  WS-RESCUSF-EOF      PIC X(01) VALUE 'N'.                         
016300         88  SW-RESCUSF-EOF          VALUE 'Y'.                           
016400     05  WS-RESCLSF-PRESENT  PIC X(01) VALUE 'N'.                         
016500         88  SW-RESCLSF-PRESENT      VALUE 'Y'.                           
016600     05  WS-RESDETF-PRESENT  PIC X(01) VALUE 'N'.                         
016700         88  SW-RESDETF-PRESENT      VALUE 'Y'.                           
016800     05  WS-RESSEGF-PRESENT  PIC X(01) VALUE 'N'.                         
016900         88  SW-RESSEGF-PRESENT      VALUE 'Y'.                           
017000     05  WS-RESCUSF-PRESENT  PIC X(01) VALUE 'N'.                         
017100         88  SW-RESCUSF-PRESENT      VALUE 'Y'.                           
017200*                                                                         
017300******************************************************************        
017400*    DISTINCT USER TABLE - BEST SCORE, SUBMISSION COUNT, LAST    *        
017500*    SUBMISSION ORDER, AND ASSIGNED RANK                         *        
017600******************************************************************        
017700 01  WS-USER-CONTROL.                                                     
017800     05  WS-USER-COUNT       PIC S9(05) COMP VALUE ZERO.                  
017900     05  WS-USER-MAX         PIC S9(05) COMP VALUE 1000.                  
018000     05  FILLER              PIC X(02) VALUE SPACES.                      
018100*                                                                         
018200 01  WS-USER-TABLE.                                                       
018300     05  WS-USER-ENTRY OCCURS 1 TO 1000 TIMES                             
018400             DEPENDING ON WS-USER-COUNT                                   
018500             INDEXED BY IDX-USER IDX-USER2.                               
018600         10  WS-USER-NAME        PIC X(20).                               
018700         10  WS-USER-BEST-SCORE  PIC S9(03)V9(08) COMP-3                  
018800                                     VALUE ZERO.                          
018900         10  WS-USER-SUBM-CT     PIC S9(05) COMP VALUE ZERO.              
019000         10  WS-USER-LAST-ORDER  PIC S9(07) COMP VALUE ZERO.              
019100         10  WS-USER-RANK        PIC S9(05) COMP VALUE ZERO.              
019200         10  FILLER              PIC X(02) VALUE SPACES.                  
019300*                                                                         
019400 01  WS-LOOKUP-WORK.                                                      
019500     05  WS-LOOKUP-USER      PIC X(20) VALUE SPACES.                      
019600     05  WS-USER-FOUND-IX    PIC S9(05) COMP VALUE ZERO.                  
019700     05  FILLER              PIC X(02) VALUE SPACES.                      
019800*                                                                         
019900******************************************************************        
020000*    SELECTION-SORT SWAP AREA - DESCENDING BY BEST SCORE,        *        
020100*    TIES BROKEN BY EARLIEST LAST-SUBMISSION ORDER               *        
020200******************************************************************        
020300 01  WS-SORT-WORK.                                                        
020400     05  WS-MAX-IX           PIC S9(05) COMP VALUE ZERO.                  
020500     05  WS-SWAP-NAME        PIC X(20) VALUE SPACES.                      
020600     05  WS-SWAP-SUBM-CT     PIC S9(05) COMP VALUE ZERO.                  
020700     05  WS-SWAP-LAST-ORDER  PIC S9(07) COMP VALUE ZERO.                  
020800     05  WS-SWAP-RANK        PIC S9(05) COMP VALUE ZERO.                  
020900     05  FILLER              PIC X(02) VALUE SPACES.                      
021000 01  WS-SORT-SCORE-WORK COMP-3.                                           
021100     05  WS-SWAP-SCORE       PIC S9(03)V9(08) VALUE ZERO.                 
021200     05  FILLER              PIC X(01) USAGE DISPLAY                      
021300                                 VALUE SPACE.                             
021400*                                                                         
021500******************************************************************        
021600*    RESULT RECORD BEING PROCESSED - HELD IN A COMMON WORK AREA  *        
021700*    SO ONE PARAGRAPH CAN SCORE A RECORD FROM ANY OF THE FOUR    *        
021800*    RESULT DATASETS                                             *        
021900******************************************************************        
022000 01  WS-CUR-RESULT.                                                       
022100     05  WS-CUR-R-SUBM-ID    PIC 9(08) VALUE ZERO.                        
022200     05  WS-CUR-R-USER-NAME  PIC X(20) VALUE SPACES.                      
022300     05  WS-CUR-R-STATUS     PIC X(10) VALUE SPACES.                      
022400         88  WS-CUR-R-IS-SUCCESS     VALUE 'SUCCESS'.                     
022500     05  WS-CUR-R-SCORE      PIC S9(03)V9(06) VALUE ZERO.                 
022600     05  FILLER              PIC X(02) VALUE SPACES.                      
022700*                                                                         
022800 01  WS-ORDER-COUNTERS.                                                   
022900     05  WS-OVERALL-ORDER    PIC S9(07) COMP VALUE ZERO.                  
023000     05  FILLER              PIC X(02) VALUE SPACES.                      
023100*                                                                         
023200 01  WS-SCORE-WORK.                                                       
023300     05  WS-SUBS-READ        PIC S9(07) COMP VALUE ZERO.                  
023400     05  WS-SUBS-SUCCESS     PIC S9(07) COMP VALUE ZERO.                  
023500     05  WS-SUBS-FAILED      PIC S9(07) COMP VALUE ZERO.                  
023600     05  FILLER              PIC X(02) VALUE SPACES.                      
023700*                                                                         
023800******************************************************************        
023900*    SCORE-DISTRIBUTION WORK AREA - FIVE EQUAL-WIDTH BINS        *        
024000******************************************************************        
024100 01  WS-DIST-COUNTERS.                                                    
024200     05  WS-BIN-IX           PIC S9(05) COMP VALUE ZERO.                  
024300     05  WS-BIN-COUNT        PIC S9(07) COMP VALUE ZERO.                  
024400     05  FILLER              PIC X(02) VALUE SPACES.                      
024500*                                                                         
024600 01  WS-DIST-WORK COMP-3.                                                 
024700     05  WS-DIST-MIN         PIC S9(03)V9(08) VALUE ZERO.                 
024800     05  WS-DIST-MAX         PIC S9(03)V9(08) VALUE ZERO.                 
024900     05  WS-DIST-WIDTH       PIC S9(03)V9(08) VALUE ZERO.                 
025000     05  WS-BIN-LOW          PIC S9(03)V9(08) VALUE ZERO.                 
025100     05  WS-BIN-HIGH         PIC S9(03)V9(08) VALUE ZERO.                 
025200     05  FILLER              PIC X(01) USAGE DISPLAY                      
025300                                 VALUE SPACE.                             
025400*                                                                         
025500******************************************************************        
025600*    REPORT LINE LAYOUTS                                         *        
025700******************************************************************        
025800 01  LDR-HEADING-LINE.                                                    
025900     05  FILLER              PIC X(04) VALUE 'RANK'.                      
026000     05  FILLER              PIC X(02) VALUE SPACES.                      
026100     05  FILLER              PIC X(20) VALUE 'USER'.                      
026200     05  FILLER              PIC X(02) VALUE SPACES.                      
026300     05  FILLER              PIC X(10) VALUE 'BEST SCORE'.                
026400     05  FILLER              PIC X(03) VALUE SPACES.                      
026500     05  FILLER              PIC X(11) VALUE 'SUBMISSIONS'.               
026600     05  FILLER              PIC X(80) VALUE SPACES.                      
026700 01  LDR-HEADING-LINE-R REDEFINES LDR-HEADING-LINE                        
026800                             PIC X(132).                                  
026900*                                                                         
027000 01  LDR-DETAIL-LINE.                                                     
027100     05  LDR-RANK-ED         PIC ZZZ9.                                    
027200     05  FILLER              PIC X(02) VALUE SPACES.                      
027300     05  LDR-USER-ED         PIC X(20) VALUE SPACES.                      
027400     05  FILLER              PIC X(02) VALUE SPACES.                      
027500     05  LDR-SCORE-ED        PIC ZZ9.999999.                              
027600     05  FILLER              PIC X(05) VALUE SPACES.                      
027700     05  LDR-SUBM-CT-ED      PIC ZZZ,ZZ9.                                 
027800     05  FILLER              PIC X(80) VALUE SPACES.                      
027900 01  LDR-DETAIL-LINE-R REDEFINES LDR-DETAIL-LINE                          
028000                             PIC X(132).                                  
028100*                                                                         
028200 01  DIST-DETAIL-LINE.                                                    
028300     05  DIST-LOW-ED         PIC Z9.99.                                   
028400     05  FILLER              PIC X(01) VALUE '-'.                         
028500     05  DIST-HIGH-ED        PIC Z9.99.                                   
028600     05  FILLER              PIC X(06) VALUE SPACES.                      
028700     05  DIST-COUNT-ED       PIC ZZZ,ZZ9.                                 
028800     05  FILLER              PIC X(105) VALUE SPACES.                     
028900 01  DIST-DETAIL-LINE-R REDEFINES DIST-DETAIL-LINE                        
029000                             PIC X(132).                                  
029100*                                                                         
029200 01  WS-TOTALS-LINE.                                                      
029300     05  FILLER              PIC X(20)                                    
029400             VALUE 'RUN TOTALS      '.                                    
029500     05  WS-TL-READ-ED       PIC ZZZ,ZZ9.                                 
029600     05  FILLER              PIC X(02) VALUE SPACES.                      
029700     05  WS-TL-SUCC-ED       PIC ZZZ,ZZ9.                                 
029800     05  FILLER              PIC X(02) VALUE SPACES.                      
029900     05  WS-TL-FAIL-ED       PIC ZZZ,ZZ9.                                 
030000     05  FILLER              PIC X(85) VALUE SPACES.                      
030100 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE                            
030200                             PIC X(132).                                  
030300*                                                                         
030400 PROCEDURE DIVISION.                                                      
030500*-----------------------------------------------------------------        
030600 DECLARATIVES.                                                            
030700 FILE-HANDLER SECTION.                                                    
030800     USE AFTER ERROR PROCEDURE ON LDRRPTF.                                
030900 LDRRPTF-ERROR.                                                           
031000     DISPLAY 'LDRBOARD - I/O ERROR ON LDRRPTF - STATUS '                  
031100              WS-FS-LDRRPTF.                                              
031200     STOP RUN.                                                            
031300 END DECLARATIVES.                                                        
031400*-----------------------------------------------------------------        
031500 MAIN-PARAGRAPH.                                                          
031600     PERFORM 100-BEGIN-START-PROGRAM                                      
031700        THRU 100-END-START-PROGRAM.                                       
031800*                                                                         
031900     PERFORM 200-BEGIN-LOAD-ALL-RESULTS                                   
032000        THRU 200-END-LOAD-ALL-RESULTS.                                    
032100*                                                                         
032200     PERFORM 400-BEGIN-RANK-USERS                                         
032300        THRU 400-END-RANK-USERS.                                          
032400*                                                                         
032500     PERFORM 420-BEGIN-PRINT-LEADERBOARD                                  
032600        THRU 420-END-PRINT-LEADERBOARD.                                   
032700*                                                                         
032800     PERFORM 500-BEGIN-PRINT-DISTRIBUTION                                 
032900        THRU 500-END-PRINT-DISTRIBUTION.                                  
033000*                                                                         
033100     PERFORM 600-BEGIN-PRINT-CONTROL-TOTALS                               
033200        THRU 600-END-PRINT-CONTROL-TOTALS.                                
033300*                                                                         
033400     PERFORM 900-BEGIN-FINISH-PROGRAM                                     
033500        THRU 900-END-FINISH-PROGRAM.                                      
033600*                                                                         
033700     STOP RUN.                                                            
033800*-----------------------------------------------------------------        
033900 100-BEGIN-START-PROGRAM.                                                 
034000     OPEN INPUT SUBCTLF                                                   
034100          OUTPUT LDRRPTF.                                                 
034200*                                                                         
034300     PERFORM 110-BEGIN-COUNT-ONE-SUBM                                     
034400        THRU 110-END-COUNT-ONE-SUBM                                       
034500        UNTIL SW-SUBCTLF-EOF.                                             
034600*                                                                         
034700     CLOSE SUBCTLF.                                                       
034800*                                                                         
034900     OPEN INPUT RESCLSF.                                                  
035000     IF WS-FS-RESCLSF = '00'                                              
035100         SET SW-RESCLSF-PRESENT TO TRUE                                   
035200     END-IF.                                                              
035300*                                                                         
035400     OPEN INPUT RESDETF.                                                  
035500     IF WS-FS-RESDETF = '00'                                              
035600         SET SW-RESDETF-PRESENT TO TRUE                                   
035700     END-IF.                                                              
035800*                                                                         
035900     OPEN INPUT RESSEGF.                                                  
036000     IF WS-FS-RESSEGF = '00'                                              
036100         SET SW-RESSEGF-PRESENT TO TRUE                                   
036200     END-IF.                                                              
036300*                                                                         
036400     OPEN INPUT RESCUSF.                                                  
036500     IF WS-FS-RESCUSF = '00'                                              
036600         SET SW-RESCUSF-PRESENT TO TRUE                                   
036700     END-IF.                                                              
036800 100-END-START-PROGRAM.                                                   
036900     EXIT.                                                                
037000*-----------------------------------------------------------------        
037100 110-BEGIN-COUNT-ONE-SUBM.                                                
037200     READ SUBCTLF                                                         
037300         AT END                                                           
037400             SET SW-SUBCTLF-EOF TO TRUE                                   
037500         NOT AT END                                                       
037600             ADD 1 TO WS-SUBS-READ                                        
037700     END-READ.                                                            
037800 110-END-COUNT-ONE-SUBM.                                                  
037900     EXIT.                                                                
038000*-----------------------------------------------------------------        
038100 200-BEGIN-LOAD-ALL-RESULTS.                                              
038200     IF SW-RESCLSF-PRESENT                                                
038300         PERFORM 210-BEGIN-READ-ONE-RESCLSF                               
038400            THRU 210-END-READ-ONE-RESCLSF                                 
038500            UNTIL SW-RESCLSF-EOF                                          
038600         CLOSE RESCLSF                                                    
038700     END-IF.                                                              
038800*                                                                         
038900     IF SW-RESDETF-PRESENT                                                
039000         PERFORM 220-BEGIN-READ-ONE-RESDETF                               
039100            THRU 220-END-READ-ONE-RESDETF                                 
039200            UNTIL SW-RESDETF-EOF                                          
039300         CLOSE RESDETF                                                    
039400     END-IF.                                                              
039500*                                                                         
039600     IF SW-RESSEGF-PRESENT                                                
039700         PERFORM 230-BEGIN-READ-ONE-RESSEGF                               
039800            THRU 230-END-READ-ONE-RESSEGF                                 
039900            UNTIL SW-RESSEGF-EOF                                          
040000         CLOSE RESSEGF                                                    
040100     END-IF.                                                              
040200*                                                                         
040300     IF SW-RESCUSF-PRESENT                                                
040400         PERFORM 240-BEGIN-READ-ONE-RESCUSF                               
040500            THRU 240-END-READ-ONE-RESCUSF                                 
040600            UNTIL SW-RESCUSF-EOF                                          
040700         CLOSE RESCUSF                                                    
040800     END-IF.                                                              
040900 200-END-LOAD-ALL-RESULTS.                                                
041000     EXIT.                                                                
041100*-----------------------------------------------------------------        
041200 210-BEGIN-READ-ONE-RESCLSF.                                              
041300     READ RESCLSF                                                         
041400         AT END                                                           
041500             SET SW-RESCLSF-EOF TO TRUE                                   
041600         NOT AT END                                                       
041700             MOVE RC-SUBM-ID     TO WS-CUR-R-SUBM-ID                      
041800             MOVE RC-USER-NAME   TO WS-CUR-R-USER-NAME                    
041900             MOVE RC-STATUS      TO WS-CUR-R-STATUS                       
042000             MOVE RC-PUBLIC-SCORE TO WS-CUR-R-SCORE                       
042100             PERFORM 300-BEGIN-PROCESS-ONE-RESULT                         
042200                THRU 300-END-PROCESS-ONE-RESULT                           
042300     END-READ.                                                            
042400 210-END-READ-ONE-RESCLSF.                                                
042500     EXIT.                                                                
042600*-----------------------------------------------------------------        
042700 220-BEGIN-READ-ONE-RESDETF.                                              
042800     READ RESDETF                                                         
042900         AT END                                                           
043000             SET SW-RESDETF-EOF TO TRUE                                   
043100         NOT AT END                                                       
043200             MOVE RD-SUBM-ID     TO WS-CUR-R-SUBM-ID                      
043300             MOVE RD-USER-NAME   TO WS-CUR-R-USER-NAME                    
043400             MOVE RD-STATUS      TO WS-CUR-R-STATUS                       
043500             MOVE RD-PUBLIC-SCORE TO WS-CUR-R-SCORE                       
043600             PERFORM 300-BEGIN-PROCESS-ONE-RESULT                         
043700                THRU 300-END-PROCESS-ONE-RESULT                           
043800     END-READ.                                                            
043900 220-END-READ-ONE-RESDETF.                                                
044000     EXIT.                                                                
044100*-----------------------------------------------------------------        
044200 230-BEGIN-READ-ONE-RESSEGF.                                              
044300     READ RESSEGF                                                         
044400         AT END                                                           
044500             SET SW-RESSEGF-EOF TO TRUE                                   
044600         NOT AT END                                                       
044700             MOVE RG-SUBM-ID     TO WS-CUR-R-SUBM-ID                      
044800             MOVE RG-USER-NAME   TO WS-CUR-R-USER-NAME                    
044900             MOVE RG-STATUS      TO WS-CUR-R-STATUS                       
045000             MOVE RG-PUBLIC-SCORE TO WS-CUR-R-SCORE                       
045100             PERFORM 300-BEGIN-PROCESS-ONE-RESULT                         
045200                THRU 300-END-PROCESS-ONE-RESULT                           
045300     END-READ.                                                            
045400 230-END-READ-ONE-RESSEGF.                                                
045500     EXIT.                                                                
045600*-----------------------------------------------------------------        
045700 240-BEGIN-READ-ONE-RESCUSF.                                              
045800     READ RESCUSF                                                         
045900         AT END                                                           
046000             SET SW-RESCUSF-EOF TO TRUE                                   
046100         NOT AT END                                                       
046200             MOVE RU-SUBM-ID     TO WS-CUR-R-SUBM-ID                      
046300             MOVE RU-USER-NAME   TO WS-CUR-R-USER-NAME                    
046400             MOVE RU-STATUS      TO WS-CUR-R-STATUS                       
046500             MOVE RU-PUBLIC-SCORE TO WS-CUR-R-SCORE                       
046600             PERFORM 300-BEGIN-PROCESS-ONE-RESULT                         
046700                THRU 300-END-PROCESS-ONE-RESULT                           
046800     END-READ.                                                            
046900 240-END-READ-ONE-RESCUSF.                                                
047000     EXIT.                                                                
047100*-----------------------------------------------------------------        
047200*    COMMON SCORING OF ONE RESULT RECORD FROM ANY OF THE FOUR    *        
047300*    DATASETS - UPDATES THE RUN TOTALS AND, ON SUCCESS, THE      *        
047400*    OWNING USER'S BEST SCORE / SUBMISSION COUNT / LAST ORDER    *        
047500*-----------------------------------------------------------------        
047600 300-BEGIN-PROCESS-ONE-RESULT.                                            
047700     ADD 1 TO WS-OVERALL-ORDER.                                           
047800*                                                                         
047900     IF WS-CUR-R-IS-SUCCESS                                               
048000         ADD 1 TO WS-SUBS-SUCCESS                                         
048100         MOVE WS-CUR-R-USER-NAME TO WS-LOOKUP-USER                        
048200         PERFORM 310-BEGIN-FIND-OR-ADD-USER                               
048300            THRU 310-END-FIND-OR-ADD-USER                                 
048400         PERFORM 320-BEGIN-UPDATE-USER-STATS                              
048500            THRU 320-END-UPDATE-USER-STATS                                
048600     ELSE                                                                 
048700         ADD 1 TO WS-SUBS-FAILED                                          
048800     END-IF.                                                              
048900 300-END-PROCESS-ONE-RESULT.                                              
049000     EXIT.                                                                
049100*-----------------------------------------------------------------        
049200 310-BEGIN-FIND-OR-ADD-USER.                                              
049300     MOVE ZERO TO WS-USER-FOUND-IX.                                       
049400     PERFORM 311-BEGIN-CHECK-ONE-USER                                     
049500        THRU 311-END-CHECK-ONE-USER                                       
049600        VARYING IDX-USER FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
049700          UNTIL IDX-USER > WS-USER-COUNT.                                 
049800*                                                                         
049900     IF WS-USER-FOUND-IX = ZERO                                           
050000         IF WS-USER-COUNT < WS-USER-MAX                                   
050100             ADD 1 TO WS-USER-COUNT                                       
050200             SET IDX-USER TO WS-USER-COUNT                                
050300             MOVE WS-LOOKUP-USER TO WS-USER-NAME (IDX-USER)               
050400             MOVE ZERO TO WS-USER-BEST-SCORE (IDX-USER)                   
050500             MOVE ZERO TO WS-USER-SUBM-CT (IDX-USER)                      
050600             MOVE ZERO TO WS-USER-LAST-ORDER (IDX-USER)                   
050700         END-IF                                                           
050800     ELSE                                                                 
050900         SET IDX-USER TO WS-USER-FOUND-IX                                 
051000     END-IF.                                                              
051100 310-END-FIND-OR-ADD-USER.                                                
051200     EXIT.                                                                
051300*-----------------------------------------------------------------        
051400 311-BEGIN-CHECK-ONE-USER.                                                
051500     IF WS-USER-NAME (IDX-USER) = WS-LOOKUP-USER                          
051600         SET WS-USER-FOUND-IX TO IDX-USER                                 
051700     END-IF.                                                              
051800 311-END-CHECK-ONE-USER.                                                  
051900     EXIT.                                                                
052000*-----------------------------------------------------------------        
052100 320-BEGIN-UPDATE-USER-STATS.                                             
052200     ADD 1 TO WS-USER-SUBM-CT (IDX-USER).                                 
052300     MOVE WS-OVERALL-ORDER TO WS-USER-LAST-ORDER (IDX-USER).              
052400     IF WS-CUR-R-SCORE > WS-USER-BEST-SCORE (IDX-USER)                    
052500         MOVE WS-CUR-R-SCORE TO WS-USER-BEST-SCORE (IDX-USER)             
052600     END-IF.                                                              
052700 320-END-UPDATE-USER-STATS.                                               
052800     EXIT.                                                                
052900*-----------------------------------------------------------------        
053000*    SELECTION SORT OF THE USER TABLE, DESCENDING BY BEST SCORE, *        
053100*    TIES BROKEN BY THE EARLIEST LAST-SUBMISSION ORDER, THEN     *        
053200*    RANKS ASSIGNED 1, 2, 3, ...                                 *        
053300*-----------------------------------------------------------------        
053400 400-BEGIN-RANK-USERS.                                                    
053500     PERFORM 401-BEGIN-SELECT-ONE-MAX                                     
053600        THRU 401-END-SELECT-ONE-MAX                                       
053700        VARYING IDX-USER FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
053800          UNTIL IDX-USER > WS-USER-COUNT.                                 
053900 400-END-RANK-USERS.                                                      
054000     EXIT.                                                                
054100*-----------------------------------------------------------------        
054200 401-BEGIN-SELECT-ONE-MAX.                                                
054300     SET WS-MAX-IX TO IDX-USER.                                           
054400     PERFORM 402-BEGIN-FIND-MAX-IN-RANGE                                  
054500        THRU 402-END-FIND-MAX-IN-RANGE                                    
054600        VARYING IDX-USER2 FROM IDX-USER BY WS-STEP-BY-1                   
054700          UNTIL IDX-USER2 > WS-USER-COUNT.                                
054800*                                                                         
054900     IF WS-MAX-IX NOT = IDX-USER                                          
055000         SET IDX-USER2 TO WS-MAX-IX                                       
055100         PERFORM 403-BEGIN-SWAP-TWO-ENTRIES                               
055200            THRU 403-END-SWAP-TWO-ENTRIES                                 
055300     END-IF.                                                              
055400*                                                                         
055500     MOVE IDX-USER TO WS-USER-RANK (IDX-USER).                            
055600 401-END-SELECT-ONE-MAX.                                                  
055700     EXIT.                                                                
055800*-----------------------------------------------------------------        
055900 402-BEGIN-FIND-MAX-IN-RANGE.                                             
056000     IF WS-USER-BEST-SCORE (IDX-USER2) >                                  
056100        WS-USER-BEST-SCORE (WS-MAX-IX)                                    
056200         SET WS-MAX-IX TO IDX-USER2                                       
056300     ELSE                                                                 
056400         IF WS-USER-BEST-SCORE (IDX-USER2) =                              
056500            WS-USER-BEST-SCORE (WS-MAX-IX)                                
056600            AND WS-USER-LAST-ORDER (IDX-USER2) <                          
056700                WS-USER-LAST-ORDER (WS-MAX-IX)                            
056800             SET WS-MAX-IX TO IDX-USER2                                   
056900         END-IF                                                           
057000     END-IF.                                                              
057100 402-END-FIND-MAX-IN-RANGE.                                               
057200     EXIT.                                                                
057300*-----------------------------------------------------------------        
057400 403-BEGIN-SWAP-TWO-ENTRIES.                                              
057500     MOVE WS-USER-NAME (IDX-USER)       TO WS-SWAP-NAME.                  
057600     MOVE WS-USER-BEST-SCORE (IDX-USER) TO WS-SWAP-SCORE.                 
057700     MOVE WS-USER-SUBM-CT (IDX-USER)    TO WS-SWAP-SUBM-CT.               
057800     MOVE WS-USER-LAST-ORDER (IDX-USER) TO WS-SWAP-LAST-ORDER.            
057900*                                                                         
058000     MOVE WS-USER-NAME (IDX-USER2)                                        
058100          TO WS-USER-NAME (IDX-USER).                                     
058200     MOVE WS-USER-BEST-SCORE (IDX-USER2)                                  
058300          TO WS-USER-BEST-SCORE (IDX-USER).                               
058400     MOVE WS-USER-SUBM-CT (IDX-USER2)                                     
058500          TO WS-USER-SUBM-CT (IDX-USER).                                  
058600     MOVE WS-USER-LAST-ORDER (IDX-USER2)                                  
058700          TO WS-USER-LAST-ORDER (IDX-USER).                               
058800*                                                                         
058900     MOVE WS-SWAP-NAME       TO WS-USER-NAME (IDX-USER2).                 
059000     MOVE WS-SWAP-SCORE      TO WS-USER-BEST-SCORE (IDX-USER2).           
059100     MOVE WS-SWAP-SUBM-CT    TO WS-USER-SUBM-CT (IDX-USER2).              
059200     MOVE WS-SWAP-LAST-ORDER TO WS-USER-LAST-ORDER (IDX-USER2).           
059300 403-END-SWAP-TWO-ENTRIES.                                                
059400     EXIT.                                                                
059500*-----------------------------------------------------------------        
059600 420-BEGIN-PRINT-LEADERBOARD.                                             
059700     WRITE RPT-LINE FROM LDR-HEADING-LINE.                                
059800     PERFORM 421-BEGIN-PRINT-ONE-LEADER-LINE                              
059900        THRU 421-END-PRINT-ONE-LEADER-LINE                                
060000        VARYING IDX-USER FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
060100          UNTIL IDX-USER > WS-USER-COUNT.                                 
060200 420-END-PRINT-LEADERBOARD.                                               
060300     EXIT.                                                                
060400*-----------------------------------------------------------------        
060500 421-BEGIN-PRINT-ONE-LEADER-LINE.                                         
060600     MOVE WS-USER-RANK (IDX-USER)      TO LDR-RANK-ED.                    
060700     MOVE WS-USER-NAME (IDX-USER)      TO LDR-USER-ED.                    
060800     MOVE WS-USER-BEST-SCORE (IDX-USER) TO LDR-SCORE-ED.                  
060900     MOVE WS-USER-SUBM-CT (IDX-USER)   TO LDR-SUBM-CT-ED.                 
061000     WRITE RPT-LINE FROM LDR-DETAIL-LINE.                                 
061100 421-END-PRINT-ONE-LEADER-LINE.                                           
061200     EXIT.                                                                
061300*-----------------------------------------------------------------        
061400*    FIVE EQUAL-WIDTH BINS OVER [MIN,MAX] OF THE USERS' BEST     *        
061500*    SCORES - IF MIN = MAX THE BIN WIDTH DEFAULTS TO 0.2 - THE   *        
061600*    TOP EDGE OF THE FIFTH BIN IS INCLUSIVE                      *        
061700*-----------------------------------------------------------------        
061800 500-BEGIN-PRINT-DISTRIBUTION.                                            
061900     IF WS-USER-COUNT > ZERO                                              
062000         MOVE WS-USER-BEST-SCORE (1) TO WS-DIST-MIN                       
062100         MOVE WS-USER-BEST-SCORE (1) TO WS-DIST-MAX                       
062200         PERFORM 501-BEGIN-FIND-MIN-MAX                                   
062300            THRU 501-END-FIND-MIN-MAX                                     
062400            VARYING IDX-USER FROM WS-STEP-BY-1 BY WS-STEP-BY-1            
062500              UNTIL IDX-USER > WS-USER-COUNT                              
062600*                                                                         
062700         IF WS-DIST-MAX = WS-DIST-MIN                                     
062800             MOVE .2 TO WS-DIST-WIDTH                                     
062900         ELSE                                                             
063000             COMPUTE WS-DIST-WIDTH ROUNDED =                              
063100                     (WS-DIST-MAX - WS-DIST-MIN) / 5                      
063200         END-IF                                                           
063300*                                                                         
063400         PERFORM 502-BEGIN-PRINT-ONE-BIN                                  
063500            THRU 502-END-PRINT-ONE-BIN                                    
063600            VARYING WS-BIN-IX FROM WS-STEP-BY-1 BY WS-STEP-BY-1           
063700              UNTIL WS-BIN-IX > 5                                         
063800     END-IF.                                                              
063900 500-END-PRINT-DISTRIBUTION.                                              
064000     EXIT.                                                                
064100*-----------------------------------------------------------------        
064200 501-BEGIN-FIND-MIN-MAX.                                                  
064300     IF WS-USER-BEST-SCORE (IDX-USER) < WS-DIST-MIN                       
064400         MOVE WS-USER-BEST-SCORE (IDX-USER) TO WS-DIST-MIN                
064500     END-IF.                                                              
064600     IF WS-USER-BEST-SCORE (IDX-USER) > WS-DIST-MAX                       
064700         MOVE WS-USER-BEST-SCORE (IDX-USER) TO WS-DIST-MAX                
064800     END-IF.                                                              
064900 501-END-FIND-MIN-MAX.                                                    
065000     EXIT.                                                                
065100*-----------------------------------------------------------------        
065200 502-BEGIN-PRINT-ONE-BIN.                                                 
065300     COMPUTE WS-BIN-LOW =                                                 
065400             WS-DIST-MIN + ((WS-BIN-IX - 1) * WS-DIST-WIDTH).             
065500     COMPUTE WS-BIN-HIGH =                                                
065600             WS-DIST-MIN + (WS-BIN-IX * WS-DIST-WIDTH).                   
065700*                                                                         
065800     MOVE ZERO TO WS-BIN-COUNT.                                           
065900     PERFORM 503-BEGIN-COUNT-ONE-USER-IN-BIN                              
066000        THRU 503-END-COUNT-ONE-USER-IN-BIN                                
066100        VARYING IDX-USER FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
066200          UNTIL IDX-USER > WS-USER-COUNT.                                 
066300*                                                                         
066400     MOVE WS-BIN-LOW    TO DIST-LOW-ED.                                   
066500     MOVE WS-BIN-HIGH   TO DIST-HIGH-ED.                                  
066600     MOVE WS-BIN-COUNT  TO DIST-COUNT-ED.                                 
066700     WRITE RPT-LINE FROM DIST-DETAIL-LINE.                                
066800 502-END-PRINT-ONE-BIN.                                                   
066900     EXIT.                                                                
067000*-----------------------------------------------------------------        
067100 503-BEGIN-COUNT-ONE-USER-IN-BIN.                                         
067200     IF WS-USER-BEST-SCORE (IDX-USER) >= WS-BIN-LOW                       
067300         IF WS-BIN-IX = 5                                                 
067400             IF WS-USER-BEST-SCORE (IDX-USER) <= WS-BIN-HIGH              
067500                 ADD 1 TO WS-BIN-COUNT                                    
067600             END-IF                                                       
067700         ELSE                                                             
067800             IF WS-USER-BEST-SCORE (IDX-USER) < WS-BIN-HIGH               
067900                 ADD 1 TO WS-BIN-COUNT                                    
068000             END-IF                                                       
068100         END-IF                                                           
068200     END-IF.                                                              
068300 503-END-COUNT-ONE-USER-IN-BIN.                                           
068400     EXIT.                                                                
068500*-----------------------------------------------------------------        
068600 600-BEGIN-PRINT-CONTROL-TOTALS.                                          
068700     MOVE WS-SUBS-READ    TO WS-TL-READ-ED.                               
068800     MOVE WS-SUBS-SUCCESS TO WS-TL-SUCC-ED.                               
068900     MOVE WS-SUBS-FAILED  TO WS-TL-FAIL-ED.                               
069000     WRITE RPT-LINE FROM WS-TOTALS-LINE.                                  
069100 600-END-PRINT-CONTROL-TOTALS.                                            
069200     EXIT.                                                                
069300*-----------------------------------------------------------------        
069400 900-BEGIN-FINISH-PROGRAM.                                                
069500     CLOSE LDRRPTF.                                                       
069600 900-END-FINISH-PROGRAM.                                                  
069700     EXIT.                                                                
