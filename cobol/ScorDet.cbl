000100******************************************************************        
000200*                                                                *        
000300*   P R O G R A M :   S C O R D E T                              *        
000400*                                                                *        
000500*   DETECTION TASK SCORING STEP OF THE NIGHTLY BENCHMARK         *        
000600*   SCORING RUN.  READS THE SUBMISSION CONTROL FILE AND ACTS     *        
000700*   ONLY ON CONTROL RECORDS WHOSE TASK-TYPE IS DETECTION.        *        
000800*   FOR EACH SUCH SUBMISSION THE PREDICTION FILE NAMED BY THE    *        
000900*   CONTROL RECORD IS LOADED, GROUPED WITH THE GROUND TRUTH BY   *        
001000*   IMAGE AND CLASS, MATCHED GREEDILY ON BOUNDING-BOX OVERLAP,   *        
001100*   AND SCORED BY 11-POINT INTERPOLATED AVERAGE PRECISION.       *        
001200*   BAD SUBMISSIONS DO NOT STOP THE RUN.                         *        
001300*                                                                *        
001400******************************************************************        
001500 IDENTIFICATION DIVISION.                                                 
001600 PROGRAM-ID.     SCORDET.                                                 
001700 AUTHOR.         L. FENN.                                                 
001800 INSTALLATION.   CENTRAL STATE UNIVERSITY COMPUTING CENTER.               
001900 DATE-WRITTEN.   06/09/89.                                                
002000 DATE-COMPILED.                                                           
002100 SECURITY.       NON-CONFIDENTIAL.                                        
002200******************************************************************        
002300*                     MAINTENANCE  LOG                          *         
002400******************************************************************        
002500* DATE       INIT  REQUEST   DESCRIPTION                        *         
002600* ---------  ----  --------  -------------------------------    *         
002700* 06/09/89   LF    CR-0212   ORIGINAL CODING - FIXED IOU 0.50.   *        
002800* 01/17/90   LF    CR-0247   ADDED SELECTION SORT OF PREDICTIONS *        
002900*                            BY CONFIDENCE, DESCENDING, PER      *        
003000*                            CLASS BEFORE GREEDY MATCH.          *        
003100* 08/08/91   RA    CR-0288   11-POINT INTERPOLATED AP ADDED IN   *        
003200*                            PLACE OF RAW PRECISION AT THRESH.   *        
003300* 03/02/93   DO    HELP-2059 COORDINATE/CONFIDENCE NUMERIC AND   *        
003400*                            RANGE VALIDATION ADDED - BAD ROWS   *        
003500*                            FROM VENDOR SUBMISSION WERE ABEND.  *        
003600* 09/14/94   MP    CR-0397   WIDENED PRED-FILE-NO NAMING TO      *        
003700*                            FOUR-DIGIT SUFFIX TO MATCH SCORCLS. *        
003800* 11/21/96   MP    CR-0441   MAP5095 METRIC TYPE ADDED - AVERAGES*        
003900*                            AP OVER TEN IOU THRESHOLDS.         *        
004000* 10/14/98   GT    Y2K-118   YEAR 2000 REVIEW - NO TWO-DIGIT     *        
004100*                            YEAR FIELDS IN THIS PROGRAM. NO     *        
004200*                            CHANGE REQUIRED. SIGNED OFF.        *        
004300* 06/02/99   GT    CR-0488   CONTROL TOTALS NOW WRITTEN TO       *        
004400*                            LOGDET FOR PICKUP BY LDRBOARD.      *        
004500* 04/25/01   MP    HELP-3390 GUARD AGAINST ZERO GROUND TRUTH     *        
004600*                            BOXES IN A CLASS - WAS DIVIDING BY  *        
004700*                            ZERO ON AN EMPTY COMPETITION CLASS. *        
004800******************************************************************        
004900 ENVIRONMENT DIVISION.                                                    
005000*-----------------------------------------------------------------        
005100 CONFIGURATION SECTION.                                                   
005200*-----------------------------------------------------------------        
005300 SOURCE-COMPUTER.  IBM-3081.                                              
005400 OBJECT-COMPUTER.  IBM-3081.                                              
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     UPSI-0 IS WS-RERUN-SWITCH                                            
005800         ON STATUS IS WS-RERUN-REQUESTED                                  
005900         OFF STATUS IS WS-RERUN-NOT-REQUESTED.                            
006000*-----------------------------------------------------------------        
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SUBCTLF   ASSIGN TO SUBCTL                                    
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS  IS WS-FS-SUBCTLF.                                   
006600*                                                                         
006700     SELECT GTDETF    ASSIGN TO GTDETF                                    
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS  IS WS-FS-GTDETF.                                    
007000*                                                                         
007100     SELECT OPTIONAL PDDETF ASSIGN TO WS-PDDETF-NAME                      
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS  IS WS-FS-PDDETF.                                    
007400*                                                                         
007500     SELECT RESULTF   ASSIGN TO RESDET                                    
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         FILE STATUS  IS WS-FS-RESULTF.                                   
007800*                                                                         
007900     SELECT SCORLOGF  ASSIGN TO LOGDET                                    
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS  IS WS-FS-SCORLOGF.                                  
008200*                                                                         
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*-----------------------------------------------------------------        
008600 FD  SUBCTLF                                                              
008700     LABEL RECORD IS STANDARD                                             
008800     RECORD CONTAINS 60 CHARACTERS.                                       
008900 01  SUBCTL-REC.                                                          
009000     05  SC-SUBM-ID          PIC 9(08).                                   
009100     05  SC-USER-NAME        PIC X(20).                                   
009200     05  SC-TASK-TYPE        PIC X(14).                                   
009300         88  SC-TASK-DETECTION       VALUE 'DETECTION'.                   
009400     05  SC-METRIC-TYPE      PIC X(10).                                   
009500     05  SC-PRED-FILE-NO     PIC 9(02).                                   
009600     05  FILLER              PIC X(06).                                   
009700*-----------------------------------------------------------------        
009800 FD  GTDETF                                                               
009900     LABEL RECORD IS STANDARD                                             
010000     RECORD CONTAINS 68 CHARACTERS.                                       
010100 01  GTDETF-REC.                                                          
010200     05  GT-REC-ID           PIC X(20).                                   
010300     05  GT-CLASS-NAME       PIC X(20).                                   
010400     05  GT-XMIN             PIC S9(05)V9(02).                            
010500     05  GT-YMIN             PIC S9(05)V9(02).                            
010600     05  GT-XMAX             PIC S9(05)V9(02).                            
010700     05  GT-YMAX             PIC S9(05)V9(02).                            
010800*-----------------------------------------------------------------        
010900 FD  PDDETF                                                               
011000     LABEL RECORD IS STANDARD                                             
011100     RECORD CONTAINS 73 CHARACTERS.                                       
011200 01  PDDETF-REC.                                                          
011300     05  PD-REC-ID           PIC X(20).                                   
011400     05  PD-CLASS-NAME       PIC X(20).                                   
011500     05  PD-XMIN             PIC S9(05)V9(02).                            
011600     05  PD-YMIN             PIC S9(05)V9(02).                            
011700     05  PD-XMAX             PIC S9(05)V9(02).                            
011800     05  PD-YMAX             PIC S9(05)V9(02).                            
011900     05  PD-CONFIDENCE       PIC 9(01)V9(04).                             
012000*-----------------------------------------------------------------        
012100 FD  RESULTF                                                              
012200     LABEL RECORD IS STANDARD                                             
012300     RECORD CONTAINS 80 CHARACTERS.                                       
012400 01  RESULT-REC.                                                          
012500     05  RS-SUBM-ID          PIC 9(08).                                   
012600     05  RS-USER-NAME        PIC X(20).                                   
012700     05  RS-STATUS           PIC X(10).                                   
012800     05  RS-PUBLIC-SCORE     PIC S9(03)V9(06).                            
012900     05  RS-ERROR-MSG        PIC X(33).                                   
013000*-----------------------------------------------------------------        
013100 FD  SCORLOGF                                                             
013200     RECORD CONTAINS 132 CHARACTERS.                                      
013300 01  LOG-LINE                PIC X(132).                                  
013400*-----------------------------------------------------------------        
013500 WORKING-STORAGE SECTION.                                                 
013600*-----------------------------------------------------------------        
013700******************************************************************        
013800*    FILE-STATUS BYTES AND STEP CONSTANTS - CARRIED AS 77-LEVEL  *        
013900*    INDEPENDENT ITEMS PER SHOP CONVENTION, NOT GROUPED          *        
014000******************************************************************        
014100 77  WS-FS-SUBCTLF           PIC X(02) VALUE '00'.                        
014200 77  WS-FS-GTDETF            PIC X(02) VALUE '00'.                        
014300 77  WS-FS-PDDETF            PIC X(02) VALUE '00'.                        
014400 77  WS-FS-RESULTF           PIC X(02) VALUE '00'.                        
014500 77  WS-FS-SCORLOGF          PIC X(02) VALUE '00'.                        
014600 77  WS-STEP-BY-1            PIC 9(01) COMP VALUE 1.                      
014700*                                                                         
014800 01  WS-SWITCHES.                                                         
014900     05  WS-SUBCTLF-EOF      PIC X(01) VALUE 'N'.                         
015000         88  SW-SUBCTLF-EOF          VALUE 'Y'.                           
015100     05  WS-GTDETF-EOF       PIC X(01) VALUE 'N'.                         
015200         88  SW-GTDETF-EOF           VALUE 'Y'.                           
015300     05  WS-PDDETF-EOF       PIC X(01) VALUE 'N'.                         
015400         88  SW-PDDETF-EOF           VALUE 'Y'.                           
015500     05  WS-SUBM-VALID       PIC X(01) VALUE 'Y'.                         
015600         88  SW-SUBM-VALID           VALUE 'Y'.                           
015700*                                                                         
015800******************************************************************        
015900*    GROUND TRUTH BOX TABLE - LOADED ONCE PER RUN                *        
016000******************************************************************        
016100 01  WS-GT-CONTROL.                                                       
016200     05  WS-GT-COUNT         PIC S9(05) COMP VALUE ZERO.                  
016300     05  WS-GT-MAX           PIC S9(05) COMP VALUE 3000.                  
016400*                                                                         
016500 01  WS-GT-TABLE.                                                         
016600     05  WS-GT-ENTRY OCCURS 1 TO 3000 TIMES                               
016700             DEPENDING ON WS-GT-COUNT                                     
016800             INDEXED BY IDX-GT.                                           
016900         10  WS-GT-REC-ID    PIC X(20).                                   
017000         10  WS-GT-CLASS-NAME PIC X(20).                                  
017100         10  WS-GT-XMIN      PIC S9(05)V9(02).                            
017200         10  WS-GT-YMIN      PIC S9(05)V9(02).                            
017300         10  WS-GT-XMAX      PIC S9(05)V9(02).                            
017400         10  WS-GT-YMAX      PIC S9(05)V9(02).                            
017500         10  WS-GT-MATCHED   PIC X(01) VALUE 'N'.                         
017600             88  WS-GT-WAS-MATCHED   VALUE 'Y'.                           
017700         10  FILLER          PIC X(03) VALUE SPACES.                      
017800*                                                                         
017900******************************************************************        
018000*    PREDICTION BOX TABLE - LOADED PER SUBMISSION                *        
018100******************************************************************        
018200 01  WS-PD-CONTROL.                                                       
018300     05  WS-PD-COUNT         PIC S9(05) COMP VALUE ZERO.                  
018400*                                                                         
018500 01  WS-PD-TABLE.                                                         
018600     05  WS-PD-ENTRY OCCURS 1 TO 3000 TIMES                               
018700             DEPENDING ON WS-PD-COUNT                                     
018800             INDEXED BY IDX-PD.                                           
018900         10  WS-PD-REC-ID    PIC X(20).                                   
019000         10  WS-PD-CLASS-NAME PIC X(20).                                  
019100         10  WS-PD-XMIN      PIC S9(05)V9(02).                            
019200         10  WS-PD-YMIN      PIC S9(05)V9(02).                            
019300         10  WS-PD-XMAX      PIC S9(05)V9(02).                            
019400         10  WS-PD-YMAX      PIC S9(05)V9(02).                            
019500         10  WS-PD-CONFIDENCE PIC 9(01)V9(04).                            
019600         10  FILLER          PIC X(04) VALUE SPACES.                      
019700*                                                                         
019800******************************************************************        
019900*    DISTINCT CLASS TABLE - ONE ROW PER GROUND TRUTH CLASS       *        
020000******************************************************************        
020100 01  WS-CLASS-CONTROL.                                                    
020200     05  WS-CLASS-COUNT      PIC S9(05) COMP VALUE ZERO.                  
020300*                                                                         
020400 01  WS-CLASS-TABLE.                                                      
020500     05  WS-CLASS-ENTRY OCCURS 1 TO 200 TIMES                             
020600             DEPENDING ON WS-CLASS-COUNT                                  
020700             INDEXED BY IDX-CLASS.                                        
020800         10  WS-CLASS-NAME   PIC X(20).                                   
020900         10  WS-CLASS-AP     PIC S9(01)V9(08) COMP-3                      
021000                                 VALUE ZERO.                              
021100         10  FILLER          PIC X(02) VALUE SPACES.                      
021200*                                                                         
021300 01  WS-LOOKUP-WORK.                                                      
021400     05  WS-LOOKUP-CLASS     PIC X(20) VALUE SPACES.                      
021500     05  WS-CLASS-FOUND-IX   PIC S9(05) COMP VALUE ZERO.                  
021600*                                                                         
021700******************************************************************        
021800*    PER-CLASS SORT WORK AREA - PREDICTIONS BY CONFIDENCE        *        
021900******************************************************************        
022000 01  WS-SORT-WORK.                                                        
022100     05  WS-SORT-COUNT       PIC S9(05) COMP VALUE ZERO.                  
022200     05  WS-SEL-I            PIC S9(05) COMP VALUE ZERO.                  
022300     05  WS-SEL-J            PIC S9(05) COMP VALUE ZERO.                  
022400     05  WS-SEL-MAX-IX       PIC S9(05) COMP VALUE ZERO.                  
022500     05  WS-SWAP-PD-IX       PIC S9(05) COMP VALUE ZERO.                  
022600     05  WS-SWAP-CONF        PIC S9(01)V9(04) COMP-3                      
022700                                 VALUE ZERO.                              
022800*                                                                         
022900 01  WS-SORT-TABLE.                                                       
023000     05  WS-SORT-ENTRY OCCURS 1 TO 3000 TIMES                             
023100             DEPENDING ON WS-SORT-COUNT                                   
023200             INDEXED BY IDX-SORT.                                         
023300         10  WS-SORT-PD-IX   PIC S9(05) COMP VALUE ZERO.                  
023400         10  WS-SORT-CONF    PIC S9(01)V9(04) COMP-3                      
023500                                 VALUE ZERO.                              
023600         10  FILLER          PIC X(02) VALUE SPACES.                      
023700*                                                                         
023800******************************************************************        
023900*    PRECISION/RECALL CURVE - PADDED FRONT AND BACK              *        
024000******************************************************************        
024100 01  WS-PR-CONTROL.                                                       
024200     05  WS-PR-COUNT         PIC S9(05) COMP VALUE ZERO.                  
024300     05  WS-PR-COUNT-M1      PIC S9(05) COMP VALUE ZERO.                  
024400*                                                                         
024500 01  WS-PR-CURVE.                                                         
024600     05  WS-PR-POINT OCCURS 1 TO 3002 TIMES                               
024700             DEPENDING ON WS-PR-COUNT                                     
024800             INDEXED BY IDX-PR IDX-PR2.                                   
024900         10  WS-PR-RECALL    PIC S9(01)V9(08) COMP-3                      
025000                                 VALUE ZERO.                              
025100         10  WS-PR-PRECISION PIC S9(01)V9(08) COMP-3                      
025200                                 VALUE ZERO.                              
025300         10  FILLER          PIC X(02) VALUE SPACES.                      
025400*                                                                         
025500******************************************************************        
025600*    IOU AND GREEDY-MATCH WORK AREAS                             *        
025700******************************************************************        
025800 01  WS-IOU-WORK COMP-3.                                                  
025900     05  WS-IOU-THRESHOLD    PIC S9(01)V9(02) VALUE ZERO.                 
026000     05  WS-IOU-VALUE        PIC S9(01)V9(08) VALUE ZERO.                 
026100     05  WS-BEST-IOU         PIC S9(01)V9(08) VALUE ZERO.                 
026200     05  WS-IX-MIN           PIC S9(05)V9(02) VALUE ZERO.                 
026300     05  WS-IY-MIN           PIC S9(05)V9(02) VALUE ZERO.                 
026400     05  WS-IX-MAX           PIC S9(05)V9(02) VALUE ZERO.                 
026500     05  WS-IY-MAX           PIC S9(05)V9(02) VALUE ZERO.                 
026600     05  WS-I-WIDTH          PIC S9(05)V9(02) VALUE ZERO.                 
026700     05  WS-I-HEIGHT         PIC S9(05)V9(02) VALUE ZERO.                 
026800     05  WS-INTERSECT-A      PIC S9(10)V9(04) VALUE ZERO.                 
026900     05  WS-AREA1-A          PIC S9(10)V9(04) VALUE ZERO.                 
027000     05  WS-AREA2-A          PIC S9(10)V9(04) VALUE ZERO.                 
027100     05  WS-UNION-A          PIC S9(10)V9(04) VALUE ZERO.                 
027200*                                                                         
027300 01  WS-MATCH-WORK.                                                       
027400     05  WS-BEST-GT-IX       PIC S9(05) COMP VALUE ZERO.                  
027500     05  WS-CUM-TP           PIC S9(07) COMP VALUE ZERO.                  
027600     05  WS-CUM-FP           PIC S9(07) COMP VALUE ZERO.                  
027700     05  WS-CLASS-GT-COUNT   PIC S9(07) COMP VALUE ZERO.                  
027800*                                                                         
027900******************************************************************        
028000*    AVERAGE-PRECISION AND MAP ACCUMULATORS                      *        
028100******************************************************************        
028200 01  WS-AP-WORK COMP-3.                                                   
028300     05  WS-MAP-SUM          PIC S9(03)V9(08) VALUE ZERO.                 
028400     05  WS-MAP-VALUE        PIC S9(03)V9(08) VALUE ZERO.                 
028500     05  WS-MAP5095-SUM      PIC S9(03)V9(08) VALUE ZERO.                 
028600     05  WS-AP-SUM           PIC S9(03)V9(08) VALUE ZERO.                 
028700     05  WS-CLASS-AP-W       PIC S9(01)V9(08) VALUE ZERO.                 
028800     05  WS-RECALL-THRESH    PIC S9(01)V9(08) VALUE ZERO.                 
028900     05  WS-MAX-PREC-AT-T    PIC S9(01)V9(08) VALUE ZERO.                 
029000     05  WS-DENOM-D          PIC S9(07)V9(08) VALUE ZERO.                 
029100     05  WS-PUBLIC-SCORE-W   PIC S9(03)V9(08) VALUE ZERO.                 
029200*                                                                         
029300 01  WS-THRESH-LOOP.                                                      
029400     05  WS-T-IDX            PIC S9(03) COMP VALUE ZERO.                  
029500     05  WS-AP-T-IDX         PIC S9(03) COMP VALUE ZERO.                  
029600*                                                                         
029700******************************************************************        
029800*    DYNAMIC PREDICTION FILE NAME - BUILT FROM PRED-FILE-NO      *        
029900******************************************************************        
030000 01  WS-PDDETF-NAME-AREA.                                                 
030100     05  WS-PDDETF-NAME      PIC X(12) VALUE SPACES.                      
030200 01  WS-PDDETF-NAME-R REDEFINES WS-PDDETF-NAME-AREA.                      
030300     05  WS-PDDETF-STEM      PIC X(06) VALUE 'PDDET-'.                    
030400     05  WS-PDDETF-SUFFIX    PIC 9(04).                                   
030500     05  FILLER              PIC X(02) VALUE SPACES.                      
030600*                                                                         
030700******************************************************************        
030800*    HELD FIELDS FROM THE CURRENT CONTROL RECORD                 *        
030900******************************************************************        
031000 01  WS-CURRENT-SUBM.                                                     
031100     05  WS-CUR-SUBM-ID      PIC 9(08) VALUE ZERO.                        
031200     05  WS-CUR-SUBM-ID-R REDEFINES WS-CUR-SUBM-ID                        
031300                             PIC X(08).                                   
031400     05  WS-CUR-USER-NAME    PIC X(20) VALUE SPACES.                      
031500     05  WS-CUR-METRIC-TYPE  PIC X(10) VALUE SPACES.                      
031600     05  FILLER              PIC X(04) VALUE SPACES.                      
031700*                                                                         
031800 01  WS-RESULT-WORK.                                                      
031900     05  WS-RESULT-STATUS    PIC X(10) VALUE SPACES.                      
032000     05  WS-RESULT-ERR-MSG   PIC X(33) VALUE SPACES.                      
032100*                                                                         
032200 01  WS-SCORE-WORK.                                                       
032300     05  WS-SUBS-READ        PIC S9(07) COMP VALUE ZERO.                  
032400     05  WS-SUBS-SUCCESS     PIC S9(07) COMP VALUE ZERO.                  
032500     05  WS-SUBS-FAILED      PIC S9(07) COMP VALUE ZERO.                  
032600*                                                                         
032700******************************************************************        
032800*    LOG LINE EDIT AREA                                          *        
032900******************************************************************        
033000 01  WS-LOG-EDIT.                                                         
033100     05  WS-LOG-LEVEL        PIC X(07) VALUE SPACES.                      
033200     05  WS-LOG-SUBM-ID-ED   PIC 9(08) VALUE ZERO.                        
033300     05  WS-LOG-TEXT         PIC X(100) VALUE SPACES.                     
033400     05  FILLER              PIC X(17) VALUE SPACES.                      
033500*                                                                         
033600 01  WS-TOTALS-LINE.                                                      
033700     05  FILLER              PIC X(20)                                    
033800             VALUE 'SCORDET TOTALS  '.                                    
033900     05  WS-TL-READ-ED       PIC ZZZ,ZZ9.                                 
034000     05  FILLER              PIC X(02) VALUE SPACES.                      
034100     05  WS-TL-SUCC-ED       PIC ZZZ,ZZ9.                                 
034200     05  FILLER              PIC X(02) VALUE SPACES.                      
034300     05  WS-TL-FAIL-ED       PIC ZZZ,ZZ9.                                 
034400     05  FILLER              PIC X(85) VALUE SPACES.                      
034500 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE                            
034600                             PIC X(132).                                  
034700*                                                                         
034800 PROCEDURE DIVISION.                                                      
034900*-----------------------------------------------------------------        
035000 DECLARATIVES.                                                            
035100 FILE-HANDLER SECTION.                                                    
035200     USE AFTER ERROR PROCEDURE ON GTDETF.                                 
035300 GTDETF-ERROR.                                                            
035400     DISPLAY 'SCORDET - I/O ERROR ON GTDETF - STATUS '                    
035500              WS-FS-GTDETF.                                               
035600     STOP RUN.                                                            
035700 END DECLARATIVES.                                                        
035800*-----------------------------------------------------------------        
035900 MAIN-PARAGRAPH.                                                          
036000     PERFORM 100-BEGIN-START-PROGRAM                                      
036100        THRU 100-END-START-PROGRAM.                                       
036200*                                                                         
036300     PERFORM 200-BEGIN-PROCESS-SUBM                                       
036400        THRU 200-END-PROCESS-SUBM                                         
036500        UNTIL SW-SUBCTLF-EOF.                                             
036600*                                                                         
036700     PERFORM 900-BEGIN-FINISH-PROGRAM                                     
036800        THRU 900-END-FINISH-PROGRAM.                                      
036900*                                                                         
037000     STOP RUN.                                                            
037100*-----------------------------------------------------------------        
037200 100-BEGIN-START-PROGRAM.                                                 
037300     OPEN INPUT  SUBCTLF                                                  
037400          INPUT  GTDETF                                                   
037500          OUTPUT RESULTF                                                  
037600          OUTPUT SCORLOGF.                                                
037700*                                                                         
037800     PERFORM 110-BEGIN-LOAD-GROUND-TRUTH                                  
037900        THRU 110-END-LOAD-GROUND-TRUTH                                    
038000        UNTIL SW-GTDETF-EOF.                                              
038100*                                                                         
038200     CLOSE GTDETF.                                                        
038300*                                                                         
038400     PERFORM 120-BEGIN-BUILD-CLASS-LIST                                   
038500        THRU 120-END-BUILD-CLASS-LIST                                     
038600        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
038700          UNTIL IDX-GT > WS-GT-COUNT.                                     
038800 100-END-START-PROGRAM.                                                   
038900     EXIT.                                                                
039000*-----------------------------------------------------------------        
039100 110-BEGIN-LOAD-GROUND-TRUTH.                                             
039200     READ GTDETF                                                          
039300         AT END                                                           
039400             SET SW-GTDETF-EOF TO TRUE                                    
039500         NOT AT END                                                       
039600             IF WS-GT-COUNT < WS-GT-MAX                                   
039700                 ADD 1 TO WS-GT-COUNT                                     
039800                 SET IDX-GT TO WS-GT-COUNT                                
039900                 MOVE GT-REC-ID                                           
040000                      TO WS-GT-REC-ID (IDX-GT)                            
040100                 MOVE GT-CLASS-NAME                                       
040200                      TO WS-GT-CLASS-NAME (IDX-GT)                        
040300                 MOVE GT-XMIN TO WS-GT-XMIN (IDX-GT)                      
040400                 MOVE GT-YMIN TO WS-GT-YMIN (IDX-GT)                      
040500                 MOVE GT-XMAX TO WS-GT-XMAX (IDX-GT)                      
040600                 MOVE GT-YMAX TO WS-GT-YMAX (IDX-GT)                      
040700                 MOVE 'N' TO WS-GT-MATCHED (IDX-GT)                       
040800             END-IF                                                       
040900     END-READ.                                                            
041000 110-END-LOAD-GROUND-TRUTH.                                               
041100     EXIT.                                                                
041200*-----------------------------------------------------------------        
041300*    BUILD THE LIST OF DISTINCT GROUND-TRUTH CLASSES ONCE, SO    *        
041400*    AP IS AVERAGED OVER COMPETITION CLASSES, NOT SUBMITTED ONES *        
041500*-----------------------------------------------------------------        
041600 120-BEGIN-BUILD-CLASS-LIST.                                              
041700     PERFORM 121-BEGIN-ADD-ONE-CLASS                                      
041800        THRU 121-END-ADD-ONE-CLASS.                                       
041900 120-END-BUILD-CLASS-LIST.                                                
042000     EXIT.                                                                
042100*-----------------------------------------------------------------        
042200 121-BEGIN-ADD-ONE-CLASS.                                                 
042300     MOVE WS-GT-CLASS-NAME (IDX-GT) TO WS-LOOKUP-CLASS.                   
042400     PERFORM 122-BEGIN-FIND-OR-ADD-CLASS                                  
042500        THRU 122-END-FIND-OR-ADD-CLASS.                                   
042600 121-END-ADD-ONE-CLASS.                                                   
042700     EXIT.                                                                
042800*-----------------------------------------------------------------        
042900 122-BEGIN-FIND-OR-ADD-CLASS.                                             
043000     MOVE ZERO TO WS-CLASS-FOUND-IX.                                      
043100     PERFORM 123-BEGIN-CHECK-ONE-CLASS                                    
043200        THRU 123-END-CHECK-ONE-CLASS                                      
043300        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
043400          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
043500*                                                                         
043600     IF WS-CLASS-FOUND-IX = ZERO                                          
043700         ADD 1 TO WS-CLASS-COUNT                                          
043800         SET IDX-CLASS TO WS-CLASS-COUNT                                  
043900         MOVE WS-LOOKUP-CLASS TO WS-CLASS-NAME (IDX-CLASS)                
044000         MOVE ZERO TO WS-CLASS-AP (IDX-CLASS)                             
044100     END-IF.                                                              
044200 122-END-FIND-OR-ADD-CLASS.                                               
044300     EXIT.                                                                
044400*-----------------------------------------------------------------        
044500 123-BEGIN-CHECK-ONE-CLASS.                                               
044600     IF WS-CLASS-NAME (IDX-CLASS) = WS-LOOKUP-CLASS                       
044700         SET WS-CLASS-FOUND-IX TO IDX-CLASS                               
044800     END-IF.                                                              
044900 123-END-CHECK-ONE-CLASS.                                                 
045000     EXIT.                                                                
045100*-----------------------------------------------------------------        
045200 200-BEGIN-PROCESS-SUBM.                                                  
045300     READ SUBCTLF                                                         
045400         AT END                                                           
045500             SET SW-SUBCTLF-EOF TO TRUE                                   
045600         NOT AT END                                                       
045700             IF SC-TASK-DETECTION                                         
045800                 ADD 1 TO WS-SUBS-READ                                    
045900                 PERFORM 210-BEGIN-SCORE-ONE-SUBM                         
046000                    THRU 210-END-SCORE-ONE-SUBM                           
046100             END-IF                                                       
046200     END-READ.                                                            
046300 200-END-PROCESS-SUBM.                                                    
046400     EXIT.                                                                
046500*-----------------------------------------------------------------        
046600 210-BEGIN-SCORE-ONE-SUBM.                                                
046700     MOVE SC-SUBM-ID          TO WS-CUR-SUBM-ID.                          
046800     MOVE SC-USER-NAME        TO WS-CUR-USER-NAME.                        
046900     MOVE SC-METRIC-TYPE      TO WS-CUR-METRIC-TYPE.                      
047000     MOVE 'Y'                 TO WS-SUBM-VALID.                           
047100     MOVE SPACES              TO WS-RESULT-ERR-MSG.                       
047200*                                                                         
047300     MOVE 'INFO'   TO WS-LOG-LEVEL.                                       
047400     MOVE 'STARTED SCORING' TO WS-LOG-TEXT.                               
047500     PERFORM 800-BEGIN-WRITE-LOG-LINE                                     
047600        THRU 800-END-WRITE-LOG-LINE.                                      
047700*                                                                         
047800     PERFORM 220-BEGIN-LOAD-PREDICTIONS                                   
047900        THRU 220-END-LOAD-PREDICTIONS.                                    
048000*                                                                         
048100     IF SW-SUBM-VALID                                                     
048200         PERFORM 230-BEGIN-VALIDATE-PREDICTIONS                           
048300            THRU 230-END-VALIDATE-PREDICTIONS                             
048400     END-IF.                                                              
048500*                                                                         
048600     IF SW-SUBM-VALID                                                     
048700         IF WS-CUR-METRIC-TYPE = 'MAP5095'                                
048800             PERFORM 290-BEGIN-COMPUTE-MAP5095                            
048900                THRU 290-END-COMPUTE-MAP5095                              
049000             MOVE WS-MAP5095-SUM TO WS-PUBLIC-SCORE-W                     
049100         ELSE                                                             
049200             MOVE .50 TO WS-IOU-THRESHOLD                                 
049300             PERFORM 240-BEGIN-COMPUTE-MAP-AT-THRESHOLD                   
049400                THRU 240-END-COMPUTE-MAP-AT-THRESHOLD                     
049500             MOVE WS-MAP-VALUE TO WS-PUBLIC-SCORE-W                       
049600         END-IF                                                           
049700         MOVE 'SUCCESS' TO WS-RESULT-STATUS                               
049800         ADD 1 TO WS-SUBS-SUCCESS                                         
049900     ELSE                                                                 
050000         MOVE ZERO      TO WS-PUBLIC-SCORE-W                              
050100         MOVE 'FAILED'  TO WS-RESULT-STATUS                               
050200         ADD 1 TO WS-SUBS-FAILED                                          
050300         MOVE 'ERROR' TO WS-LOG-LEVEL                                     
050400         MOVE WS-RESULT-ERR-MSG TO WS-LOG-TEXT                            
050500         PERFORM 800-BEGIN-WRITE-LOG-LINE                                 
050600            THRU 800-END-WRITE-LOG-LINE                                   
050700     END-IF.                                                              
050800*                                                                         
050900     PERFORM 280-BEGIN-WRITE-RESULT                                       
051000        THRU 280-END-WRITE-RESULT.                                        
051100 210-END-SCORE-ONE-SUBM.                                                  
051200     EXIT.                                                                
051300*-----------------------------------------------------------------        
051400 220-BEGIN-LOAD-PREDICTIONS.                                              
051500     MOVE ZERO           TO WS-PD-COUNT.                                  
051600     MOVE SC-PRED-FILE-NO TO WS-PDDETF-SUFFIX.                            
051700*                                                                         
051800     OPEN INPUT PDDETF.                                                   
051900     IF WS-FS-PDDETF NOT = '00' AND WS-FS-PDDETF NOT = '05'               
052000         MOVE 'N' TO WS-SUBM-VALID                                        
052100         MOVE 'FAILED TO LOAD PREDICTION FILE'                            
052200              TO WS-RESULT-ERR-MSG                                        
052300     ELSE                                                                 
052400         MOVE 'N' TO WS-PDDETF-EOF                                        
052500         PERFORM 225-BEGIN-READ-ONE-PRED                                  
052600            THRU 225-END-READ-ONE-PRED                                    
052700            UNTIL SW-PDDETF-EOF                                           
052800         CLOSE PDDETF                                                     
052900     END-IF.                                                              
053000 220-END-LOAD-PREDICTIONS.                                                
053100     EXIT.                                                                
053200*-----------------------------------------------------------------        
053300 225-BEGIN-READ-ONE-PRED.                                                 
053400     READ PDDETF                                                          
053500         AT END                                                           
053600             SET SW-PDDETF-EOF TO TRUE                                    
053700         NOT AT END                                                       
053800             ADD 1 TO WS-PD-COUNT                                         
053900             SET IDX-PD TO WS-PD-COUNT                                    
054000             MOVE PD-REC-ID  TO WS-PD-REC-ID (IDX-PD)                     
054100             MOVE PD-CLASS-NAME                                           
054200                  TO WS-PD-CLASS-NAME (IDX-PD)                            
054300             MOVE PD-XMIN TO WS-PD-XMIN (IDX-PD)                          
054400             MOVE PD-YMIN TO WS-PD-YMIN (IDX-PD)                          
054500             MOVE PD-XMAX TO WS-PD-XMAX (IDX-PD)                          
054600             MOVE PD-YMAX TO WS-PD-YMAX (IDX-PD)                          
054700             MOVE PD-CONFIDENCE                                           
054800                  TO WS-PD-CONFIDENCE (IDX-PD)                            
054900     END-READ.                                                            
055000 225-END-READ-ONE-PRED.                                                   
055100     EXIT.                                                                
055200*-----------------------------------------------------------------        
055300*    NUMERIC AND RANGE CHECK ON EVERY PREDICTED BOX              *        
055400*-----------------------------------------------------------------        
055500 230-BEGIN-VALIDATE-PREDICTIONS.                                          
055600     PERFORM 231-BEGIN-CHECK-ONE-PRED                                     
055700        THRU 231-END-CHECK-ONE-PRED                                       
055800        VARYING IDX-PD FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
055900          UNTIL IDX-PD > WS-PD-COUNT                                      
056000             OR NOT SW-SUBM-VALID.                                        
056100 230-END-VALIDATE-PREDICTIONS.                                            
056200     EXIT.                                                                
056300*-----------------------------------------------------------------        
056400 231-BEGIN-CHECK-ONE-PRED.                                                
056500     IF WS-PD-XMIN (IDX-PD) NOT NUMERIC                                   
056600        OR WS-PD-YMIN (IDX-PD) NOT NUMERIC                                
056700        OR WS-PD-XMAX (IDX-PD) NOT NUMERIC                                
056800        OR WS-PD-YMAX (IDX-PD) NOT NUMERIC                                
056900        OR WS-PD-CONFIDENCE (IDX-PD) NOT NUMERIC                          
057000         MOVE 'N' TO WS-SUBM-VALID                                        
057100         MOVE 'INVALID DETECTION COORDINATES'                             
057200              TO WS-RESULT-ERR-MSG                                        
057300     ELSE                                                                 
057400         IF WS-PD-CONFIDENCE (IDX-PD) < ZERO                              
057500            OR WS-PD-CONFIDENCE (IDX-PD) > 1                              
057600             MOVE 'N' TO WS-SUBM-VALID                                    
057700             MOVE 'CONFIDENCE OUT OF RANGE'                               
057800                  TO WS-RESULT-ERR-MSG                                    
057900         END-IF                                                           
058000     END-IF.                                                              
058100 231-END-CHECK-ONE-PRED.                                                  
058200     EXIT.                                                                
058300*-----------------------------------------------------------------        
058400*    MEAN AVERAGE PRECISION AT ONE IOU THRESHOLD, OVER EVERY     *        
058500*    COMPETITION CLASS                                           *        
058600*-----------------------------------------------------------------        
058700 240-BEGIN-COMPUTE-MAP-AT-THRESHOLD.                                      
058800     MOVE ZERO TO WS-MAP-SUM.                                             
058900*                                                                         
059000     PERFORM 241-BEGIN-RESET-ONE-GT-MATCH                                 
059100        THRU 241-END-RESET-ONE-GT-MATCH                                   
059200        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
059300          UNTIL IDX-GT > WS-GT-COUNT.                                     
059400*                                                                         
059500     PERFORM 242-BEGIN-ONE-CLASS-AP                                       
059600        THRU 242-END-ONE-CLASS-AP                                         
059700        VARYING IDX-CLASS FROM WS-STEP-BY-1 BY WS-STEP-BY-1               
059800          UNTIL IDX-CLASS > WS-CLASS-COUNT.                               
059900*                                                                         
060000     IF WS-CLASS-COUNT > ZERO                                             
060100         COMPUTE WS-MAP-VALUE ROUNDED =                                   
060200                 WS-MAP-SUM / WS-CLASS-COUNT                              
060300     ELSE                                                                 
060400         MOVE ZERO TO WS-MAP-VALUE                                        
060500     END-IF.                                                              
060600 240-END-COMPUTE-MAP-AT-THRESHOLD.                                        
060700     EXIT.                                                                
060800*-----------------------------------------------------------------        
060900 241-BEGIN-RESET-ONE-GT-MATCH.                                            
061000     MOVE 'N' TO WS-GT-MATCHED (IDX-GT).                                  
061100 241-END-RESET-ONE-GT-MATCH.                                              
061200     EXIT.                                                                
061300*-----------------------------------------------------------------        
061400 242-BEGIN-ONE-CLASS-AP.                                                  
061500     MOVE ZERO TO WS-SORT-COUNT.                                          
061600     MOVE ZERO TO WS-CLASS-GT-COUNT.                                      
061700*                                                                         
061800     PERFORM 244-BEGIN-COLLECT-ONE-PRED                                   
061900        THRU 244-END-COLLECT-ONE-PRED                                     
062000        VARYING IDX-PD FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
062100          UNTIL IDX-PD > WS-PD-COUNT.                                     
062200*                                                                         
062300     PERFORM 247-BEGIN-COUNT-ONE-GT-FOR-CLASS                             
062400        THRU 247-END-COUNT-ONE-GT-FOR-CLASS                               
062500        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
062600          UNTIL IDX-GT > WS-GT-COUNT.                                     
062700*                                                                         
062800     IF WS-SORT-COUNT = ZERO OR WS-CLASS-GT-COUNT = ZERO                  
062900         MOVE ZERO TO WS-CLASS-AP-W                                       
063000     ELSE                                                                 
063100         PERFORM 250-BEGIN-SORT-BY-CONFIDENCE                             
063200            THRU 250-END-SORT-BY-CONFIDENCE                               
063300         PERFORM 260-BEGIN-BUILD-PR-CURVE                                 
063400            THRU 260-END-BUILD-PR-CURVE                                   
063500         PERFORM 270-BEGIN-PAD-AND-MONOTONE                               
063600            THRU 270-END-PAD-AND-MONOTONE                                 
063700         PERFORM 272-BEGIN-ELEVEN-POINT-AP                                
063800            THRU 272-END-ELEVEN-POINT-AP                                  
063900     END-IF.                                                              
064000*                                                                         
064100     MOVE WS-CLASS-AP-W TO WS-CLASS-AP (IDX-CLASS).                       
064200     ADD WS-CLASS-AP-W TO WS-MAP-SUM.                                     
064300 242-END-ONE-CLASS-AP.                                                    
064400     EXIT.                                                                
064500*-----------------------------------------------------------------        
064600 244-BEGIN-COLLECT-ONE-PRED.                                              
064700     IF WS-PD-CLASS-NAME (IDX-PD) = WS-CLASS-NAME (IDX-CLASS)             
064800         ADD 1 TO WS-SORT-COUNT                                           
064900         SET IDX-SORT TO WS-SORT-COUNT                                    
065000         SET WS-SORT-PD-IX (IDX-SORT) TO IDX-PD                           
065100         MOVE WS-PD-CONFIDENCE (IDX-PD)                                   
065200              TO WS-SORT-CONF (IDX-SORT)                                  
065300     END-IF.                                                              
065400 244-END-COLLECT-ONE-PRED.                                                
065500     EXIT.                                                                
065600*-----------------------------------------------------------------        
065700 247-BEGIN-COUNT-ONE-GT-FOR-CLASS.                                        
065800     IF WS-GT-CLASS-NAME (IDX-GT) = WS-CLASS-NAME (IDX-CLASS)             
065900         ADD 1 TO WS-CLASS-GT-COUNT                                       
066000     END-IF.                                                              
066100 247-END-COUNT-ONE-GT-FOR-CLASS.                                          
066200     EXIT.                                                                
066300*-----------------------------------------------------------------        
066400*    SELECTION SORT OF THIS CLASS'S PREDICTIONS, CONFIDENCE      *        
066500*    DESCENDING                                                  *        
066600*-----------------------------------------------------------------        
066700 250-BEGIN-SORT-BY-CONFIDENCE.                                            
066800     PERFORM 251-BEGIN-SELECT-ONE-MAX                                     
066900        THRU 251-END-SELECT-ONE-MAX                                       
067000        VARYING WS-SEL-I FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
067100          UNTIL WS-SEL-I >= WS-SORT-COUNT.                                
067200 250-END-SORT-BY-CONFIDENCE.                                              
067300     EXIT.                                                                
067400*-----------------------------------------------------------------        
067500 251-BEGIN-SELECT-ONE-MAX.                                                
067600     MOVE WS-SEL-I TO WS-SEL-MAX-IX.                                      
067700     COMPUTE WS-SEL-J = WS-SEL-I + 1.                                     
067800     PERFORM 252-BEGIN-FIND-MAX-IN-RANGE                                  
067900        THRU 252-END-FIND-MAX-IN-RANGE                                    
068000        VARYING WS-SEL-J FROM WS-SEL-J BY WS-STEP-BY-1                    
068100          UNTIL WS-SEL-J > WS-SORT-COUNT.                                 
068200*                                                                         
068300     IF WS-SEL-MAX-IX NOT = WS-SEL-I                                      
068400         PERFORM 254-BEGIN-SWAP-TWO-ENTRIES                               
068500            THRU 254-END-SWAP-TWO-ENTRIES                                 
068600     END-IF.                                                              
068700 251-END-SELECT-ONE-MAX.                                                  
068800     EXIT.                                                                
068900*-----------------------------------------------------------------        
069000 252-BEGIN-FIND-MAX-IN-RANGE.                                             
069100     SET IDX-SORT TO WS-SEL-J.                                            
069200     IF WS-SORT-CONF (IDX-SORT) > WS-SORT-CONF (WS-SEL-MAX-IX)            
069300         MOVE WS-SEL-J TO WS-SEL-MAX-IX                                   
069400     END-IF.                                                              
069500 252-END-FIND-MAX-IN-RANGE.                                               
069600     EXIT.                                                                
069700*-----------------------------------------------------------------        
069800 254-BEGIN-SWAP-TWO-ENTRIES.                                              
069900     MOVE WS-SORT-PD-IX (WS-SEL-I) TO WS-SWAP-PD-IX.                      
070000     MOVE WS-SORT-CONF  (WS-SEL-I) TO WS-SWAP-CONF.                       
070100     MOVE WS-SORT-PD-IX (WS-SEL-MAX-IX)                                   
070200          TO WS-SORT-PD-IX (WS-SEL-I).                                    
070300     MOVE WS-SORT-CONF  (WS-SEL-MAX-IX)                                   
070400          TO WS-SORT-CONF  (WS-SEL-I).                                    
070500     MOVE WS-SWAP-PD-IX TO WS-SORT-PD-IX (WS-SEL-MAX-IX).                 
070600     MOVE WS-SWAP-CONF  TO WS-SORT-CONF  (WS-SEL-MAX-IX).                 
070700 254-END-SWAP-TWO-ENTRIES.                                                
070800     EXIT.                                                                
070900*-----------------------------------------------------------------        
071000*    WALK THE SORTED PREDICTIONS, GREEDILY MATCHING EACH TO THE  *        
071100*    BEST UNMATCHED GROUND-TRUTH BOX, BUILDING THE PRECISION/    *        
071200*    RECALL CURVE PADDED AT (0,0) AND (1,0)                      *        
071300*-----------------------------------------------------------------        
071400 260-BEGIN-BUILD-PR-CURVE.                                                
071500     MOVE ZERO TO WS-CUM-TP.                                              
071600     MOVE ZERO TO WS-CUM-FP.                                              
071700     MOVE 1    TO WS-PR-COUNT.                                            
071800     SET IDX-PR TO 1.                                                     
071900     MOVE ZERO TO WS-PR-RECALL (IDX-PR).                                  
072000     MOVE ZERO TO WS-PR-PRECISION (IDX-PR).                               
072100*                                                                         
072200     PERFORM 261-BEGIN-MATCH-ONE-PRED                                     
072300        THRU 261-END-MATCH-ONE-PRED                                       
072400        VARYING IDX-SORT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
072500          UNTIL IDX-SORT > WS-SORT-COUNT.                                 
072600*                                                                         
072700     ADD 1 TO WS-PR-COUNT.                                                
072800     SET IDX-PR TO WS-PR-COUNT.                                           
072900     MOVE 1    TO WS-PR-RECALL (IDX-PR).                                  
073000     MOVE ZERO TO WS-PR-PRECISION (IDX-PR).                               
073100 260-END-BUILD-PR-CURVE.                                                  
073200     EXIT.                                                                
073300*-----------------------------------------------------------------        
073400 261-BEGIN-MATCH-ONE-PRED.                                                
073500     SET IDX-PD TO WS-SORT-PD-IX (IDX-SORT).                              
073600     MOVE ZERO TO WS-BEST-IOU.                                            
073700     MOVE ZERO TO WS-BEST-GT-IX.                                          
073800*                                                                         
073900     PERFORM 262-BEGIN-FIND-BEST-GT                                       
074000        THRU 262-END-FIND-BEST-GT                                         
074100        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
074200          UNTIL IDX-GT > WS-GT-COUNT.                                     
074300*                                                                         
074400     IF WS-BEST-GT-IX > ZERO                                              
074500        AND WS-BEST-IOU >= WS-IOU-THRESHOLD                               
074600         SET IDX-GT TO WS-BEST-GT-IX                                      
074700         SET WS-GT-WAS-MATCHED (IDX-GT) TO TRUE                           
074800         ADD 1 TO WS-CUM-TP                                               
074900     ELSE                                                                 
075000         ADD 1 TO WS-CUM-FP                                               
075100     END-IF.                                                              
075200*                                                                         
075300     ADD 1 TO WS-PR-COUNT.                                                
075400     SET IDX-PR TO WS-PR-COUNT.                                           
075500     COMPUTE WS-DENOM-D = WS-CUM-TP + WS-CUM-FP.                          
075600     IF WS-DENOM-D > ZERO                                                 
075700         COMPUTE WS-PR-PRECISION (IDX-PR) ROUNDED =                       
075800                 WS-CUM-TP / WS-DENOM-D                                   
075900     ELSE                                                                 
076000         MOVE ZERO TO WS-PR-PRECISION (IDX-PR)                            
076100     END-IF.                                                              
076200     IF WS-CLASS-GT-COUNT > ZERO                                          
076300         COMPUTE WS-PR-RECALL (IDX-PR) ROUNDED =                          
076400                 WS-CUM-TP / WS-CLASS-GT-COUNT                            
076500     ELSE                                                                 
076600         MOVE ZERO TO WS-PR-RECALL (IDX-PR)                               
076700     END-IF.                                                              
076800 261-END-MATCH-ONE-PRED.                                                  
076900     EXIT.                                                                
077000*-----------------------------------------------------------------        
077100 262-BEGIN-FIND-BEST-GT.                                                  
077200     IF WS-GT-REC-ID (IDX-GT) = WS-PD-REC-ID (IDX-PD)                     
077300        AND WS-GT-CLASS-NAME (IDX-GT) = WS-CLASS-NAME (IDX-CLASS)         
077400        AND NOT WS-GT-WAS-MATCHED (IDX-GT)                                
077500         PERFORM 263-BEGIN-COMPUTE-IOU                                    
077600            THRU 263-END-COMPUTE-IOU                                      
077700         IF WS-IOU-VALUE > WS-BEST-IOU                                    
077800             MOVE WS-IOU-VALUE TO WS-BEST-IOU                             
077900             SET WS-BEST-GT-IX TO IDX-GT                                  
078000         END-IF                                                           
078100     END-IF.                                                              
078200 262-END-FIND-BEST-GT.                                                    
078300     EXIT.                                                                
078400*-----------------------------------------------------------------        
078500*    INTERSECTION-OVER-UNION OF THE CURRENT PREDICTION BOX AND   *        
078600*    THE GROUND-TRUTH BOX AT IDX-GT - NO INTRINSIC FUNCTIONS ARE *        
078700*    USED ON THIS COMPILER SO MAX/MIN ARE DONE BY HAND           *        
078800*-----------------------------------------------------------------        
078900 263-BEGIN-COMPUTE-IOU.                                                   
079000     IF WS-PD-XMIN (IDX-PD) > WS-GT-XMIN (IDX-GT)                         
079100         MOVE WS-PD-XMIN (IDX-PD) TO WS-IX-MIN                            
079200     ELSE                                                                 
079300         MOVE WS-GT-XMIN (IDX-GT) TO WS-IX-MIN                            
079400     END-IF.                                                              
079500     IF WS-PD-YMIN (IDX-PD) > WS-GT-YMIN (IDX-GT)                         
079600         MOVE WS-PD-YMIN (IDX-PD) TO WS-IY-MIN                            
079700     ELSE                                                                 
079800         MOVE WS-GT-YMIN (IDX-GT) TO WS-IY-MIN                            
079900     END-IF.                                                              
080000     IF WS-PD-XMAX (IDX-PD) < WS-GT-XMAX (IDX-GT)                         
080100         MOVE WS-PD-XMAX (IDX-PD) TO WS-IX-MAX                            
080200     ELSE                                                                 
080300         MOVE WS-GT-XMAX (IDX-GT) TO WS-IX-MAX                            
080400     END-IF.                                                              
080500     IF WS-PD-YMAX (IDX-PD) < WS-GT-YMAX (IDX-GT)                         
080600         MOVE WS-PD-YMAX (IDX-PD) TO WS-IY-MAX                            
080700     ELSE                                                                 
080800         MOVE WS-GT-YMAX (IDX-GT) TO WS-IY-MAX                            
080900     END-IF.                                                              
081000*                                                                         
081100     COMPUTE WS-I-WIDTH = WS-IX-MAX - WS-IX-MIN.                          
081200     IF WS-I-WIDTH < ZERO                                                 
081300         MOVE ZERO TO WS-I-WIDTH                                          
081400     END-IF.                                                              
081500     COMPUTE WS-I-HEIGHT = WS-IY-MAX - WS-IY-MIN.                         
081600     IF WS-I-HEIGHT < ZERO                                                
081700         MOVE ZERO TO WS-I-HEIGHT                                         
081800     END-IF.                                                              
081900*                                                                         
082000     COMPUTE WS-INTERSECT-A = WS-I-WIDTH * WS-I-HEIGHT.                   
082100     COMPUTE WS-AREA1-A =                                                 
082200             (WS-PD-XMAX (IDX-PD) - WS-PD-XMIN (IDX-PD))                  
082300           * (WS-PD-YMAX (IDX-PD) - WS-PD-YMIN (IDX-PD)).                 
082400     COMPUTE WS-AREA2-A =                                                 
082500             (WS-GT-XMAX (IDX-GT) - WS-GT-XMIN (IDX-GT))                  
082600           * (WS-GT-YMAX (IDX-GT) - WS-GT-YMIN (IDX-GT)).                 
082700     COMPUTE WS-UNION-A =                                                 
082800             WS-AREA1-A + WS-AREA2-A - WS-INTERSECT-A.                    
082900*                                                                         
083000     IF WS-UNION-A > ZERO                                                 
083100         COMPUTE WS-IOU-VALUE ROUNDED =                                   
083200                 WS-INTERSECT-A / WS-UNION-A                              
083300     ELSE                                                                 
083400         MOVE ZERO TO WS-IOU-VALUE                                        
083500     END-IF.                                                              
083600 263-END-COMPUTE-IOU.                                                     
083700     EXIT.                                                                
083800*-----------------------------------------------------------------        
083900*    PAD IS ALREADY IN PLACE - MAKE PRECISION MONOTONE NON-      *        
084000*    INCREASING FROM THE TAIL BACKWARD                           *        
084100*-----------------------------------------------------------------        
084200 270-BEGIN-PAD-AND-MONOTONE.                                              
084300     COMPUTE WS-PR-COUNT-M1 = WS-PR-COUNT - 1.                            
084400     PERFORM 271-BEGIN-MONOTONE-ONE-STEP                                  
084500        THRU 271-END-MONOTONE-ONE-STEP                                    
084600        VARYING IDX-PR FROM WS-PR-COUNT-M1 BY -1                          
084700          UNTIL IDX-PR < 1.                                               
084800 270-END-PAD-AND-MONOTONE.                                                
084900     EXIT.                                                                
085000*-----------------------------------------------------------------        
085100 271-BEGIN-MONOTONE-ONE-STEP.                                             
085200     SET IDX-PR2 TO IDX-PR.                                               
085300     SET IDX-PR2 UP BY WS-STEP-BY-1.                                      
085400     IF WS-PR-PRECISION (IDX-PR) < WS-PR-PRECISION (IDX-PR2)              
085500         MOVE WS-PR-PRECISION (IDX-PR2)                                   
085600              TO WS-PR-PRECISION (IDX-PR)                                 
085700     END-IF.                                                              
085800 271-END-MONOTONE-ONE-STEP.                                               
085900     EXIT.                                                                
086000*-----------------------------------------------------------------        
086100*    11-POINT INTERPOLATED AVERAGE PRECISION                     *        
086200*-----------------------------------------------------------------        
086300 272-BEGIN-ELEVEN-POINT-AP.                                               
086400     MOVE ZERO TO WS-AP-SUM.                                              
086500     PERFORM 273-BEGIN-ONE-RECALL-THRESHOLD                               
086600        THRU 273-END-ONE-RECALL-THRESHOLD                                 
086700        VARYING WS-AP-T-IDX FROM 0 BY WS-STEP-BY-1                        
086800          UNTIL WS-AP-T-IDX > 10.                                         
086900     COMPUTE WS-CLASS-AP-W ROUNDED = WS-AP-SUM / 11.                      
087000 272-END-ELEVEN-POINT-AP.                                                 
087100     EXIT.                                                                
087200*-----------------------------------------------------------------        
087300 273-BEGIN-ONE-RECALL-THRESHOLD.                                          
087400     COMPUTE WS-RECALL-THRESH = WS-AP-T-IDX * .1.                         
087500     MOVE ZERO TO WS-MAX-PREC-AT-T.                                       
087600     PERFORM 274-BEGIN-SCAN-ONE-POINT                                     
087700        THRU 274-END-SCAN-ONE-POINT                                       
087800        VARYING IDX-PR FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
087900          UNTIL IDX-PR > WS-PR-COUNT.                                     
088000     ADD WS-MAX-PREC-AT-T TO WS-AP-SUM.                                   
088100 273-END-ONE-RECALL-THRESHOLD.                                            
088200     EXIT.                                                                
088300*-----------------------------------------------------------------        
088400 274-BEGIN-SCAN-ONE-POINT.                                                
088500     IF WS-PR-RECALL (IDX-PR) >= WS-RECALL-THRESH                         
088600         IF WS-PR-PRECISION (IDX-PR) > WS-MAX-PREC-AT-T                   
088700             MOVE WS-PR-PRECISION (IDX-PR)                                
088800                  TO WS-MAX-PREC-AT-T                                     
088900         END-IF                                                           
089000     END-IF.                                                              
089100 274-END-SCAN-ONE-POINT.                                                  
089200     EXIT.                                                                
089300*-----------------------------------------------------------------        
089400 280-BEGIN-WRITE-RESULT.                                                  
089500     MOVE WS-CUR-SUBM-ID       TO RS-SUBM-ID.                             
089600     MOVE WS-CUR-USER-NAME     TO RS-USER-NAME.                           
089700     MOVE WS-RESULT-STATUS     TO RS-STATUS.                              
089800     COMPUTE RS-PUBLIC-SCORE ROUNDED = WS-PUBLIC-SCORE-W.                 
089900     MOVE WS-RESULT-ERR-MSG    TO RS-ERROR-MSG.                           
090000     WRITE RESULT-REC.                                                    
090100 280-END-WRITE-RESULT.                                                    
090200     EXIT.                                                                
090300*-----------------------------------------------------------------        
090400*    MAP AVERAGED OVER TEN IOU THRESHOLDS, 0.50 THROUGH 0.95     *        
090500*-----------------------------------------------------------------        
090600 290-BEGIN-COMPUTE-MAP5095.                                               
090700     MOVE ZERO TO WS-MAP5095-SUM.                                         
090800     PERFORM 291-BEGIN-ONE-THRESHOLD-STEP                                 
090900        THRU 291-END-ONE-THRESHOLD-STEP                                   
091000        VARYING WS-T-IDX FROM WS-STEP-BY-1 BY WS-STEP-BY-1                
091100          UNTIL WS-T-IDX > 10.                                            
091200     DIVIDE 10 INTO WS-MAP5095-SUM.                                       
091300 290-END-COMPUTE-MAP5095.                                                 
091400     EXIT.                                                                
091500*-----------------------------------------------------------------        
091600 291-BEGIN-ONE-THRESHOLD-STEP.                                            
091700     COMPUTE WS-IOU-THRESHOLD = .45 + (WS-T-IDX * .05).                   
091800     PERFORM 240-BEGIN-COMPUTE-MAP-AT-THRESHOLD                           
091900        THRU 240-END-COMPUTE-MAP-AT-THRESHOLD.                            
092000     ADD WS-MAP-VALUE TO WS-MAP5095-SUM.                                  
092100 291-END-ONE-THRESHOLD-STEP.                                              
092200     EXIT.                                                                
092300*-----------------------------------------------------------------        
092400 800-BEGIN-WRITE-LOG-LINE.                                                
092500     MOVE WS-CUR-SUBM-ID TO WS-LOG-SUBM-ID-ED.                            
092600     STRING '[' WS-LOG-LEVEL DELIMITED BY SPACE                           
092700            '] SUBM ' WS-LOG-SUBM-ID-ED                                   
092800            ' - ' WS-LOG-TEXT DELIMITED BY SIZE                           
092900            INTO LOG-LINE                                                 
093000     WRITE LOG-LINE.                                                      
093100 800-END-WRITE-LOG-LINE.                                                  
093200     EXIT.                                                                
093300*-----------------------------------------------------------------        
093400 900-BEGIN-FINISH-PROGRAM.                                                
093500     MOVE WS-SUBS-READ    TO WS-TL-READ-ED.                               
093600     MOVE WS-SUBS-SUCCESS TO WS-TL-SUCC-ED.                               
093700     MOVE WS-SUBS-FAILED  TO WS-TL-FAIL-ED.                               
093800     WRITE LOG-LINE FROM WS-TOTALS-LINE.                                  
093900*                                                                         
094000     CLOSE SUBCTLF RESULTF SCORLOGF.                                      
094100 900-END-FINISH-PROGRAM.                                                  
094200     EXIT.                                                                
