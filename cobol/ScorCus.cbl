000100******************************************************************        
000200*                                                                *        
000300*   P R O G R A M :   S C O R C U S                              *        
000400*                                                                *        
000500*   FIXED CUSTOM SCORER STEP OF THE NIGHTLY BENCHMARK SCORING    *        
000600*   RUN.  READS THE SUBMISSION CONTROL FILE AND ACTS ONLY ON     *        
000700*   CONTROL RECORDS WHOSE TASK-TYPE IS CUSTOM-MATCH, CUSTOM-MAE  *        
000800*   OR CUSTOM-RMSE.  PREDICTED VALUES ARE JOINED TO GROUND       *        
000900*   TRUTH ON REC-ID; RECORDS WITH NO MATCHING PREDICTION ARE     *        
001000*   DROPPED FROM THE JOIN.  BAD SUBMISSIONS DO NOT STOP THE RUN. *        
001100*                                                                *        
001200******************************************************************        
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.     SCORCUS.                                                 
001500 AUTHOR.         R. ABERNATHY.                                            
001600 INSTALLATION.   CENTRAL STATE UNIVERSITY COMPUTING CENTER.               
001700 DATE-WRITTEN.   09/05/92.                                                
001800 DATE-COMPILED.                                                           
001900 SECURITY.       NON-CONFIDENTIAL.                                        
002000******************************************************************        
002100*                     MAINTENANCE  LOG                          *         
002200******************************************************************        
002300* DATE       INIT  REQUEST   DESCRIPTION                        *         
002400* ---------  ----  --------  -------------------------------    *         
002500* 09/05/92   RA    CR-0355   ORIGINAL CODING - MATCH-RATE SCORER *        
002600*                            ONLY.                               *        
002700* 03/17/94   RA    CR-0378   ADDED MAE VARIANT PER SPONSOR       *        
002800*                            REQUEST FOR CONTINUOUS-VALUE TASKS. *        
002900* 11/29/95   DO    HELP-2266 ADDED RMSE VARIANT.  SQUARE ROOT IS *        
003000*                            APPROXIMATED BY 40 PASSES OF        *        
003100*                            NEWTON'S METHOD - THIS SHOP HAS NO  *        
003200*                            SQUARE ROOT VERB.                   *        
003300* 10/14/98   GT    Y2K-119   YEAR 2000 REVIEW - NO TWO-DIGIT     *        
003400*                            YEAR FIELDS IN THIS PROGRAM. NO     *        
003500*                            CHANGE REQUIRED. SIGNED OFF.        *        
003600* 04/02/99   GT    CR-0491   CONTROL TOTALS NOW WRITTEN TO       *        
003700*                            LOGCUS FOR PICKUP BY LDRBOARD.      *        
003800* 08/18/00   MP    HELP-3401 EMPTY JOIN (NO GROUND TRUTH RECORD  *        
003900*                            MATCHED A PREDICTION) NOW FAILS     *        
004000*                            THE SUBMISSION INSTEAD OF SCORING   *        
004100*                            IT ZERO.                            *        
004200******************************************************************        
004300 ENVIRONMENT DIVISION.                                                    
004400*-----------------------------------------------------------------        
004500 CONFIGURATION SECTION.                                                   
004600*-----------------------------------------------------------------        
004700 SOURCE-COMPUTER.  IBM-3081.                                              
004800 OBJECT-COMPUTER.  IBM-3081.                                              
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     UPSI-0 IS WS-RERUN-SWITCH                                            
005200         ON STATUS IS WS-RERUN-REQUESTED                                  
005300         OFF STATUS IS WS-RERUN-NOT-REQUESTED.                            
005400*-----------------------------------------------------------------        
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SUBCTLF   ASSIGN TO SUBCTL                                    
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS  IS WS-FS-SUBCTLF.                                   
006000*                                                                         
006100     SELECT GTCUSF    ASSIGN TO GTCUSF                                    
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS WS-FS-GTCUSF.                                    
006400*                                                                         
006500     SELECT OPTIONAL PDCUSF ASSIGN TO WS-PDCUSF-NAME                      
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS  IS WS-FS-PDCUSF.                                    
006800*                                                                         
006900     SELECT RESULTF   ASSIGN TO RESCUS                                    
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS  IS WS-FS-RESULTF.                                   
007200*                                                                         
007300     SELECT SCORLOGF  ASSIGN TO LOGCUS                                    
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS  IS WS-FS-SCORLOGF.                                  
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*-----------------------------------------------------------------        
008000 FD  SUBCTLF                                                              
008100     LABEL RECORD IS STANDARD                                             
008200     RECORD CONTAINS 60 CHARACTERS.                                       
008300 01  SUBCTL-REC.                                                          
008400     05  SC-SUBM-ID          PIC 9(08).                                   
008500     05  SC-USER-NAME        PIC X(20).                                   
008600     05  SC-TASK-TYPE        PIC X(14).                                   
008700         88  SC-TASK-CUSTOM-MATCH    VALUE 'CUSTOM-MATCH'.                
008800         88  SC-TASK-CUSTOM-MAE      VALUE 'CUSTOM-MAE'.                  
008900         88  SC-TASK-CUSTOM-RMSE     VALUE 'CUSTOM-RMSE'.                 
009000     05  SC-METRIC-TYPE      PIC X(10).                                   
009100     05  SC-PRED-FILE-NO     PIC 9(02).                                   
009200     05  FILLER              PIC X(06).                                   
009300*-----------------------------------------------------------------        
009400 FD  GTCUSF                                                               
009500     LABEL RECORD IS STANDARD                                             
009600     RECORD CONTAINS 30 CHARACTERS.                                       
009700 01  GTCUSF-REC.                                                          
009800     05  GT-REC-ID           PIC X(20).                                   
009900     05  GT-VALUE            PIC S9(05)V9(04).                            
010000     05  FILLER              PIC X(01).                                   
010100*-----------------------------------------------------------------        
010200 FD  PDCUSF                                                               
010300     LABEL RECORD IS STANDARD                                             
010400     RECORD CONTAINS 30 CHARACTERS.                                       
010500 01  PDCUSF-REC.                                                          
010600     05  PD-REC-ID           PIC X(20).                                   
010700     05  PD-VALUE            PIC S9(05)V9(04).                            
010800     05  FILLER              PIC X(01).                                   
010900*-----------------------------------------------------------------        
011000 FD  RESULTF                                                              
011100     LABEL RECORD IS STANDARD                                             
011200     RECORD CONTAINS 80 CHARACTERS.                                       
011300 01  RESULT-REC.                                                          
011400     05  RS-SUBM-ID          PIC 9(08).                                   
011500     05  RS-USER-NAME        PIC X(20).                                   
011600     05  RS-STATUS           PIC X(10).                                   
011700     05  RS-PUBLIC-SCORE     PIC S9(03)V9(06).                            
011800     05  RS-ERROR-MSG        PIC X(33).                                   
011900*-----------------------------------------------------------------        
012000 FD  SCORLOGF                                                             
012100     RECORD CONTAINS 132 CHARACTERS.                                      
012200 01  LOG-LINE                PIC X(132).                                  
012300*-----------------------------------------------------------------        
012400 WORKING-STORAGE SECTION.                                                 
012500*-----------------------------------------------------------------        
012600******************************************************************        
012700*    FILE-STATUS BYTES AND STEP CONSTANTS - CARRIED AS 77-LEVEL  *        
012800*    INDEPENDENT ITEMS PER SHOP CONVENTION, NOT GROUPED          *        
012900******************************************************************        
013000 77  WS-FS-SUBCTLF           PIC X(02) VALUE '00'.                        
013100 77  WS-FS-GTCUSF            PIC X(02) VALUE '00'.                        
013200 77  WS-FS-PDCUSF            PIC X(02) VALUE '00'.                        
013300 77  WS-FS-RESULTF           PIC X(02) VALUE '00'.                        
013400 77  WS-FS-SCORLOGF          PIC X(02) VALUE '00'.                        
013500 77  WS-STEP-BY-1            PIC 9(01) COMP VALUE 1.                      
013600*                                                                         
013700 01  WS-SWITCHES.                                                         
013800     05  WS-SUBCTLF-EOF      PIC X(01) VALUE 'N'.                         
013900         88  SW-SUBCTLF-EOF          VALUE 'Y'.                           
014000     05  WS-GTCUSF-EOF       PIC X(01) VALUE 'N'.                         
014100         88  SW-GTCUSF-EOF           VALUE 'Y'.                           
014200     05  WS-PDCUSF-EOF       PIC X(01) VALUE 'N'.                         
014300         88  SW-PDCUSF-EOF           VALUE 'Y'.                           
014400     05  WS-SUBM-VALID       PIC X(01) VALUE 'Y'.                         
014500         88  SW-SUBM-VALID           VALUE 'Y'.                           
014600*                                                                         
014700******************************************************************        
014800*    GROUND TRUTH TABLE - LOADED ONCE PER RUN                    *        
014900******************************************************************        
015000 01  WS-GT-CONTROL.                                                       
015100     05  WS-GT-COUNT         PIC S9(05) COMP VALUE ZERO.                  
015200     05  WS-GT-MAX           PIC S9(05) COMP VALUE 5000.                  
015300*                                                                         
015400 01  WS-GT-TABLE.                                                         
015500     05  WS-GT-ENTRY OCCURS 1 TO 5000 TIMES                               
015600             DEPENDING ON WS-GT-COUNT                                     
015700             INDEXED BY IDX-GT.                                           
015800         10  WS-GT-REC-ID    PIC X(20).                                   
015900         10  WS-GT-VALUE     PIC S9(05)V9(04).                            
016000         10  FILLER          PIC X(01) VALUE SPACES.                      
016100*                                                                         
016200******************************************************************        
016300*    PREDICTION TABLE - LOADED PER SUBMISSION                    *        
016400******************************************************************        
016500 01  WS-PD-CONTROL.                                                       
016600     05  WS-PD-COUNT         PIC S9(05) COMP VALUE ZERO.                  
016700*                                                                         
016800 01  WS-PD-TABLE.                                                         
016900     05  WS-PD-ENTRY OCCURS 1 TO 5000 TIMES                               
017000             DEPENDING ON WS-PD-COUNT                                     
017100             INDEXED BY IDX-PD.                                           
017200         10  WS-PD-REC-ID    PIC X(20).                                   
017300         10  WS-PD-VALUE     PIC S9(05)V9(04).                            
017400         10  FILLER          PIC X(01) VALUE SPACES.                      
017500*                                                                         
017600 01  WS-LOOKUP-WORK.                                                      
017700     05  WS-PRED-FOUND-IX    PIC S9(05) COMP VALUE ZERO.                  
017800*                                                                         
017900******************************************************************        
018000*    JOIN ACCUMULATORS                                           *        
018100******************************************************************        
018200 01  WS-JOIN-COUNTERS.                                                    
018300     05  WS-JOIN-COUNT       PIC S9(07) COMP VALUE ZERO.                  
018400     05  WS-EXACT-CT         PIC S9(07) COMP VALUE ZERO.                  
018500*                                                                         
018600 01  WS-JOIN-WORK COMP-3.                                                 
018700     05  WS-ABS-DIFF-SUM     PIC S9(07)V9(08) VALUE ZERO.                 
018800     05  WS-SQ-DIFF-SUM      PIC S9(07)V9(08) VALUE ZERO.                 
018900     05  WS-ONE-DIFF         PIC S9(05)V9(08) VALUE ZERO.                 
019000     05  WS-ONE-ABS-DIFF     PIC S9(05)V9(08) VALUE ZERO.                 
019100     05  WS-ONE-SQ-DIFF      PIC S9(07)V9(08) VALUE ZERO.                 
019200     05  WS-MAE-W            PIC S9(05)V9(08) VALUE ZERO.                 
019300     05  WS-MEAN-SQ-W        PIC S9(07)V9(08) VALUE ZERO.                 
019400     05  WS-RMSE-W           PIC S9(05)V9(08) VALUE ZERO.                 
019500     05  WS-PUBLIC-SCORE-W   PIC S9(03)V9(08) VALUE ZERO.                 
019600*                                                                         
019700******************************************************************        
019800*    HAND-ROLLED SQUARE ROOT - NEWTON'S METHOD, 40 PASSES        *        
019900******************************************************************        
020000 01  WS-SQRT-COUNTERS.                                                    
020100     05  WS-SQRT-ITER-CT     PIC S9(03) COMP VALUE ZERO.                  
020200     05  WS-SQRT-MAX-ITER    PIC S9(03) COMP VALUE 40.                    
020300*                                                                         
020400 01  WS-SQRT-WORK COMP-3.                                                 
020500     05  WS-SQRT-INPUT       PIC S9(07)V9(08) VALUE ZERO.                 
020600     05  WS-SQRT-GUESS       PIC S9(05)V9(08) VALUE ZERO.                 
020700     05  WS-SQRT-RESULT      PIC S9(05)V9(08) VALUE ZERO.                 
020800*                                                                         
020900******************************************************************        
021000*    DYNAMIC PREDICTION FILE NAME - BUILT FROM PRED-FILE-NO      *        
021100******************************************************************        
021200 01  WS-PDCUSF-NAME-AREA.                                                 
021300     05  WS-PDCUSF-NAME      PIC X(12) VALUE SPACES.                      
021400 01  WS-PDCUSF-NAME-R REDEFINES WS-PDCUSF-NAME-AREA.                      
021500     05  WS-PDCUSF-STEM      PIC X(06) VALUE 'PDCUS-'.                    
021600     05  WS-PDCUSF-SUFFIX    PIC 9(04).                                   
021700     05  FILLER              PIC X(02) VALUE SPACES.                      
021800*                                                                         
021900******************************************************************        
022000*    HELD FIELDS FROM THE CURRENT CONTROL RECORD                 *        
022100******************************************************************        
022200 01  WS-CURRENT-SUBM.                                                     
022300     05  WS-CUR-SUBM-ID      PIC 9(08) VALUE ZERO.                        
022400     05  WS-CUR-SUBM-ID-R REDEFINES WS-CUR-SUBM-ID                        
022500                             PIC X(08).                                   
022600     05  WS-CUR-USER-NAME    PIC X(20) VALUE SPACES.                      
022700     05  WS-CUR-TASK-TYPE    PIC X(14) VALUE SPACES.                      
022800         88  WS-CUR-IS-MATCH         VALUE 'CUSTOM-MATCH'.                
022900         88  WS-CUR-IS-MAE           VALUE 'CUSTOM-MAE'.                  
023000         88  WS-CUR-IS-RMSE          VALUE 'CUSTOM-RMSE'.                 
023100     05  FILLER              PIC X(10) VALUE SPACES.                      
023200*                                                                         
023300 01  WS-RESULT-WORK.                                                      
023400     05  WS-RESULT-STATUS    PIC X(10) VALUE SPACES.                      
023500     05  WS-RESULT-ERR-MSG   PIC X(33) VALUE SPACES.                      
023600*                                                                         
023700 01  WS-SCORE-WORK.                                                       
023800     05  WS-SUBS-READ        PIC S9(07) COMP VALUE ZERO.                  
023900     05  WS-SUBS-SUCCESS     PIC S9(07) COMP VALUE ZERO.                  
024000     05  WS-SUBS-FAILED      PIC S9(07) COMP VALUE ZERO.                  
024100*                                                                         
024200******************************************************************        
024300*    LOG LINE EDIT AREA                                          *        
024400******************************************************************        
024500 01  WS-LOG-EDIT.                                                         
024600     05  WS-LOG-LEVEL        PIC X(07) VALUE SPACES.                      
024700     05  WS-LOG-SUBM-ID-ED   PIC 9(08) VALUE ZERO.                        
024800     05  WS-LOG-TEXT         PIC X(100) VALUE SPACES.                     
024900     05  FILLER              PIC X(17) VALUE SPACES.                      
025000*                                                                         
025100 01  WS-TOTALS-LINE.                                                      
025200     05  FILLER              PIC X(20)                                    
025300             VALUE 'SCORCUS TOTALS  '.                                    
025400     05  WS-TL-READ-ED       PIC ZZZ,ZZ9.                                 
025500     05  FILLER              PIC X(02) VALUE SPACES.                      
025600     05  WS-TL-SUCC-ED       PIC ZZZ,ZZ9.                                 
025700     05  FILLER              PIC X(02) VALUE SPACES.                      
025800     05  WS-TL-FAIL-ED       PIC ZZZ,ZZ9.                                 
025900     05  FILLER              PIC X(85) VALUE SPACES.                      
026000 01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE                            
026100                             PIC X(132).                                  
026200*                                                                         
026300 PROCEDURE DIVISION.                                                      
026400*-----------------------------------------------------------------        
026500 DECLARATIVES.                                                            
026600 FILE-HANDLER SECTION.                                                    
026700     USE AFTER ERROR PROCEDURE ON GTCUSF.                                 
026800 GTCUSF-ERROR.                                                            
026900     DISPLAY 'SCORCUS - I/O ERROR ON GTCUSF - STATUS '                    
027000              WS-FS-GTCUSF.                                               
027100     STOP RUN.                                                            
027200 END DECLARATIVES.                                                        
027300*-----------------------------------------------------------------        
027400 MAIN-PARAGRAPH.                                                          
027500     PERFORM 100-BEGIN-START-PROGRAM                                      
027600        THRU 100-END-START-PROGRAM.                                       
027700*                                                                         
027800     PERFORM 200-BEGIN-PROCESS-SUBM                                       
027900        THRU 200-END-PROCESS-SUBM                                         
028000        UNTIL SW-SUBCTLF-EOF.                                             
028100*                                                                         
028200     PERFORM 900-BEGIN-FINISH-PROGRAM                                     
028300        THRU 900-END-FINISH-PROGRAM.                                      
028400*                                                                         
028500     STOP RUN.                                                            
028600*-----------------------------------------------------------------        
028700 100-BEGIN-START-PROGRAM.                                                 
028800     OPEN INPUT  SUBCTLF                                                  
028900          INPUT  GTCUSF                                                   
029000          OUTPUT RESULTF                                                  
029100          OUTPUT SCORLOGF.                                                
029200*                                                                         
029300     PERFORM 110-BEGIN-LOAD-GROUND-TRUTH                                  
029400        THRU 110-END-LOAD-GROUND-TRUTH                                    
029500        UNTIL SW-GTCUSF-EOF.                                              
029600*                                                                         
029700     CLOSE GTCUSF.                                                        
029800 100-END-START-PROGRAM.                                                   
029900     EXIT.                                                                
030000*-----------------------------------------------------------------        
030100 110-BEGIN-LOAD-GROUND-TRUTH.                                             
030200     READ GTCUSF                                                          
030300         AT END                                                           
030400             SET SW-GTCUSF-EOF TO TRUE                                    
030500         NOT AT END                                                       
030600             IF WS-GT-COUNT < WS-GT-MAX                                   
030700                 ADD 1 TO WS-GT-COUNT                                     
030800                 SET IDX-GT TO WS-GT-COUNT                                
030900                 MOVE GT-REC-ID  TO WS-GT-REC-ID (IDX-GT)                 
031000                 MOVE GT-VALUE   TO WS-GT-VALUE (IDX-GT)                  
031100             END-IF                                                       
031200     END-READ.                                                            
031300 110-END-LOAD-GROUND-TRUTH.                                               
031400     EXIT.                                                                
031500*-----------------------------------------------------------------        
031600 200-BEGIN-PROCESS-SUBM.                                                  
031700     READ SUBCTLF                                                         
031800         AT END                                                           
031900             SET SW-SUBCTLF-EOF TO TRUE                                   
032000         NOT AT END                                                       
032100             IF SC-TASK-CUSTOM-MATCH                                      
032200                OR SC-TASK-CUSTOM-MAE                                     
032300                OR SC-TASK-CUSTOM-RMSE                                    
032400                 ADD 1 TO WS-SUBS-READ                                    
032500                 PERFORM 210-BEGIN-SCORE-ONE-SUBM                         
032600                    THRU 210-END-SCORE-ONE-SUBM                           
032700             END-IF                                                       
032800     END-READ.                                                            
032900 200-END-PROCESS-SUBM.                                                    
033000     EXIT.                                                                
033100*-----------------------------------------------------------------        
033200 210-BEGIN-SCORE-ONE-SUBM.                                                
033300     MOVE SC-SUBM-ID          TO WS-CUR-SUBM-ID.                          
033400     MOVE SC-USER-NAME        TO WS-CUR-USER-NAME.                        
033500     MOVE SC-TASK-TYPE        TO WS-CUR-TASK-TYPE.                        
033600     MOVE 'Y'                 TO WS-SUBM-VALID.                           
033700     MOVE SPACES              TO WS-RESULT-ERR-MSG.                       
033800*                                                                         
033900     MOVE 'INFO'   TO WS-LOG-LEVEL.                                       
034000     MOVE 'STARTED SCORING' TO WS-LOG-TEXT.                               
034100     PERFORM 800-BEGIN-WRITE-LOG-LINE                                     
034200        THRU 800-END-WRITE-LOG-LINE.                                      
034300*                                                                         
034400     PERFORM 220-BEGIN-LOAD-PREDICTIONS                                   
034500        THRU 220-END-LOAD-PREDICTIONS.                                    
034600*                                                                         
034700     IF SW-SUBM-VALID                                                     
034800         PERFORM 240-BEGIN-BUILD-JOIN                                     
034900            THRU 240-END-BUILD-JOIN                                       
035000         IF WS-JOIN-COUNT = ZERO                                          
035100             MOVE 'N' TO WS-SUBM-VALID                                    
035200             MOVE 'NO MATCHING RECORDS' TO WS-RESULT-ERR-MSG              
035300         END-IF                                                           
035400     END-IF.                                                              
035500*                                                                         
035600     IF SW-SUBM-VALID                                                     
035700         PERFORM 250-BEGIN-SELECT-PRIMARY-SCORE                           
035800            THRU 250-END-SELECT-PRIMARY-SCORE                             
035900         MOVE 'SUCCESS' TO WS-RESULT-STATUS                               
036000         ADD 1 TO WS-SUBS-SUCCESS                                         
036100     ELSE                                                                 
036200         MOVE ZERO      TO WS-PUBLIC-SCORE-W                              
036300         MOVE 'FAILED'  TO WS-RESULT-STATUS                               
036400         ADD 1 TO WS-SUBS-FAILED                                          
036500         MOVE 'ERROR' TO WS-LOG-LEVEL                                     
036600         MOVE WS-RESULT-ERR-MSG TO WS-LOG-TEXT                            
036700         PERFORM 800-BEGIN-WRITE-LOG-LINE                                 
036800            THRU 800-END-WRITE-LOG-LINE                                   
036900     END-IF.                                                              
037000*                                                                         
037100     PERFORM 280-BEGIN-WRITE-RESULT                                       
037200        THRU 280-END-WRITE-RESULT.                                        
037300 210-END-SCORE-ONE-SUBM.                                                  
037400     EXIT.                                                                
037500*-----------------------------------------------------------------        
037600 220-BEGIN-LOAD-PREDICTIONS.                                              
037700     MOVE ZERO           TO WS-PD-COUNT.                                  
037800     MOVE SC-PRED-FILE-NO TO WS-PDCUSF-SUFFIX.                            
037900*                                                                         
038000     OPEN INPUT PDCUSF.                                                   
038100     IF WS-FS-PDCUSF NOT = '00' AND WS-FS-PDCUSF NOT = '05'               
038200         MOVE 'N' TO WS-SUBM-VALID                                        
038300         MOVE 'FAILED TO LOAD PREDICTION FILE'                            
038400              TO WS-RESULT-ERR-MSG                                        
038500     ELSE                                                                 
038600         MOVE 'N' TO WS-PDCUSF-EOF                                        
038700         PERFORM 225-BEGIN-READ-ONE-PRED                                  
038800            THRU 225-END-READ-ONE-PRED                                    
038900            UNTIL SW-PDCUSF-EOF                                           
039000         CLOSE PDCUSF                                                     
039100     END-IF.                                                              
039200 220-END-LOAD-PREDICTIONS.                                                
039300     EXIT.                                                                
039400*-----------------------------------------------------------------        
039500 225-BEGIN-READ-ONE-PRED.                                                 
039600     READ PDCUSF                                                          
039700         AT END                                                           
039800             SET SW-PDCUSF-EOF TO TRUE                                    
039900         NOT AT END                                                       
040000             ADD 1 TO WS-PD-COUNT                                         
040100             SET IDX-PD TO WS-PD-COUNT                                    
040200             MOVE PD-REC-ID TO WS-PD-REC-ID (IDX-PD)                      
040300             MOVE PD-VALUE  TO WS-PD-VALUE (IDX-PD)                       
040400     END-READ.                                                            
040500 225-END-READ-ONE-PRED.                                                   
040600     EXIT.                                                                
040700*-----------------------------------------------------------------        
040800*    JOIN PREDICTION TO GROUND TRUTH ON REC-ID - UNMATCHED       *        
040900*    TRUTH RECORDS ARE EXCLUDED FROM THE JOIN                    *        
041000*-----------------------------------------------------------------        
041100 240-BEGIN-BUILD-JOIN.                                                    
041200     MOVE ZERO TO WS-JOIN-COUNT.                                          
041300     MOVE ZERO TO WS-EXACT-CT.                                            
041400     MOVE ZERO TO WS-ABS-DIFF-SUM.                                        
041500     MOVE ZERO TO WS-SQ-DIFF-SUM.                                         
041600*                                                                         
041700     PERFORM 241-BEGIN-ONE-GT-JOIN                                        
041800        THRU 241-END-ONE-GT-JOIN                                          
041900        VARYING IDX-GT FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
042000          UNTIL IDX-GT > WS-GT-COUNT.                                     
042100 240-END-BUILD-JOIN.                                                      
042200     EXIT.                                                                
042300*-----------------------------------------------------------------        
042400 241-BEGIN-ONE-GT-JOIN.                                                   
042500     PERFORM 242-BEGIN-FIND-PRED-FOR-GT                                   
042600        THRU 242-END-FIND-PRED-FOR-GT.                                    
042700*                                                                         
042800     IF WS-PRED-FOUND-IX > ZERO                                           
042900         SET IDX-PD TO WS-PRED-FOUND-IX                                   
043000         ADD 1 TO WS-JOIN-COUNT                                           
043100*                                                                         
043200         IF WS-GT-VALUE (IDX-GT) = WS-PD-VALUE (IDX-PD)                   
043300             ADD 1 TO WS-EXACT-CT                                         
043400         END-IF                                                           
043500*                                                                         
043600         COMPUTE WS-ONE-DIFF =                                            
043700                 WS-GT-VALUE (IDX-GT) - WS-PD-VALUE (IDX-PD)              
043800         IF WS-ONE-DIFF < ZERO                                            
043900             COMPUTE WS-ONE-ABS-DIFF = ZERO - WS-ONE-DIFF                 
044000         ELSE                                                             
044100             MOVE WS-ONE-DIFF TO WS-ONE-ABS-DIFF                          
044200         END-IF                                                           
044300         ADD WS-ONE-ABS-DIFF TO WS-ABS-DIFF-SUM                           
044400*                                                                         
044500         COMPUTE WS-ONE-SQ-DIFF = WS-ONE-DIFF * WS-ONE-DIFF               
044600         ADD WS-ONE-SQ-DIFF TO WS-SQ-DIFF-SUM                             
044700     END-IF.                                                              
044800 241-END-ONE-GT-JOIN.                                                     
044900     EXIT.                                                                
045000*-----------------------------------------------------------------        
045100 242-BEGIN-FIND-PRED-FOR-GT.                                              
045200     MOVE ZERO TO WS-PRED-FOUND-IX.                                       
045300     PERFORM 243-BEGIN-CHECK-ONE-PRED                                     
045400        THRU 243-END-CHECK-ONE-PRED                                       
045500        VARYING IDX-PD FROM WS-STEP-BY-1 BY WS-STEP-BY-1                  
045600          UNTIL IDX-PD > WS-PD-COUNT.                                     
045700 242-END-FIND-PRED-FOR-GT.                                                
045800     EXIT.                                                                
045900*-----------------------------------------------------------------        
046000 243-BEGIN-CHECK-ONE-PRED.                                                
046100     IF WS-PD-REC-ID (IDX-PD) = WS-GT-REC-ID (IDX-GT)                     
046200         SET WS-PRED-FOUND-IX TO IDX-PD                                   
046300     END-IF.                                                              
046400 243-END-CHECK-ONE-PRED.                                                  
046500     EXIT.                                                                
046600*-----------------------------------------------------------------        
046700 250-BEGIN-SELECT-PRIMARY-SCORE.                                          
046800     IF WS-CUR-IS-MATCH                                                   
046900         COMPUTE WS-PUBLIC-SCORE-W ROUNDED =                              
047000                 WS-EXACT-CT / WS-GT-COUNT                                
047100     ELSE                                                                 
047200         IF WS-CUR-IS-MAE                                                 
047300             COMPUTE WS-MAE-W ROUNDED =                                   
047400                     WS-ABS-DIFF-SUM / WS-JOIN-COUNT                      
047500             COMPUTE WS-PUBLIC-SCORE-W ROUNDED =                          
047600                     1 / (1 + WS-MAE-W)                                   
047700         ELSE                                                             
047800             COMPUTE WS-MEAN-SQ-W ROUNDED =                               
047900                     WS-SQ-DIFF-SUM / WS-JOIN-COUNT                       
048000             MOVE WS-MEAN-SQ-W TO WS-SQRT-INPUT                           
048100             PERFORM 260-BEGIN-COMPUTE-SQRT                               
048200                THRU 260-END-COMPUTE-SQRT                                 
048300             MOVE WS-SQRT-RESULT TO WS-RMSE-W                             
048400             COMPUTE WS-PUBLIC-SCORE-W ROUNDED =                          
048500                     1 / (1 + WS-RMSE-W)                                  
048600         END-IF                                                           
048700     END-IF.                                                              
048800 250-END-SELECT-PRIMARY-SCORE.                                            
048900     EXIT.                                                                
049000*-----------------------------------------------------------------        
049100*    SQUARE ROOT OF WS-SQRT-INPUT BY NEWTON'S METHOD - THIS      *        
049200*    SHOP HAS NO SQUARE ROOT VERB SO 40 FIXED PASSES ARE RUN     *        
049300*-----------------------------------------------------------------        
049400 260-BEGIN-COMPUTE-SQRT.                                                  
049500     IF WS-SQRT-INPUT = ZERO                                              
049600         MOVE ZERO TO WS-SQRT-RESULT                                      
049700     ELSE                                                                 
049800         IF WS-SQRT-INPUT < 1                                             
049900             MOVE 1 TO WS-SQRT-GUESS                                      
050000         ELSE                                                             
050100             MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                          
050200         END-IF                                                           
050300*                                                                         
050400         PERFORM 261-BEGIN-ONE-NEWTON-STEP                                
050500            THRU 261-END-ONE-NEWTON-STEP                                  
050600            VARYING WS-SQRT-ITER-CT FROM WS-STEP-BY-1                     
050700              BY WS-STEP-BY-1                                             
050800              UNTIL WS-SQRT-ITER-CT > WS-SQRT-MAX-ITER                    
050900*                                                                         
051000         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                             
051100     END-IF.                                                              
051200 260-END-COMPUTE-SQRT.                                                    
051300     EXIT.                                                                
051400*-----------------------------------------------------------------        
051500 261-BEGIN-ONE-NEWTON-STEP.                                               
051600     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
051700             (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS))            
051800                 / 2.                                                     
051900 261-END-ONE-NEWTON-STEP.                                                 
052000     EXIT.                                                                
052100*-----------------------------------------------------------------        
052200 280-BEGIN-WRITE-RESULT.                                                  
052300     MOVE WS-CUR-SUBM-ID       TO RS-SUBM-ID.                             
052400     MOVE WS-CUR-USER-NAME     TO RS-USER-NAME.                           
052500     MOVE WS-RESULT-STATUS     TO RS-STATUS.                              
052600     COMPUTE RS-PUBLIC-SCORE ROUNDED = WS-PUBLIC-SCORE-W.                 
052700     MOVE WS-RESULT-ERR-MSG    TO RS-ERROR-MSG.                           
052800     WRITE RESULT-REC.                                                    
052900 280-END-WRITE-RESULT.                                                    
053000     EXIT.                                                                
053100*-----------------------------------------------------------------        
053200 800-BEGIN-WRITE-LOG-LINE.                                                
053300     MOVE WS-CUR-SUBM-ID TO WS-LOG-SUBM-ID-ED.                            
053400     STRING '[' WS-LOG-LEVEL DELIMITED BY SPACE                           
053500            '] SUBM ' WS-LOG-SUBM-ID-ED                                   
053600            ' - ' WS-LOG-TEXT DELIMITED BY SIZE                           
053700            INTO LOG-LINE                                                 
053800     WRITE LOG-LINE.                                                      
053900 800-END-WRITE-LOG-LINE.                                                  
054000     EXIT.                                                                
054100*-----------------------------------------------------------------        
054200 900-BEGIN-FINISH-PROGRAM.                                                
054300     MOVE WS-SUBS-READ    TO WS-TL-READ-ED.                               
054400     MOVE WS-SUBS-SUCCESS TO WS-TL-SUCC-ED.                               
054500     MOVE WS-SUBS-FAILED  TO WS-TL-FAIL-ED.                               
054600     WRITE LOG-LINE FROM WS-TOTALS-LINE.                                  
054700*                                                                         
054800     CLOSE SUBCTLF RESULTF SCORLOGF.                                      
054900 900-END-FINISH-PROGRAM.                                                  
055000     EXIT.                                                                
